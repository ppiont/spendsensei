000100******************************************************************        
000200*                                                                *        
000300*    O F U S R 0 1  --  M A E S T R O   D E   C L I E N T E S    *        
000400*                                                                *        
000500*    APLICACION  : OFIN - ORIENTADOR FINANCIERO                  *        
000600*    ARCHIVO     : OFUSR (CLIENTES ELEGIBLES PARA ASESORIA)      *        
000700*    ORGANIZA    : LINE SEQUENTIAL, CUALQUIER ORDEN                       
000800*                                                                *        
000900*    HISTORIAL DE CAMBIOS                                        *        
001000*    FECHA       PROGRAMADOR   TICKET     DESCRIPCION            *        
001100*    ----------  ------------  ---------  -----------------------*        
001200*    03/02/1991  E.RAMIREZ     BI-04471   VERSION ORIGINAL       *BI-04471
001300*    17/09/1993  E.RAMIREZ     BI-04588   AGREGA OFUS-CONSENTE   *BI-04588
001400*    22/01/1999  M.SOLARES     BI-Y2K01   AMPLIA OFUS-ID A X(36) *BI-Y2K01
001500*                              PARA EVITAR TRUNCAMIENTO EN Y2K   *        
001600*    07/08/2013  R.SAMAYOA     BI-08133   AMPLIA EL MAESTRO CON  *BI-08133
001700*                              DATOS DE CONTACTO, SEGMENTO,      *        
001800*                              CANAL PREFERIDO Y BITACORA DE     *        
001900*                              CORRIDAS (ANTES SOLO TRAIA ID,    *        
002000*                              NOMBRE, CORREO Y CONSENTIMIENTO)  *        
002100******************************************************************        
002200 01  REG-OFUSR.                                                           
002300     03  OFUS-ID                     PIC X(36).                           
002400     03  OFUS-NOMBRE                 PIC X(40).                           
002500     03  OFUS-EMAIL                  PIC X(60).                           
002600     03  OFUS-TELEFONO               PIC X(15)       VALUE SPACES.        
002700     03  OFUS-DIRECCION              PIC X(40)       VALUE SPACES.        
002800     03  OFUS-CIUDAD                 PIC X(20)       VALUE SPACES.        
002900     03  OFUS-PAIS                   PIC X(03)       VALUE SPACES.        
003000     03  OFUS-SUCURSAL               PIC X(06)       VALUE SPACES.        
003100     03  OFUS-SEGMENTO               PIC X(12)       VALUE SPACES.        
003200         88  OFUS-SEG-MASIVO                  VALUE 'masivo'.             
003300         88  OFUS-SEG-PREFERENTE              VALUE 'preferente'.         
003400         88  OFUS-SEG-PATRIMONIAL             VALUE 'patrimonial'.        
003500     03  OFUS-IDIOMA-PREF            PIC X(02)       VALUE 'ES'.          
003600     03  OFUS-CANAL-PREF             PIC X(08)      VALUE 'EMAIL'.        
003700         88  OFUS-CANAL-EMAIL                 VALUE 'EMAIL'.              
003800         88  OFUS-CANAL-SMS                   VALUE 'SMS'.                
003900         88  OFUS-CANAL-CORREO                VALUE 'CORREO'.             
004000     03  OFUS-CONSENTE               PIC X(01).                           
004100         88  OFUS-CONSENTE-SI                 VALUE 'Y'.                  
004200         88  OFUS-CONSENTE-NO                 VALUE 'N'.                  
004300     03  OFUS-STATUS                 PIC X(01)       VALUE 'A'.           
004400         88  OFUS-STATUS-ACTIVO               VALUE 'A'.                  
004500         88  OFUS-STATUS-INACTIVO             VALUE 'I'.                  
004600         88  OFUS-STATUS-BAJA                 VALUE 'B'.                  
004700     03  OFUS-FECHA-ALTA             PIC 9(08)       VALUE ZEROS.         
004800     03  OFUS-FECHA-ALTA-R  REDEFINES OFUS-FECHA-ALTA.                    
004900         05  OFUS-ALTA-ANIO          PIC 9(04).                           
005000         05  OFUS-ALTA-MES           PIC 9(02).                           
005100         05  OFUS-ALTA-DIA           PIC 9(02).                           
005200     03  OFUS-FECHA-ULT-CORRIDA      PIC 9(08)       VALUE ZEROS.         
005300     03  OFUS-FEC-ULT-CORRIDA-R  REDEFINES                                
005400                               OFUS-FECHA-ULT-CORRIDA.                    
005500         05  OFUS-ULT-ANIO           PIC 9(04).                           
005600         05  OFUS-ULT-MES            PIC 9(02).                           
005700         05  OFUS-ULT-DIA            PIC 9(02).                           
005800     03  OFUS-CANT-CORRIDAS          PIC 9(05)       VALUE ZEROS.         
005900     03  OFUS-USUARIO-ALTA           PIC X(08)       VALUE SPACES.        
006000     03  OFUS-USUARIO-ULT-MOD        PIC X(08)       VALUE SPACES.        
006100     03  FILLER                      PIC X(20).                           
