000100******************************************************************        
000200*                                                                *        
000300*    O F O F R 0 1  --  C A T A L O G O   D E   O F E R T A S    *        
000400*                                                                *        
000500*    APLICACION  : OFIN - ORIENTADOR FINANCIERO                  *        
000600*    ARCHIVO     : OFOFR (CATALOGO DE OFERTAS DE SOCIOS/ALIADOS) *        
000700*    ORGANIZA    : SEQUENTIAL -- CARGADO UNA VEZ A TABLA EN      *        
000800*                  MEMORIA AL INICIO DE LA CORRIDA               *        
000900*                                                                *        
001000*    HISTORIAL DE CAMBIOS                                        *        
001100*    FECHA       PROGRAMADOR   TICKET     DESCRIPCION            *        
001200*    ----------  ------------  ---------  -----------------------*        
001300*    11/06/1995  E.RAMIREZ     BI-05102   VERSION ORIGINAL       *BI-05102
001400*    14/03/1997  E.RAMIREZ     BI-05699   AGREGA REGLAS DE       *BI-05699
001500*                              ELEGIBILIDAD (UTILIZACION, SCORE) *        
001600*    02/09/2001  M.SOLARES     BI-06201   AGREGA COBERTURA DE    *BI-06201
001700*                              FONDO DE EMERGENCIA MIN/MAX       *        
001800******************************************************************        
001900 01  REG-OFOFR.                                                           
002000     03  OFOF-ID                     PIC X(24).                           
002100     03  OFOF-TITULO                 PIC X(60).                           
002200     03  OFOF-PROVEEDOR              PIC X(30).                           
002300     03  OFOF-TIPO                   PIC X(24).                           
002400         88  OFOF-TIPO-PRESTAMO-PLAZO         VALUE 'payday_loan'.        
002500         88  OFOF-TIPO-PRESTAMO-TITULO        VALUE 'title_loan'.         
002600         88  OFOF-TIPO-ALQUILER-COMPRA        VALUE 'rent_to_own'.        
002700     03  OFOF-PERSONAS OCCURS 6 TIMES.                                    
002800         05  OFOF-PERSONA            PIC X(20).                           
002900     03  OFOF-SENALES  OCCURS 6 TIMES.                                    
003000         05  OFOF-SENAL              PIC X(24).                           
003100     03  OFOF-APR                    PIC S9(03)V99   VALUE ZEROS.         
003200     03  OFOF-UTIL-MIN               PIC S9(03)V99   VALUE ZEROS.         
003300     03  OFOF-UTIL-MAX               PIC S9(03)V99   VALUE ZEROS.         
003400     03  OFOF-SCORE-MIN              PIC 9(03)       VALUE ZEROS.         
003500     03  OFOF-SCORE-MAX              PIC 9(03)       VALUE ZEROS.         
003600     03  OFOF-TIPO-CTA-REQ           PIC X(12).                           
003700     03  OFOF-SUBTIPO-EXCL           PIC X(14).                           
003800     03  OFOF-SENAL-REQ              PIC X(24).                           
003900     03  OFOF-SENAL-EXCL             PIC X(24).                           
004000     03  OFOF-EFONDO-MIN             PIC S9(03)V99   VALUE ZEROS.         
004100     03  OFOF-EFONDO-MAX             PIC S9(03)V99   VALUE ZEROS.         
004200     03  FILLER                      PIC X(08).                           
