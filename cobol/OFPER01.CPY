000100******************************************************************        
000200*                                                                *        
000300*    O F P E R 0 1  --  S A L I D A   D E   P E R S O N A S      *        
000400*                                                                *        
000500*    APLICACION  : OFIN - ORIENTADOR FINANCIERO                  *        
000600*    ARCHIVO     : OFPER (UN REGISTRO POR CLIENTE PROCESADO)     *        
000700*    ORGANIZA    : SEQUENTIAL                                    *        
000800*                                                                *        
000900*    HISTORIAL DE CAMBIOS                                        *        
001000*    FECHA       PROGRAMADOR   TICKET     DESCRIPCION            *        
001100*    ----------  ------------  ---------  -----------------------*        
001200*    11/06/1995  E.RAMIREZ     BI-05102   VERSION ORIGINAL       *BI-05102
001300*    05/11/2013  L.MENDEZ      BI-08120   AGREGA CONTEO DE CATE- *BI-08120
001400*                              GORIAS DE SENAL PARA EL REPORTE   *        
001500*                              DE COBERTURA (OFPR-SENAL-CANT).   *        
001600******************************************************************        
001700 01  REG-OFPER.                                                           
001800     03  OFPR-USER-ID                PIC X(36).                           
001900     03  OFPR-VENTANA                PIC X(04).                           
002000         88  OFPR-VENTANA-30D                 VALUE '30d '.               
002100         88  OFPR-VENTANA-180D                VALUE '180d'.               
002200     03  OFPR-PERSONA                PIC X(20).                           
002300     03  OFPR-CONFIANZA              PIC 9V99        VALUE ZEROS.         
002400     03  OFPR-SENAL-CANT             PIC 9(01)       VALUE ZEROS.         
002500     03  FILLER                      PIC X(16).                           
