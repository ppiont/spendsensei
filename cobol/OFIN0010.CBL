000100******************************************************************        
000200* FECHA       : 11/06/1995                                       *        
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *        
000400* APLICACION  : ORIENTACION FINANCIERA AL CLIENTE                *        
000500* PROGRAMA    : OFIN0010                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : MOTOR DE RECOMENDACIONES DE BIENESTAR FINANCIERO.*        
000800*             : POR CADA CLIENTE CON CONSENTIMIENTO, LEE SUS     *        
000900*             : CUENTAS Y MOVIMIENTOS DE LA VENTANA DE ANALISIS, *        
001000*             : CALCULA SUSCRIPCIONES, AHORRO, UTILIZACION DE    *        
001100*             : CREDITO Y ESTABILIDAD DE INGRESO, ASIGNA UN      *        
001200*             : PERFIL FINANCIERO, SELECCIONA CONTENIDO EDUCATIVO*        
001300*             : Y OFERTAS DE ALIADOS ELEGIBLES, REDACTA EL       *        
001400*             : RAZONAMIENTO DE CADA RECOMENDACION Y LO FILTRA   *        
001500*             : POR EL CONTROL DE TONO ANTES DE GRABARLO.        *        
001600* ARCHIVOS    : OFUSR=E,OFCTA=E,OFMOV=E,OFEDU=E,OFOFR=E,OFPER=S, *        
001700*             : OFREC=S                                          *        
001800* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *        
001900* PARAMETROS  : SYSIN = FECHA DE CORRIDA (8) + VENTANA EN DIAS(3)*        
002000******************************************************************        
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.                     OFIN0010.                                
002300 AUTHOR.                         ERICK RAMIREZ.                           
002400 INSTALLATION.                   BANCO INDUSTRIAL, S.A.                   
002500*                                DEPTO. DESARROLLO DE SISTEMAS.           
002600 DATE-WRITTEN.                   11/06/1995.                              
002700 DATE-COMPILED.                                                           
002800 SECURITY.                       CONFIDENCIAL - USO INTERNO.              
002900******************************************************************        
003000*                    H I S T O R I A L   D E   C A M B I O S     *        
003100******************************************************************        
003200* FECHA       PROGRAMADOR    TICKET      DESCRIPCION             *        
003300* ----------  -------------  ----------  ------------------------*        
003400* 11/06/1995  E.RAMIREZ      BI-05102    VERSION ORIGINAL. CALCU-*BI-05102
003500*                            LA SOLO UTILIZACION Y AHORRO.       *        
003600* 02/02/1996  E.RAMIREZ      BI-05210    AGREGA DETECCION DE SUS-*BI-05210
003700*                            CRIPCIONES RECURRENTES (U1).        *        
003800* 14/03/1997  E.RAMIREZ      BI-05699    AGREGA ANALISIS DE ESTA-*BI-05699
003900*                            BILIDAD DE INGRESO Y CASCADA DE     *        
004000*                            PERFILES CON CONFIANZA.             *        
004100* 30/07/1997  E.RAMIREZ      BI-05782    AGREGA SELECCION DE CON-*BI-05782
004200*                            TENIDO EDUCATIVO POR RELEVANCIA.    *        
004300* 09/12/1997  E.RAMIREZ      BI-05861    AGREGA SELECCION DE OFER*BI-05861
004400*                            TAS DE ALIADOS Y ESTIMA SCORE.      *        
004500* 22/01/1999  M.SOLARES      BI-Y2K01    REVISION DE FIN DE SI-  *BI-Y2K01
004600*                            GLO. AMPLIA LLAVES DE USUARIO/CUEN- *        
004700*                            TA/MOVIMIENTO A X(36) Y VALIDA TA-  *        
004800*                            BLAS DE FECHA PARA EL ANIO 2000.    *        
004900* 18/05/2000  M.SOLARES      BI-06044    CORRIGE DESBORDE EN TA- *BI-06044
005000*                            BLA DE MOVIMIENTOS DE ALTO VOLUMEN. *        
005100* 02/09/2001  M.SOLARES      BI-06201    AGREGA GUARDARRAIL DE   *BI-06201
005200*                            TONO (BUSQUEDA DE FRASES DE CULPA)  *        
005300*                            Y BLOQUEO DE PRODUCTOS PREDATORIOS. *        
005400* 27/02/2003  J.CASTILLO     BI-06588    AGREGA VALIDACION DE    *BI-06588
005500*                            CONSENTIMIENTO ANTES DE PROCESAR.   *        
005600* 11/08/2005  J.CASTILLO     BI-06977    AGREGA VENTANA DE 180   *BI-06977
005700*                            DIAS (ANTES SOLO 30) POR REQUERI-   *        
005800*                            MIENTO DE MERCADEO.                 *        
005900* 19/06/2009  L.MENDEZ       BI-07415    CORRIGE CALCULO DE MESES*BI-07415
006000*                            DE FONDO DE EMERGENCIA CUANDO EL    *        
006100*                            GASTO MENSUAL ES CERO.              *        
006200* 03/03/2012  L.MENDEZ       BI-07803    AGREGA CONTEO DE TARJE- *BI-07803
006300*                            TAS CON SALDO PARA EL PERFIL CONSO- *        
006400*                            LIDADOR DE DEUDA.                   *        
006500* 05/11/2013  L.MENDEZ       BI-08120    AGREGA CONTEO DE CATE-  *BI-08120
006600*                            GORIAS DE SENAL NO VACIAS PARA EL   *        
006700*                            REPORTE DE COBERTURA DE OFIN0020.   *        
006800* 07/08/2013  R.SAMAYOA      BI-08133    CORRIGE AGRUPACION DE   *BI-08133
006900*                            SUSCRIPCIONES (USA ENTIDAD-COMERCIO *        
007000*                            CUANDO VIENE, OMITE SIN LLAVE); CIE-*        
007100*                            RRA LITERAL DE OFCT-SUB-MERCADO-DIN *        
007200*                            Y AGREGA money_market/cd A CUENTA DE*        
007300*                            AHORRO; CORRIGE FORMULA DE CRECI-   *        
007400*                            MIENTO DE AHORRO (DIVIDE ENTRE SAL- *        
007500*                            DO ACTUAL, YA NO ENTRE UN SALDO     *        
007600*                            INICIAL DERIVADO); QUITA CONDICION  *        
007700*                            DE FRECUENCIA EN LA ESTABILIDAD DE  *        
007800*                            INGRESO (SOLO EL CV DECIDE); ADJUNTA*        
007900*                            EL AVISO LEGAL AL TEXTO DE CADA RE- *        
008000*                            COMENDACION GRABADA, NO SOLO A LA   *        
008100*                            PANTALLA DE INICIO.                 *        
008200* 08/08/2013  R.SAMAYOA      BI-08150    EXCLUYE INGRESO DE LOS  *BI-08150
008300*                            GASTOS ACUMULADOS EN SUSCRIPCIONES  *        
008400*                            Y EN EL GASTO MENSUAL TOTAL; AGREGA *        
008500*                            EL FACTOR DE VENTANA (W/30) AL POR- *        
008600*                            CENTAJE DE GASTO EN SUSCRIPCIONES;  *        
008700*                            CORRIGE COLCHON DE INGRESO PARA QUE *        
008800*                            USE EL NETO (INGRESO MENOS GASTO),  *        
008900*                            NO EL SALDO DE AHORRO; QUITA EL     *        
009000*                            REDONDEO DE LOS PROMEDIOS/GASTOS    *        
009100*                            QUE DEBEN QUEDAR TRUNCADOS; TRATA   *        
009200*                            LOS INGRESOS TODOS EN CERO IGUAL    *        
009300*                            QUE SI NO HUBIERA INGRESOS; CORRIGE *        
009400*                            COMENTARIO DE 448 QUE YA NO REFLE-  *        
009500*                            JABA LA LOGICA VIGENTE.             *        
009600* 09/08/2013  R.SAMAYOA      BI-08151    EL TOTAL DE GASTO DE    *BI-08151
009700*                            SUSCRIPCIONES NO ACUMULABA LOS      *        
009800*                            MOVIMIENTOS SIN COMERCIO IDENTIFICA-*        
009900*                            BLE, SUBESTIMANDO EL DENOMINADOR;   *        
010000*                            AGREGA 77-NIVELES A LOS CAMPOS DE   *        
010100*                            CONTROL DE RUTINA Y A LA VENTANA.   *        
010200******************************************************************        
010300 ENVIRONMENT DIVISION.                                                    
010400 CONFIGURATION SECTION.                                                   
010500 SPECIAL-NAMES.                                                           
010600     C01 IS TOP-OF-FORM                                                   
010700     CLASS CLASE-DIGITO   IS '0' THRU '9'                                 
010800     UPSI-0 ON  STATUS IS WKS-UPSI-REPROCESO                              
010900            OFF STATUS IS WKS-UPSI-NORMAL.                                
011000 INPUT-OUTPUT SECTION.                                                    
011100 FILE-CONTROL.                                                            
011200******************************************************************        
011300*              A R C H I V O S   D E   E N T R A D A             *        
011400******************************************************************        
011500     SELECT OFUSR   ASSIGN   TO OFUSR                                     
011600            ORGANIZATION     IS LINE SEQUENTIAL                           
011700            FILE STATUS      IS FS-OFUSR.                                 
011800     SELECT OFCTA   ASSIGN   TO OFCTA                                     
011900            ORGANIZATION     IS SEQUENTIAL                                
012000            FILE STATUS      IS FS-OFCTA.                                 
012100     SELECT OFMOV   ASSIGN   TO OFMOV                                     
012200            ORGANIZATION     IS SEQUENTIAL                                
012300            FILE STATUS      IS FS-OFMOV.                                 
012400     SELECT OFEDU   ASSIGN   TO OFEDU                                     
012500            ORGANIZATION     IS SEQUENTIAL                                
012600            FILE STATUS      IS FS-OFEDU.                                 
012700     SELECT OFOFR   ASSIGN   TO OFOFR                                     
012800            ORGANIZATION     IS SEQUENTIAL                                
012900            FILE STATUS      IS FS-OFOFR.                                 
013000******************************************************************        
013100*              A R C H I V O S   D E   S A L I D A               *        
013200******************************************************************        
013300     SELECT OFPER   ASSIGN   TO OFPER                                     
013400            ORGANIZATION     IS SEQUENTIAL                                
013500            FILE STATUS      IS FS-OFPER.                                 
013600     SELECT OFREC   ASSIGN   TO OFREC                                     
013700            ORGANIZATION     IS SEQUENTIAL                                
013800            FILE STATUS      IS FS-OFREC.                                 
013900 DATA DIVISION.                                                           
014000 FILE SECTION.                                                            
014100******************************************************************        
014200*               D E F I N I C I O N   D E   A R C H I V O S      *        
014300******************************************************************        
014400*   MAESTRO DE CLIENTES CON CONSENTIMIENTO                                
014500 FD  OFUSR.                                                               
014600     COPY OFUSR01.                                                        
014700*   MAESTRO DE CUENTAS (DEPOSITO, CREDITO, PRESTAMO)                      
014800 FD  OFCTA.                                                               
014900     COPY OFCTA01.                                                        
015000*   DETALLE DE MOVIMIENTOS DE LA VENTANA DE ANALISIS                      
015100 FD  OFMOV.                                                               
015200     COPY OFMOV01.                                                        
015300*   CATALOGO DE CONTENIDO EDUCATIVO                                       
015400 FD  OFEDU.                                                               
015500     COPY OFEDU01.                                                        
015600*   CATALOGO DE OFERTAS DE ALIADOS                                        
015700 FD  OFOFR.                                                               
015800     COPY OFOFR01.                                                        
015900*   SALIDA DE PERFILES ASIGNADOS                                          
016000 FD  OFPER.                                                               
016100     COPY OFPER01.                                                        
016200*   SALIDA DE RECOMENDACIONES                                             
016300 FD  OFREC.                                                               
016400     COPY OFREC01.                                                        
016500 WORKING-STORAGE SECTION.                                                 
016600******************************************************************        
016700*          VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS         *        
016800******************************************************************        
016900 01  FS-OFUSR                    PIC 9(02)       VALUE ZEROS.             
017000 01  FS-OFCTA                    PIC 9(02)       VALUE ZEROS.             
017100 01  FS-OFMOV                    PIC 9(02)       VALUE ZEROS.             
017200 01  FS-OFEDU                    PIC 9(02)       VALUE ZEROS.             
017300 01  FS-OFOFR                    PIC 9(02)       VALUE ZEROS.             
017400 01  FS-OFPER                    PIC 9(02)       VALUE ZEROS.             
017500 01  FS-OFREC                    PIC 9(02)       VALUE ZEROS.             
017600* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO               
017700* R.SAMAYOA 09/08/2013 (BI-08151) -- PASAN A NIVEL 77 POR SER             
017800* CAMPOS INDEPENDIENTES, SIN SUBORDINADOS, IGUAL QUE LOS CAMPOS           
017900* DE RUTINA DE OTROS PROGRAMAS DE LA CASA.                                
018000 77  PROGRAMA                    PIC X(08)       VALUE SPACES.            
018100 77  ARCHIVO                     PIC X(08)       VALUE SPACES.            
018200 77  ACCION                      PIC X(10)       VALUE SPACES.            
018300 77  LLAVE                       PIC X(32)       VALUE SPACES.            
018400******************************************************************        
018500*                 D I S P A R A D O R E S   F I N               *         
018600******************************************************************        
018700 01  WKS-DISPARADORES            PIC 9(01)       VALUE ZEROS.             
018800     88  WKS-FIN-OFUSR                           VALUE 1.                 
018900 01  WKS-CLIENTE-PROCESA         PIC 9(01)  COMP  VALUE ZEROS.            
019000     88  WKS-CLIENTE-CON-CONSENTIMIENTO          VALUE 1.                 
019100******************************************************************        
019200*          PARAMETRO DE CORRIDA RECIBIDO POR SYSIN               *        
019300******************************************************************        
019400 01  WKS-PARM-ENTRADA.                                                    
019500     03  WKS-PARM-FECHA          PIC 9(08).                               
019600     03  FILLER                  PIC X(01).                               
019700     03  WKS-PARM-VENTANA        PIC 9(03).                               
019800     03  FILLER                  PIC X(68).                               
019900 77  WKS-VENTANA-DIAS            PIC 9(03)  COMP  VALUE ZEROS.            
020000 77  WKS-VENTANA-TXT             PIC X(04)       VALUE SPACES.            
020100 01  WKS-FECHA-CORRIDA           PIC 9(08)       VALUE ZEROS.             
020200 01  WKS-FECHA-CORRIDA-R  REDEFINES WKS-FECHA-CORRIDA.                    
020300     03  WKS-ANIO-CORRIDA        PIC 9(04).                               
020400     03  WKS-MES-CORRIDA         PIC 9(02).                               
020500     03  WKS-DIA-CORRIDA         PIC 9(02).                               
020600 01  WKS-FECHA-LIMITE            PIC 9(08)       VALUE ZEROS.             
020700 01  WKS-FECHA-LIMITE-R  REDEFINES WKS-FECHA-LIMITE.                      
020800     03  WKS-ANIO-LIMITE         PIC 9(04).                               
020900     03  WKS-MES-LIMITE          PIC 9(02).                               
021000     03  WKS-DIA-LIMITE          PIC 9(02).                               
021100******************************************************************        
021200*          TABLA DE DIAS POR MES PARA ARITMETICA DE FECHA        *        
021300******************************************************************        
021400 01  OFIN-TABLA-DIAS-MES.                                                 
021500     03  FILLER                  PIC X(24) VALUE                          
021600         '312831303130313130313031'.                                      
021700 01  OFIN-TABLA-DIAS-MES-R  REDEFINES OFIN-TABLA-DIAS-MES.                
021800     03  OFIN-DIAS-DEL-MES       PIC 99 OCCURS 12 TIMES.                  
021900******************************************************************        
022000*      CAMPO GENERICO PARA CONVERTIR UNA FECHA A NUMERO DE       *        
022100*      SERIE (DIAS TRANSCURRIDOS) Y CALCULAR DIFERENCIAS         *        
022200******************************************************************        
022300 01  WKS-FECHA-CALC              PIC 9(08)       VALUE ZEROS.             
022400 01  WKS-FECHA-CALC-R  REDEFINES WKS-FECHA-CALC.                          
022500     03  WKS-ANIO-CALC           PIC 9(04).                               
022600     03  WKS-MES-CALC            PIC 9(02).                               
022700     03  WKS-DIA-CALC            PIC 9(02).                               
022800 01  WKS-SERIE-CALC              PIC S9(09) COMP  VALUE ZEROS.            
022900 01  WKS-BISIESTO-FLG            PIC 9(01)  COMP  VALUE ZEROS.            
023000     88  WKS-ES-BISIESTO                         VALUE 1.                 
023100 01  WKS-RESIDUO-4               PIC 9(04)  COMP  VALUE ZEROS.            
023200 01  WKS-RESIDUO-100             PIC 9(04)  COMP  VALUE ZEROS.            
023300 01  WKS-RESIDUO-400             PIC 9(04)  COMP  VALUE ZEROS.            
023400 01  WKS-COCIENTE                PIC S9(09) COMP  VALUE ZEROS.            
023500 01  WKS-DIAS-ANTES-MES          PIC 9(03)  COMP  VALUE ZEROS.            
023600 01  WKS-MES-TABLA               PIC 9(02)  COMP  VALUE ZEROS.            
023700 01  WKS-MES-IDX                 PIC 9(02)  COMP  VALUE ZEROS.            
023800 01  IDX-ACUM                    PIC 9(02)  COMP  VALUE ZEROS.            
023900******************************************************************        
024000*        CONTADORES Y ACUMULADORES DE CONTROL DE CORRIDA         *        
024100******************************************************************        
024200 01  WKS-CLIENTES-LEIDOS         PIC 9(07)  COMP  VALUE ZEROS.            
024300 01  WKS-CLIENTES-SIN-CONSENTE   PIC 9(07)  COMP  VALUE ZEROS.            
024400 01  WKS-CLIENTES-SIN-CUENTA     PIC 9(07)  COMP  VALUE ZEROS.            
024500 01  WKS-CLIENTES-PROCESADOS     PIC 9(07)  COMP  VALUE ZEROS.            
024600 01  WKS-RECS-ESCRITAS           PIC 9(07)  COMP  VALUE ZEROS.            
024700******************************************************************        
024800*   TABLA MAESTRA DE CUENTAS (CARGADA UNA VEZ AL INICIO)         *        
024900******************************************************************        
025000 01  WKS-CTA-CANT                PIC 9(05)  COMP  VALUE ZEROS.            
025100 01  WKS-TABLA-CUENTAS.                                                   
025200     03  WKS-CTA-ENTRADA OCCURS 1 TO 3000 TIMES                           
025300                         DEPENDING ON WKS-CTA-CANT                        
025400                         ASCENDING KEY WKS-CTA-USER-ID                    
025500                         INDEXED BY IDX-CTA.                              
025600         05  WKS-CTA-ID          PIC X(36).                               
025700         05  WKS-CTA-USER-ID     PIC X(36).                               
025800         05  WKS-CTA-TIPO        PIC X(12).                               
025900         05  WKS-CTA-SUBTIPO     PIC X(14).                               
026000         05  WKS-CTA-SALDO       PIC S9(11) COMP.                         
026100         05  WKS-CTA-LIMITE      PIC S9(11) COMP.                         
026200         05  WKS-CTA-APR         PIC S9(03)V99 COMP.                      
026300         05  WKS-CTA-PAGO-MIN    PIC S9(09) COMP.                         
026400         05  WKS-CTA-ULT-PAGO    PIC S9(09) COMP.                         
026500         05  WKS-CTA-MORA-FLG    PIC X(01).                               
026600******************************************************************        
026700*   TABLA MAESTRA DE MOVIMIENTOS (CARGADA UNA VEZ AL INICIO)     *        
026800******************************************************************        
026900 01  WKS-MOV-CANT                PIC 9(06)  COMP  VALUE ZEROS.            
027000 01  WKS-TABLA-MOVIMIENTOS.                                               
027100     03  WKS-MOV-ENTRADA OCCURS 1 TO 20000 TIMES                          
027200                         DEPENDING ON WKS-MOV-CANT                        
027300                         INDEXED BY IDX-MOV.                              
027400         05  WKS-MOV-ACCT-ID     PIC X(36).                               
027500         05  WKS-MOV-FECHA       PIC 9(08).                               
027600         05  WKS-MOV-IMPORTE     PIC S9(09) COMP.                         
027700         05  WKS-MOV-COMERCIO    PIC X(30).                               
027800         05  WKS-MOV-COM-ENTID   PIC X(30).                               
027900         05  WKS-MOV-CATEGORIA   PIC X(24).                               
028000******************************************************************        
028100*   CUENTAS Y MOVIMIENTOS SELECCIONADOS DEL CLIENTE EN TURNO     *        
028200******************************************************************        
028300 01  WKS-CTA-SEL-CANT            PIC 9(04)  COMP  VALUE ZEROS.            
028400 01  WKS-TABLA-CTA-SEL.                                                   
028500     03  WKS-CTA-SEL-IDX OCCURS 1 TO 200 TIMES                            
028600                         DEPENDING ON WKS-CTA-SEL-CANT                    
028700                         INDEXED BY IDX-SEL-CTA                           
028800                                    PIC 9(05) COMP.                       
028900 01  WKS-MOV-SEL-CANT            PIC 9(05)  COMP  VALUE ZEROS.            
029000 01  WKS-TABLA-MOV-SEL.                                                   
029100     03  WKS-MOV-SEL-IDX OCCURS 1 TO 5000 TIMES                           
029200                         DEPENDING ON WKS-MOV-SEL-CANT                    
029300                         INDEXED BY IDX-SEL-MOV                           
029400                                    PIC 9(06) COMP.                       
029500 01  WKS-MOV-SEL-TMP             PIC 9(06)  COMP  VALUE ZEROS.            
029600 01  WKS-CTA-MIEMBRO-FLG         PIC 9(01)  COMP  VALUE ZEROS.            
029700     88  WKS-CTA-ES-MIEMBRO                      VALUE 1.                 
029800******************************************************************        
029900*   AREA DE TRABAJO PARA LA DETECCION DE SUSCRIPCIONES (U1)      *        
030000******************************************************************        
030100 01  WKS-SUS-TOTAL-GASTO         PIC S9(11) COMP  VALUE ZEROS.            
030200 01  WKS-MERCH-CANT              PIC 9(03)  COMP  VALUE ZEROS.            
030300 01  WKS-TABLA-MERCADOS.                                                  
030400     03  WKS-MERCH-ENTRADA OCCURS 1 TO 60 TIMES                           
030500                         DEPENDING ON WKS-MERCH-CANT                      
030600                         INDEXED BY IDX-MERCH.                            
030700         05  WKS-MERCH-CLAVE     PIC X(30).                               
030800         05  WKS-MERCH-NOMBRE    PIC X(30).                               
030900         05  WKS-MERCH-CANT-TXN  PIC 9(04)  COMP.                         
031000         05  WKS-MERCH-SUMA      PIC S9(11) COMP.                         
031100         05  WKS-MERCH-FECHA   OCCURS 60 TIMES PIC 9(08).                 
031200         05  WKS-MERCH-IMPORTE OCCURS 60 TIMES PIC S9(09) COMP.           
031300 01  IDX-MERCH-FE                PIC 9(02)  COMP  VALUE ZEROS.            
031400 01  IDX-MERCH-FE-2              PIC 9(02)  COMP  VALUE ZEROS.            
031500 01  WKS-MERCH-FECHA-TMP         PIC 9(08)       VALUE ZEROS.             
031600 01  WKS-MERCH-BRECHA-SUMA       PIC S9(07)  COMP VALUE ZEROS.            
031700 01  WKS-MERCH-BRECHA-CANT       PIC 9(03)   COMP VALUE ZEROS.            
031800 01  WKS-BRECHA-PROMEDIO-GRAL    PIC S9(05)V99 COMP VALUE ZEROS.          
031900******************************************************************        
032000*   AREA DE TRABAJO PARA ANALISIS DE INGRESO (U4)                *        
032100******************************************************************        
032200 01  WKS-ING-CANT                PIC 9(04)  COMP  VALUE ZEROS.            
032300 01  WKS-TABLA-INGRESOS.                                                  
032400     03  WKS-ING-ENTRADA OCCURS 1 TO 500 TIMES                            
032500                         DEPENDING ON WKS-ING-CANT                        
032600                         INDEXED BY IDX-ING.                              
032700         05  WKS-ING-FECHA       PIC 9(08).                               
032800         05  WKS-ING-IMPORTE-ABS PIC S9(09) COMP.                         
032900 01  WKS-ING-BRECHA-CANT         PIC 9(04)  COMP  VALUE ZEROS.            
033000 01  WKS-TABLA-BRECHAS-ING.                                               
033100     03  WKS-ING-BRECHA OCCURS 500 TIMES PIC S9(05) COMP.                 
033200 01  WKS-ING-TMP-FECHA           PIC 9(08)       VALUE ZEROS.             
033300 01  WKS-ING-TMP-IMPORTE         PIC S9(09) COMP  VALUE ZEROS.            
033400 01  WKS-ING-TMP-BRECHA          PIC S9(05) COMP  VALUE ZEROS.            
033500 01  WKS-ING-SUMA-CHK            PIC S9(11) COMP  VALUE ZEROS.            
033600******************************************************************        
033700*   RAIZ CUADRADA POR NEWTON-RAPHSON (SIN USO DE FUNCION SQRT)   *        
033800******************************************************************        
033900 01  WKS-RAIZ-ENTRADA            PIC S9(11)V9999 COMP VALUE ZEROS.        
034000 01  WKS-RAIZ-RESULTADO          PIC S9(09)V9999 COMP VALUE ZEROS.        
034100 01  WKS-RAIZ-ITER                PIC 9(02) COMP  VALUE ZEROS.            
034200******************************************************************        
034300*   SENALES CALCULADAS PARA EL CLIENTE EN TURNO (SALIDA U1-U4)   *        
034400******************************************************************        
034500 01  WKS-SENALES.                                                         
034600     03  WKS-SUS-COUNT           PIC 9(03)  COMP  VALUE ZEROS.            
034700     03  WKS-SUS-GASTO-MENSUAL   PIC S9(09) COMP  VALUE ZEROS.            
034800     03  WKS-SUS-PORCENTAJE      PIC S9(05)V99 COMP VALUE ZEROS.          
034900     03  WKS-AHO-BALANCE-TOTAL   PIC S9(11) COMP  VALUE ZEROS.            
035000     03  WKS-AHO-FLUJO-NETO      PIC S9(11) COMP  VALUE ZEROS.            
035100     03  WKS-AHO-FLUJO-MENSUAL   PIC S9(11) COMP  VALUE ZEROS.            
035200     03  WKS-AHO-FONDO-MESES     PIC S9(05)V99 COMP VALUE ZEROS.          
035300     03  WKS-AHO-CRECIMIENTO     PIC S9(05)V99 COMP VALUE ZEROS.          
035400     03  WKS-CRD-BALANCE-TOTAL   PIC S9(11) COMP  VALUE ZEROS.            
035500     03  WKS-CRD-LIMITE-TOTAL    PIC S9(11) COMP  VALUE ZEROS.            
035600     03  WKS-CRD-UTILIZACION     PIC S9(05)V99 COMP VALUE ZEROS.          
035700     03  WKS-CRD-INTERES-MENSUAL PIC S9(09) COMP  VALUE ZEROS.            
035800     03  WKS-CRD-FLG-MORA        PIC 9(01)  COMP  VALUE ZEROS.            
035900         88  WKS-CRD-EN-MORA                     VALUE 1.                 
036000     03  WKS-CRD-FLG-INTERES     PIC 9(01)  COMP  VALUE ZEROS.            
036100         88  WKS-CRD-CON-INTERES                 VALUE 1.                 
036200     03  WKS-CRD-FLG-PAGO-MIN    PIC 9(01)  COMP  VALUE ZEROS.            
036300         88  WKS-CRD-SOLO-PAGO-MIN               VALUE 1.                 
036400     03  WKS-CRD-FLG-UTIL        PIC 9(01)  COMP  VALUE ZEROS.            
036500         88  WKS-CRD-UTIL-ALTA-80                VALUE 1.                 
036600         88  WKS-CRD-UTIL-ALTA-50                VALUE 2.                 
036700         88  WKS-CRD-UTIL-MODERADA-30            VALUE 3.                 
036800     03  WKS-CRD-CANT-TARJETAS   PIC 9(03)  COMP  VALUE ZEROS.            
036900     03  WKS-CRD-CANT-CON-SALDO  PIC 9(03)  COMP  VALUE ZEROS.            
037000     03  WKS-ING-FRECUENCIA      PIC X(10)       VALUE SPACES.            
037100     03  WKS-ING-ESTABILIDAD     PIC X(10)       VALUE SPACES.            
037200     03  WKS-ING-BRECHA-MEDIANA  PIC S9(05) COMP  VALUE ZEROS.            
037300     03  WKS-ING-PROMEDIO        PIC S9(09) COMP  VALUE ZEROS.            
037400     03  WKS-ING-CV              PIC S9(03)V9999 COMP VALUE ZEROS.        
037500     03  WKS-ING-BUFFER-MESES    PIC S9(05)V99 COMP VALUE ZEROS.          
037600******************************************************************        
037700*   RESULTADO DE LA ASIGNACION DE PERFIL (U6)                    *        
037800******************************************************************        
037900 01  WKS-PERFIL-TIPO             PIC X(20)       VALUE SPACES.            
038000 01  WKS-PERFIL-CONFIANZA        PIC 9V99   COMP  VALUE ZEROS.            
038100 01  WKS-CONF-CANDIDATA          PIC 9V99   COMP  VALUE ZEROS.            
038200******************************************************************        
038300*   ETIQUETAS DE SENAL ACTIVAS (U7)                              *        
038400******************************************************************        
038500 01  WKS-ETIQ-CANT               PIC 9(01)  COMP  VALUE ZEROS.            
038600 01  WKS-TABLA-ETIQUETAS.                                                 
038700     03  WKS-ETIQUETA OCCURS 8 TIMES         PIC X(24).                   
038800 01  WKS-ETIQ-CANDIDATA          PIC X(24)       VALUE SPACES.            
038900******************************************************************        
039000*   CATALOGO DE CONTENIDO EDUCATIVO (CARGADO AL INICIO)          *        
039100******************************************************************        
039200 01  WKS-EDU-CANT                PIC 9(03)  COMP  VALUE ZEROS.            
039300 01  WKS-TABLA-EDUC.                                                      
039400     03  WKS-EDU-ENTRADA OCCURS 1 TO 50 TIMES                             
039500                         DEPENDING ON WKS-EDU-CANT                        
039600                         INDEXED BY IDX-EDU.                              
039700         05  WKS-EDU-ID          PIC X(24).                               
039800         05  WKS-EDU-TITULO      PIC X(60).                               
039900         05  WKS-EDU-RESUMEN     PIC X(80).                               
040000         05  WKS-EDU-PERSONA OCCURS 6 TIMES  PIC X(20).                   
040100         05  WKS-EDU-SENAL   OCCURS 6 TIMES  PIC X(24).                   
040200******************************************************************        
040300*   CATALOGO DE OFERTAS DE ALIADOS (CARGADO AL INICIO)           *        
040400******************************************************************        
040500 01  WKS-OFR-CANT                PIC 9(03)  COMP  VALUE ZEROS.            
040600 01  WKS-TABLA-OFERTAS.                                                   
040700     03  WKS-OFR-ENTRADA OCCURS 1 TO 50 TIMES                             
040800                         DEPENDING ON WKS-OFR-CANT                        
040900                         INDEXED BY IDX-OFR.                              
041000         05  WKS-OFR-ID          PIC X(24).                               
041100         05  WKS-OFR-TITULO      PIC X(60).                               
041200         05  WKS-OFR-PROVEEDOR   PIC X(30).                               
041300         05  WKS-OFR-TIPO        PIC X(24).                               
041400         05  WKS-OFR-PERSONA OCCURS 6 TIMES  PIC X(20).                   
041500         05  WKS-OFR-SENAL   OCCURS 6 TIMES  PIC X(24).                   
041600         05  WKS-OFR-APR         PIC S9(03)V99 COMP.                      
041700         05  WKS-OFR-UTIL-MIN    PIC S9(03)V99 COMP.                      
041800         05  WKS-OFR-UTIL-MAX    PIC S9(03)V99 COMP.                      
041900         05  WKS-OFR-SCORE-MIN   PIC 9(03)  COMP.                         
042000         05  WKS-OFR-SCORE-MAX   PIC 9(03)  COMP.                         
042100         05  WKS-OFR-TIPO-CTA-REQ PIC X(12).                              
042200         05  WKS-OFR-SUBTIPO-EXCL PIC X(14).                              
042300         05  WKS-OFR-SENAL-REQ   PIC X(24).                               
042400         05  WKS-OFR-SENAL-EXCL  PIC X(24).                               
042500         05  WKS-OFR-EFONDO-MIN  PIC S9(03)V99 COMP.                      
042600         05  WKS-OFR-EFONDO-MAX  PIC S9(03)V99 COMP.                      
042700******************************************************************        
042800*   RESULTADO DEL TOP-3 DE EDUCACION Y DE OFERTAS                *        
042900******************************************************************        
043000 01  WKS-TOP-EDU-CANT            PIC 9(01)  COMP  VALUE ZEROS.            
043100 01  WKS-TABLA-TOP-EDU.                                                   
043200     03  WKS-TOP-EDU-ENTRADA OCCURS 3 TIMES.                              
043300         05  WKS-TOP-EDU-IDX     PIC 9(03)  COMP.                         
043400         05  WKS-TOP-EDU-SCORE   PIC 9V99   COMP.                         
043500         05  WKS-TOP-EDU-REL     PIC 9      COMP.                         
043600 01  WKS-TOP-OFR-CANT            PIC 9(01)  COMP  VALUE ZEROS.            
043700 01  WKS-TABLA-TOP-OFR.                                                   
043800     03  WKS-TOP-OFR-ENTRADA OCCURS 3 TIMES.                              
043900         05  WKS-TOP-OFR-IDX     PIC 9(03)  COMP.                         
044000         05  WKS-TOP-OFR-SCORE   PIC 9V99   COMP.                         
044100         05  WKS-TOP-OFR-REL     PIC 9      COMP.                         
044200 01  WKS-SCORE-ACTUAL            PIC 9V99   COMP  VALUE ZEROS.            
044300 01  WKS-SCORE-SIGNAL-CANT       PIC 9      COMP  VALUE ZEROS.            
044400 01  WKS-SCORE-TMP               PIC S9(03)V999 COMP VALUE ZEROS.         
044500 01  WKS-RELEVANCIA-TMP          PIC 9      COMP  VALUE ZEROS.            
044600 01  WKS-OFR-ELEGIBLE-FLG        PIC 9(01)  COMP  VALUE ZEROS.            
044700     88  WKS-OFR-ES-ELEGIBLE                     VALUE 1.                 
044800 01  WKS-CREDITO-SCORE-EST       PIC 9(03)  COMP  VALUE ZEROS.            
044900 01  WKS-INGRESO-MENSUAL-EST     PIC S9(09) COMP  VALUE ZEROS.            
045000******************************************************************        
045100*   TEXTO DE RAZONAMIENTO Y CONTROL DE TONO (U11, U12)           *        
045200******************************************************************        
045300 01  WKS-RAZON-PERSONA           PIC X(200)      VALUE SPACES.            
045400 01  WKS-RAZON-CONTENIDO         PIC X(200)      VALUE SPACES.            
045500 01  WKS-DISCLAIMER              PIC X(180)      VALUE                    
045600     "THIS CONTENT IS FOR EDUCATIONAL PURPOSES ONLY AND DOES NOT          
045700-    " CONSTITUTE FINANCIAL ADVICE. PLEASE CONSULT WITH A QUALIF          
045800-    "IED FINANCIAL PROFESSIONAL BEFORE MAKING FINANCIAL DECISIO          
045900-    "NS.".                                                               
046000 01  WKS-TONO-OK-FLG             PIC 9(01)  COMP  VALUE ZEROS.            
046100     88  WKS-TONO-VALIDO                         VALUE 1.                 
046200 01  WKS-TONO-CONTADOR           PIC 9(04)  COMP  VALUE ZEROS.            
046300 01  IDX-FRASE                   PIC 9(02)  COMP  VALUE ZEROS.            
046400 01  WKS-TABLA-FRASES-PROHIBIDAS.                                         
046500     03  WKS-FRASE PIC X(30) OCCURS 16 TIMES VALUES ARE                   
046600         "YOU'RE OVERSPENDING           "                                 
046700         "YOURE OVERSPENDING            "                                 
046800         "BAD FINANCIAL HABIT           "                                 
046900         "BAD FINANCIAL HABITS          "                                 
047000         "IRRESPONSIBLE                 "                                 
047100         "CARELESS                      "                                 
047200         "WASTING MONEY                 "                                 
047300         "POOR CHOICE                   "                                 
047400         "POOR CHOICES                  "                                 
047500         "FINANCIAL MISTAKE             "                                 
047600         "FINANCIAL MISTAKES            "                                 
047700         "BAD DECISION                  "                                 
047800         "BAD DECISIONS                 "                                 
047900         "FOOLISH                       "                                 
048000         "STUPID                        "                                 
048100         "RECKLESS                      ".                                
048200******************************************************************        
048300*   CAMPOS EDITADOS PARA CONSTRUIR TEXTO DE RAZONAMIENTO         *        
048400******************************************************************        
048500 01  WKS-EDIT-DOLARES             PIC Z,ZZZ,ZZ9.99.                       
048600 01  WKS-EDIT-PORCENTAJE          PIC ZZ9.99.                             
048700 01  WKS-EDIT-DIAS                PIC ZZ9.                                
048800 01  WKS-EDIT-CONTADOR            PIC ZZ9.                                
048900 01  WKS-EDIT-CONTADOR-L          PIC ZZZ,ZZ9.                            
049000 01  WKS-DOLARES-VALOR            PIC S9(09)V99 COMP VALUE ZEROS.         
049100 01  WKS-STRING-PUNTERO           PIC 9(03)  COMP VALUE ZEROS.            
049200 01  WKS-TEXTO-A-VALIDAR          PIC X(200)      VALUE SPACES.           
049300******************************************************************        
049400*   CAMPOS DE TRABAJO ADICIONALES USADOS EN LOS CALCULOS         *        
049500******************************************************************        
049600 01  WKS-SERIE-PRIMERA            PIC S9(09) COMP VALUE ZEROS.            
049700 01  WKS-BRECHA-PROMEDIO          PIC S9(05) COMP VALUE ZEROS.            
049800 01  WKS-MERCH-FRECUENCIA         PIC X(07)       VALUE SPACES.           
049900 01  WKS-MERCH-PROMEDIO-MTO       PIC S9(09) COMP VALUE ZEROS.            
050000 01  WKS-MERCH-GASTO-MES          PIC S9(09) COMP VALUE ZEROS.            
050100 01  WKS-MERCH-CLAVE-TMP          PIC X(30)       VALUE SPACES.           
050200 01  WKS-MERCH-POS                PIC 9(03)  COMP VALUE ZEROS.            
050300 01  WKS-GASTO-MENSUAL-TODO       PIC S9(09) COMP VALUE ZEROS.            
050400 01  WKS-CTA-AHORRO-FLG           PIC 9(01)  COMP VALUE ZEROS.            
050500     88  WKS-CTA-ES-AHORRO                       VALUE 1.                 
050600 01  WKS-INTERES-TARJETA          PIC S9(09)V9999                         
050700                                        COMP VALUE ZEROS.                 
050800 01  WKS-PAGO-MIN-110             PIC S9(09) COMP VALUE ZEROS.            
050900 01  WKS-ING-POS1                 PIC 9(04)  COMP VALUE ZEROS.            
051000 01  WKS-ING-POS2                 PIC 9(04)  COMP VALUE ZEROS.            
051100 01  WKS-ING-MEDIO                PIC 9(04)  COMP VALUE ZEROS.            
051200 01  WKS-ING-RESIDUO              PIC 9(04)  COMP VALUE ZEROS.            
051300 01  WKS-ING-SUMA-TMP             PIC S9(11) COMP VALUE ZEROS.            
051400 01  WKS-ING-SUMA-CUAD            PIC S9(15)V9999                         
051500                                        COMP VALUE ZEROS.                 
051600 01  WKS-ING-DIFERENCIA           PIC S9(07)V99 COMP VALUE ZEROS.         
051700 01  WKS-ING-TOTAL-INGRESO        PIC S9(11) COMP VALUE ZEROS.            
051800 01  WKS-ING-TOTAL-GASTO          PIC S9(11) COMP VALUE ZEROS.            
051900 01  WKS-ING-NETO                 PIC S9(11) COMP VALUE ZEROS.            
052000 01  WKS-ING-GASTO-MENSUAL        PIC S9(09) COMP VALUE ZEROS.            
052100 01  WKS-ETIQ-POS                 PIC 9(01)  COMP VALUE ZEROS.            
052200 01  WKS-TOP-POS                  PIC 9(01)  COMP VALUE ZEROS.            
052300 01  WKS-TOP-TMP-ENTRADA.                                                 
052400     03  WKS-TOP-TMP-IDX          PIC 9(03)  COMP.                        
052500     03  WKS-TOP-TMP-SCORE        PIC 9V99   COMP.                        
052600     03  WKS-TOP-TMP-REL          PIC 9      COMP.                        
052700 01  WKS-OFR-PERSONA-FLG          PIC 9(01)  COMP VALUE ZEROS.            
052800     88  WKS-OFR-PERSONA-OK                      VALUE 1.                 
052900 01  WKS-SCORE-CALC               PIC S9(05)V99 COMP VALUE ZEROS.         
053000 01  WKS-TABLA-LARGO-FRASES.                                              
053100     03  WKS-FRASE-LARGO PIC 9(02) COMP OCCURS 16 TIMES VALUES            
053200         19,18,19,20,13,8,13,11,12,17,18,12,13,7,6,8.                     
053300******************************************************************        
053400 PROCEDURE DIVISION.                                                      
053500******************************************************************        
053600*               S E C C I O N    P R I N C I P A L               *        
053700******************************************************************        
053800 000-MAIN SECTION.                                                        
053900     PERFORM 100-INICIO                                                   
054000     PERFORM 150-CARGA-CATALOGO-EDUC                                      
054100     PERFORM 160-CARGA-CATALOGO-OFER                                      
054200     PERFORM 110-CARGA-CUENTAS                                            
054300     PERFORM 120-CARGA-MOVIMIENTOS                                        
054400     PERFORM 200-PROCESA-CLIENTE UNTIL WKS-FIN-OFUSR                      
054500     PERFORM 990-ESTADISTICAS                                             
054600     PERFORM 195-CIERRA-ARCHIVOS                                          
054700     STOP RUN.                                                            
054800 000-MAIN-E. EXIT.                                                        
054900                                                                          
055000*----------------------------------------------------------------         
055100 100-INICIO SECTION.                                                      
055200     ACCEPT WKS-PARM-ENTRADA FROM SYSIN                                   
055300     MOVE WKS-PARM-FECHA   TO WKS-FECHA-CORRIDA                           
055400     MOVE WKS-PARM-VENTANA TO WKS-VENTANA-DIAS                            
055500     IF WKS-VENTANA-DIAS = 180                                            
055600        MOVE '180d' TO WKS-VENTANA-TXT                                    
055700     ELSE                                                                 
055800        MOVE 30     TO WKS-VENTANA-DIAS                                   
055900        MOVE '30d ' TO WKS-VENTANA-TXT                                    
056000     END-IF                                                               
056100     MOVE WKS-FECHA-CORRIDA TO WKS-FECHA-LIMITE                           
056200     PERFORM 105-RESTA-VENTANA WKS-VENTANA-DIAS TIMES                     
056300     OPEN INPUT  OFUSR OFCTA OFMOV OFEDU OFOFR                            
056400     OPEN OUTPUT OFPER OFREC                                              
056500     MOVE 'OFIN0010' TO PROGRAMA                                          
056600     PERFORM 130-VALIDA-APERTURA                                          
056700     DISPLAY WKS-DISCLAIMER UPON CONSOLE                                  
056800     READ OFUSR                                                           
056900          AT END SET WKS-FIN-OFUSR TO TRUE                                
057000     END-READ.                                                            
057100 100-INICIO-E. EXIT.                                                      
057200                                                                          
057300*  RESTA UN DIA DE LA FECHA LIMITE, CON PRESTAMO DE MES Y ANIO            
057400 105-RESTA-VENTANA SECTION.                                               
057500     SUBTRACT 1 FROM WKS-DIA-LIMITE                                       
057600     IF WKS-DIA-LIMITE < 1                                                
057700        SUBTRACT 1 FROM WKS-MES-LIMITE                                    
057800        IF WKS-MES-LIMITE < 1                                             
057900           MOVE 12 TO WKS-MES-LIMITE                                      
058000           SUBTRACT 1 FROM WKS-ANIO-LIMITE                                
058100        END-IF                                                            
058200        MOVE OFIN-DIAS-DEL-MES(WKS-MES-LIMITE) TO WKS-DIA-LIMITE          
058300        MOVE WKS-ANIO-LIMITE TO WKS-ANIO-CALC                             
058400        PERFORM 890-EVALUA-BISIESTO                                       
058500        IF WKS-MES-LIMITE = 2 AND WKS-ES-BISIESTO                         
058600           ADD 1 TO WKS-DIA-LIMITE                                        
058700        END-IF                                                            
058800     END-IF.                                                              
058900 105-RESTA-VENTANA-E. EXIT.                                               
059000                                                                          
059100*----------------------------------------------------------------         
059200 110-CARGA-CUENTAS SECTION.                                               
059300     MOVE ZEROS TO WKS-CTA-CANT                                           
059400     READ OFCTA                                                           
059500          AT END MOVE HIGH-VALUES TO OFCT-ID                              
059600     END-READ                                                             
059700     PERFORM 111-ACUMULA-CUENTA UNTIL FS-OFCTA = 10.                      
059800 110-CARGA-CUENTAS-E. EXIT.                                               
059900                                                                          
060000 111-ACUMULA-CUENTA SECTION.                                              
060100     ADD 1 TO WKS-CTA-CANT                                                
060200     SET IDX-CTA TO WKS-CTA-CANT                                          
060300     MOVE OFCT-ID          TO WKS-CTA-ID(IDX-CTA)                         
060400     MOVE OFCT-USER-ID     TO WKS-CTA-USER-ID(IDX-CTA)                    
060500     MOVE OFCT-TIPO        TO WKS-CTA-TIPO(IDX-CTA)                       
060600     MOVE OFCT-SUBTIPO     TO WKS-CTA-SUBTIPO(IDX-CTA)                    
060700     MOVE OFCT-SALDO       TO WKS-CTA-SALDO(IDX-CTA)                      
060800     MOVE OFCT-LIMITE      TO WKS-CTA-LIMITE(IDX-CTA)                     
060900     MOVE OFCT-APR         TO WKS-CTA-APR(IDX-CTA)                        
061000     MOVE OFCT-PAGO-MINIMO TO WKS-CTA-PAGO-MIN(IDX-CTA)                   
061100     MOVE OFCT-ULTIMO-PAGO TO WKS-CTA-ULT-PAGO(IDX-CTA)                   
061200     MOVE OFCT-MORA-FLG    TO WKS-CTA-MORA-FLG(IDX-CTA)                   
061300     READ OFCTA                                                           
061400          AT END MOVE HIGH-VALUES TO OFCT-ID                              
061500     END-READ.                                                            
061600 111-ACUMULA-CUENTA-E. EXIT.                                              
061700                                                                          
061800*----------------------------------------------------------------         
061900 120-CARGA-MOVIMIENTOS SECTION.                                           
062000     MOVE ZEROS TO WKS-MOV-CANT                                           
062100     READ OFMOV                                                           
062200          AT END MOVE HIGH-VALUES TO OFMV-ID                              
062300     END-READ                                                             
062400     PERFORM 121-ACUMULA-MOVIMIENTO UNTIL FS-OFMOV = 10.                  
062500 120-CARGA-MOVIMIENTOS-E. EXIT.                                           
062600                                                                          
062700 121-ACUMULA-MOVIMIENTO SECTION.                                          
062800     ADD 1 TO WKS-MOV-CANT                                                
062900     SET IDX-MOV TO WKS-MOV-CANT                                          
063000     MOVE OFMV-ACCT-ID     TO WKS-MOV-ACCT-ID(IDX-MOV)                    
063100     MOVE OFMV-FECHA       TO WKS-MOV-FECHA(IDX-MOV)                      
063200     MOVE OFMV-IMPORTE     TO WKS-MOV-IMPORTE(IDX-MOV)                    
063300     MOVE OFMV-COMERCIO    TO WKS-MOV-COMERCIO(IDX-MOV)                   
063400     MOVE OFMV-COMER-ENTID TO WKS-MOV-COM-ENTID(IDX-MOV)                  
063500     MOVE OFMV-CATEGORIA   TO WKS-MOV-CATEGORIA(IDX-MOV)                  
063600     READ OFMOV                                                           
063700          AT END MOVE HIGH-VALUES TO OFMV-ID                              
063800     END-READ.                                                            
063900 121-ACUMULA-MOVIMIENTO-E. EXIT.                                          
064000                                                                          
064100*----------------------------------------------------------------         
064200 130-VALIDA-APERTURA SECTION.                                             
064300     IF FS-OFUSR NOT = 0                                                  
064400        MOVE 'OPEN' TO ACCION  MOVE SPACES TO LLAVE                       
064500        MOVE 'OFUSR' TO ARCHIVO                                           
064600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
064700                              FS-OFUSR, FS-OFUSR                          
064800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR OFUSR <<<" UPON              
064900                CONSOLE                                                   
065000        MOVE 91 TO RETURN-CODE                                            
065100        STOP RUN                                                          
065200     END-IF                                                               
065300     IF FS-OFCTA NOT = 0                                                  
065400        MOVE 'OPEN' TO ACCION  MOVE SPACES TO LLAVE                       
065500        MOVE 'OFCTA' TO ARCHIVO                                           
065600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
065700                              FS-OFCTA, FS-OFCTA                          
065800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR OFCTA <<<" UPON              
065900                CONSOLE                                                   
066000        MOVE 91 TO RETURN-CODE                                            
066100        STOP RUN                                                          
066200     END-IF                                                               
066300     IF FS-OFMOV NOT = 0                                                  
066400        MOVE 'OPEN' TO ACCION  MOVE SPACES TO LLAVE                       
066500        MOVE 'OFMOV' TO ARCHIVO                                           
066600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
066700                              FS-OFMOV, FS-OFMOV                          
066800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR OFMOV <<<" UPON              
066900                CONSOLE                                                   
067000        MOVE 91 TO RETURN-CODE                                            
067100        STOP RUN                                                          
067200     END-IF                                                               
067300     IF FS-OFEDU NOT = 0 OR FS-OFOFR NOT = 0                              
067400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR CATALOGOS <<<" UPON          
067500                CONSOLE                                                   
067600        MOVE 91 TO RETURN-CODE                                            
067700        STOP RUN                                                          
067800     END-IF                                                               
067900     IF FS-OFPER NOT = 0 OR FS-OFREC NOT = 0                              
068000        DISPLAY ">>> ALGO SALIO MAL AL ABRIR SALIDAS <<<" UPON            
068100                CONSOLE                                                   
068200        MOVE 91 TO RETURN-CODE                                            
068300        STOP RUN                                                          
068400     END-IF.                                                              
068500 130-VALIDA-APERTURA-E. EXIT.                                             
068600                                                                          
068700*----------------------------------------------------------------         
068800 150-CARGA-CATALOGO-EDUC SECTION.                                         
068900     MOVE ZEROS TO WKS-EDU-CANT                                           
069000     READ OFEDU                                                           
069100          AT END MOVE HIGH-VALUES TO OFED-ID                              
069200     END-READ                                                             
069300     PERFORM 151-ACUMULA-EDUC UNTIL FS-OFEDU = 10.                        
069400 150-CARGA-CATALOGO-EDUC-E. EXIT.                                         
069500                                                                          
069600 151-ACUMULA-EDUC SECTION.                                                
069700     ADD 1 TO WKS-EDU-CANT                                                
069800     SET IDX-EDU TO WKS-EDU-CANT                                          
069900     MOVE OFED-ID      TO WKS-EDU-ID(IDX-EDU)                             
070000     MOVE OFED-TITULO  TO WKS-EDU-TITULO(IDX-EDU)                         
070100     MOVE OFED-RESUMEN TO WKS-EDU-RESUMEN(IDX-EDU)                        
070200     PERFORM 152-COPIA-VECTORES-EDUC                                      
070300             VARYING IDX-ACUM FROM 1 BY 1 UNTIL IDX-ACUM > 6              
070400     READ OFEDU                                                           
070500          AT END MOVE HIGH-VALUES TO OFED-ID                              
070600     END-READ.                                                            
070700 151-ACUMULA-EDUC-E. EXIT.                                                
070800                                                                          
070900 152-COPIA-VECTORES-EDUC SECTION.                                         
071000     MOVE OFED-PERSONA(IDX-ACUM) TO WKS-EDU-PERSONA(IDX-EDU,              
071100                                                     IDX-ACUM)            
071200     MOVE OFED-SENAL(IDX-ACUM)   TO WKS-EDU-SENAL(IDX-EDU,                
071300                                                   IDX-ACUM).             
071400 152-COPIA-VECTORES-EDUC-E. EXIT.                                         
071500                                                                          
071600*----------------------------------------------------------------         
071700 160-CARGA-CATALOGO-OFER SECTION.                                         
071800     MOVE ZEROS TO WKS-OFR-CANT                                           
071900     READ OFOFR                                                           
072000          AT END MOVE HIGH-VALUES TO OFOF-ID                              
072100     END-READ                                                             
072200     PERFORM 161-ACUMULA-OFER UNTIL FS-OFOFR = 10.                        
072300 160-CARGA-CATALOGO-OFER-E. EXIT.                                         
072400                                                                          
072500 161-ACUMULA-OFER SECTION.                                                
072600     ADD 1 TO WKS-OFR-CANT                                                
072700     SET IDX-OFR TO WKS-OFR-CANT                                          
072800     MOVE OFOF-ID           TO WKS-OFR-ID(IDX-OFR)                        
072900     MOVE OFOF-TITULO       TO WKS-OFR-TITULO(IDX-OFR)                    
073000     MOVE OFOF-PROVEEDOR    TO WKS-OFR-PROVEEDOR(IDX-OFR)                 
073100     MOVE OFOF-TIPO         TO WKS-OFR-TIPO(IDX-OFR)                      
073200     MOVE OFOF-APR          TO WKS-OFR-APR(IDX-OFR)                       
073300     MOVE OFOF-UTIL-MIN     TO WKS-OFR-UTIL-MIN(IDX-OFR)                  
073400     MOVE OFOF-UTIL-MAX     TO WKS-OFR-UTIL-MAX(IDX-OFR)                  
073500     MOVE OFOF-SCORE-MIN    TO WKS-OFR-SCORE-MIN(IDX-OFR)                 
073600     MOVE OFOF-SCORE-MAX    TO WKS-OFR-SCORE-MAX(IDX-OFR)                 
073700     MOVE OFOF-TIPO-CTA-REQ TO WKS-OFR-TIPO-CTA-REQ(IDX-OFR)              
073800     MOVE OFOF-SUBTIPO-EXCL TO WKS-OFR-SUBTIPO-EXCL(IDX-OFR)              
073900     MOVE OFOF-SENAL-REQ    TO WKS-OFR-SENAL-REQ(IDX-OFR)                 
074000     MOVE OFOF-SENAL-EXCL   TO WKS-OFR-SENAL-EXCL(IDX-OFR)                
074100     MOVE OFOF-EFONDO-MIN   TO WKS-OFR-EFONDO-MIN(IDX-OFR)                
074200     MOVE OFOF-EFONDO-MAX   TO WKS-OFR-EFONDO-MAX(IDX-OFR)                
074300     PERFORM 162-COPIA-VECTORES-OFER                                      
074400             VARYING IDX-ACUM FROM 1 BY 1 UNTIL IDX-ACUM > 6              
074500     READ OFOFR                                                           
074600          AT END MOVE HIGH-VALUES TO OFOF-ID                              
074700     END-READ.                                                            
074800 161-ACUMULA-OFER-E. EXIT.                                                
074900                                                                          
075000 162-COPIA-VECTORES-OFER SECTION.                                         
075100     MOVE OFOF-PERSONA(IDX-ACUM) TO WKS-OFR-PERSONA(IDX-OFR,              
075200                                                     IDX-ACUM)            
075300     MOVE OFOF-SENAL(IDX-ACUM)   TO WKS-OFR-SENAL(IDX-OFR,                
075400                                                   IDX-ACUM).             
075500 162-COPIA-VECTORES-OFER-E. EXIT.                                         
075600                                                                          
075700*----------------------------------------------------------------         
075800*          I M P U L S O R   P O R   C L I E N T E               *        
075900*----------------------------------------------------------------         
076000 200-PROCESA-CLIENTE SECTION.                                             
076100     ADD 1 TO WKS-CLIENTES-LEIDOS                                         
076200     MOVE ZEROS TO WKS-CLIENTE-PROCESA                                    
076300     IF OFUS-CONSENTE-SI                                                  
076400        SET WKS-CLIENTE-CON-CONSENTIMIENTO TO TRUE                        
076500     ELSE                                                                 
076600        ADD 1 TO WKS-CLIENTES-SIN-CONSENTE                                
076700     END-IF                                                               
076800     IF WKS-CLIENTE-CON-CONSENTIMIENTO                                    
076900        PERFORM 320-SELECCIONA-CUENTAS                                    
077000        IF WKS-CTA-SEL-CANT = 0                                           
077100           ADD 1 TO WKS-CLIENTES-SIN-CUENTA                               
077200        ELSE                                                              
077300           PERFORM 330-SELECCIONA-MOVIMIENTOS                             
077400           PERFORM 340-ORDENA-MOVIMIENTOS                                 
077500           PERFORM 400-ORQUESTA-SENALES                                   
077600           PERFORM 500-ASIGNA-PERSONA                                     
077700           PERFORM 580-ESCRIBE-PERSONA                                    
077800           PERFORM 600-EXTRAE-ETIQUETAS                                   
077900           PERFORM 800-GENERA-RAZONAMIENTO-PERSONA                        
078000           PERFORM 700-SELECCIONA-EDUCACION                               
078100           PERFORM 750-SELECCIONA-OFERTAS                                 
078200           ADD 1 TO WKS-CLIENTES-PROCESADOS                               
078300        END-IF                                                            
078400     END-IF                                                               
078500     READ OFUSR                                                           
078600          AT END SET WKS-FIN-OFUSR TO TRUE                                
078700     END-READ.                                                            
078800 200-PROCESA-CLIENTE-E. EXIT.                                             
078900                                                                          
079000*----------------------------------------------------------------         
079100 320-SELECCIONA-CUENTAS SECTION.                                          
079200     MOVE ZEROS TO WKS-CTA-SEL-CANT                                       
079300     PERFORM 321-EVALUA-CUENTA                                            
079400             VARYING IDX-CTA FROM 1 BY 1                                  
079500             UNTIL IDX-CTA > WKS-CTA-CANT.                                
079600 320-SELECCIONA-CUENTAS-E. EXIT.                                          
079700                                                                          
079800 321-EVALUA-CUENTA SECTION.                                               
079900     IF WKS-CTA-USER-ID(IDX-CTA) = OFUS-ID                                
080000        ADD 1 TO WKS-CTA-SEL-CANT                                         
080100        SET IDX-SEL-CTA TO WKS-CTA-SEL-CANT                               
080200        MOVE IDX-CTA TO WKS-CTA-SEL-IDX(IDX-SEL-CTA)                      
080300     END-IF.                                                              
080400 321-EVALUA-CUENTA-E. EXIT.                                               
080500                                                                          
080600*----------------------------------------------------------------         
080700 330-SELECCIONA-MOVIMIENTOS SECTION.                                      
080800     MOVE ZEROS TO WKS-MOV-SEL-CANT                                       
080900     PERFORM 331-EVALUA-MOVIMIENTO                                        
081000             VARYING IDX-MOV FROM 1 BY 1                                  
081100             UNTIL IDX-MOV > WKS-MOV-CANT.                                
081200 330-SELECCIONA-MOVIMIENTOS-E. EXIT.                                      
081300                                                                          
081400 331-EVALUA-MOVIMIENTO SECTION.                                           
081500     IF WKS-MOV-FECHA(IDX-MOV) >= WKS-FECHA-LIMITE AND                    
081600        WKS-MOV-FECHA(IDX-MOV) <= WKS-FECHA-CORRIDA                       
081700        PERFORM 333-CUENTA-DEL-CLIENTE                                    
081800        IF WKS-CTA-ES-MIEMBRO                                             
081900           ADD 1 TO WKS-MOV-SEL-CANT                                      
082000           SET IDX-SEL-MOV TO WKS-MOV-SEL-CANT                            
082100           MOVE IDX-MOV TO WKS-MOV-SEL-IDX(IDX-SEL-MOV)                   
082200        END-IF                                                            
082300     END-IF.                                                              
082400 331-EVALUA-MOVIMIENTO-E. EXIT.                                           
082500                                                                          
082600*  DETERMINA SI LA CUENTA DEL MOVIMIENTO PERTENECE AL CLIENTE             
082700 333-CUENTA-DEL-CLIENTE SECTION.                                          
082800     MOVE ZEROS TO WKS-CTA-MIEMBRO-FLG                                    
082900     PERFORM 334-COMPARA-CUENTA                                           
083000             VARYING IDX-SEL-CTA FROM 1 BY 1                              
083100             UNTIL IDX-SEL-CTA > WKS-CTA-SEL-CANT                         
083200                OR WKS-CTA-ES-MIEMBRO.                                    
083300 333-CUENTA-DEL-CLIENTE-E. EXIT.                                          
083400                                                                          
083500 334-COMPARA-CUENTA SECTION.                                              
083600     IF WKS-CTA-ID(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) =                        
083700        WKS-MOV-ACCT-ID(IDX-MOV)                                          
083800        MOVE 1 TO WKS-CTA-MIEMBRO-FLG                                     
083900     END-IF.                                                              
084000 334-COMPARA-CUENTA-E. EXIT.                                              
084100                                                                          
084200*----------------------------------------------------------------         
084300*  ORDENA LOS MOVIMIENTOS DEL CLIENTE POR FECHA ASCENDENTE                
084400*  (BURBUJA -- LA CANTIDAD POR CLIENTE ES PEQUENA)                        
084500*----------------------------------------------------------------         
084600 340-ORDENA-MOVIMIENTOS SECTION.                                          
084700     PERFORM 341-PASADA-BURBUJA                                           
084800             VARYING IDX-SEL-CTA FROM 1 BY 1                              
084900             UNTIL IDX-SEL-CTA >= WKS-MOV-SEL-CANT.                       
085000 340-ORDENA-MOVIMIENTOS-E. EXIT.                                          
085100                                                                          
085200 341-PASADA-BURBUJA SECTION.                                              
085300     PERFORM 342-COMPARA-Y-CAMBIA                                         
085400             VARYING IDX-SEL-MOV FROM 1 BY 1                              
085500             UNTIL IDX-SEL-MOV >= WKS-MOV-SEL-CANT.                       
085600 341-PASADA-BURBUJA-E. EXIT.                                              
085700                                                                          
085800 342-COMPARA-Y-CAMBIA SECTION.                                            
085900     IF WKS-MOV-FECHA(WKS-MOV-SEL-IDX(IDX-SEL-MOV)) >                     
086000        WKS-MOV-FECHA(WKS-MOV-SEL-IDX(IDX-SEL-MOV + 1))                   
086100        MOVE WKS-MOV-SEL-IDX(IDX-SEL-MOV)     TO WKS-MOV-SEL-TMP          
086200        MOVE WKS-MOV-SEL-IDX(IDX-SEL-MOV + 1)                             
086300                                 TO WKS-MOV-SEL-IDX(IDX-SEL-MOV)          
086400        MOVE WKS-MOV-SEL-TMP                                              
086500                           TO WKS-MOV-SEL-IDX(IDX-SEL-MOV + 1)            
086600     END-IF.                                                              
086700 342-COMPARA-Y-CAMBIA-E. EXIT.                                            
086800                                                                          
086900*----------------------------------------------------------------         
087000*          O R Q U E S T A D O R   D E   S E N A L E S           *        
087100*  M.SOLARES 02/09/2001 (BI-06201) -- CALCULA LAS CUATRO SENALES *        
087200*  DE COMPORTAMIENTO USADAS PARA ASIGNAR EL PERFIL DEL CLIENTE.  *        
087300*----------------------------------------------------------------         
087400 400-ORQUESTA-SENALES SECTION.                                            
087500     INITIALIZE WKS-SENALES                                               
087600     PERFORM 410-CALCULA-SUSCRIPCIONES                                    
087700     PERFORM 420-CALCULA-AHORROS                                          
087800     PERFORM 430-CALCULA-UTILIZACION                                      
087900     PERFORM 440-CALCULA-ESTABILIDAD-ING.                                 
088000 400-ORQUESTA-SENALES-E. EXIT.                                            
088100                                                                          
088200*----------------------------------------------------------------         
088300*  U1 -- DETECCION DE SUSCRIPCIONES RECURRENTES.  AGRUPA LOS              
088400*  GASTOS DEL CLIENTE POR COMERCIO Y BUSCA UN PATRON DE FECHAS            
088500*  CON SEPARACION REGULAR (MENSUAL O SEMANAL).                            
088600*----------------------------------------------------------------         
088700 410-CALCULA-SUSCRIPCIONES SECTION.                                       
088800     MOVE ZEROS TO WKS-SUS-COUNT WKS-SUS-GASTO-MENSUAL                    
088900                   WKS-SUS-PORCENTAJE WKS-SUS-TOTAL-GASTO                 
089000     MOVE ZEROS TO WKS-MERCH-CANT                                         
089100     PERFORM 411-ACUMULA-COMERCIO                                         
089200             VARYING IDX-SEL-MOV FROM 1 BY 1                              
089300             UNTIL IDX-SEL-MOV > WKS-MOV-SEL-CANT                         
089400     IF WKS-MERCH-CANT > 0                                                
089500        PERFORM 413-EVALUA-COMERCIO                                       
089600                VARYING IDX-MERCH FROM 1 BY 1                             
089700                UNTIL IDX-MERCH > WKS-MERCH-CANT                          
089800     END-IF                                                               
089900     IF WKS-SUS-TOTAL-GASTO > 0 AND WKS-SUS-GASTO-MENSUAL > 0             
090000        COMPUTE WKS-SUS-PORCENTAJE ROUNDED =                              
090100           ((WKS-SUS-GASTO-MENSUAL * WKS-VENTANA-DIAS / 30) /             
090200             WKS-SUS-TOTAL-GASTO) * 100                                   
090300     END-IF.                                                              
090400 410-CALCULA-SUSCRIPCIONES-E. EXIT.                                       
090500                                                                          
090600*  ACUMULA WKS-SUS-TOTAL-GASTO CON TODO GASTO (DEBITO) QUE NO SEA         
090700*  DE CATEGORIA INCOME -- ESTE ES EL DENOMINADOR DEL PORCENTAJE DE        
090800*  SUSCRIPCIONES Y DEBE LLEVAR TODO EL GASTO CALIFICADO, AUNQUE EL        
090900*  MOVIMIENTO NO SE PUEDA AGRUPAR POR COMERCIO.                           
091000*  R.SAMAYOA 09/08/2013 (BI-08151) -- ANTES EL TOTAL SOLO SUMABA          
091100*  LOS MOVIMIENTOS QUE SI TENIAN COMERCIO-ENTIDAD U COMERCIO              
091200*  POBLADOS, DEJANDO FUERA DEL TOTAL A LOS QUE NO SE PODIAN               
091300*  AGRUPAR; ESO SUBESTIMABA EL TOTAL DE GASTO.  LA AGRUPACION POR         
091400*  COMERCIO SIGUE OMITIENDO ESOS MOVIMIENTOS (NO HAY CLAVE PARA           
091500*  ACUMULARLOS EN LA TABLA), PERO YA CUENTAN EN EL TOTAL.                 
091600*  R.SAMAYOA 07/08/2013 (BI-08133) -- LA CLAVE DE AGRUPACION ES EL        
091700*  COMERCIO-ENTIDAD NORMALIZADO (OFMV-COMER-ENTID) CUANDO VIENE           
091800*  POBLADO; SI NO, EL NOMBRE DE COMERCIO.  SI NINGUNO DE LOS DOS          
091900*  VIENE POBLADO EL MOVIMIENTO NO SE PUEDE AGRUPAR POR COMERCIO.          
092000 411-ACUMULA-COMERCIO SECTION.                                            
092100     IF WKS-MOV-IMPORTE(WKS-MOV-SEL-IDX(IDX-SEL-MOV)) > 0                 
092200        AND WKS-MOV-CATEGORIA(WKS-MOV-SEL-IDX(IDX-SEL-MOV)) NOT =         
092300            'INCOME'                                                      
092400        ADD WKS-MOV-IMPORTE(WKS-MOV-SEL-IDX(IDX-SEL-MOV))                 
092500                                     TO WKS-SUS-TOTAL-GASTO               
092600        MOVE SPACES TO WKS-MERCH-CLAVE-TMP                                
092700        IF WKS-MOV-COM-ENTID(WKS-MOV-SEL-IDX(IDX-SEL-MOV)) NOT =          
092800           SPACES                                                         
092900           MOVE WKS-MOV-COM-ENTID(WKS-MOV-SEL-IDX(IDX-SEL-MOV))           
093000                                        TO WKS-MERCH-CLAVE-TMP            
093100        ELSE                                                              
093200           IF WKS-MOV-COMERCIO(WKS-MOV-SEL-IDX(IDX-SEL-MOV)) NOT          
093300              = SPACES                                                    
093400              MOVE WKS-MOV-COMERCIO(WKS-MOV-SEL-IDX(IDX-SEL-MOV))         
093500                                        TO WKS-MERCH-CLAVE-TMP            
093600           END-IF                                                         
093700        END-IF                                                            
093800        IF WKS-MERCH-CLAVE-TMP NOT = SPACES                               
093900           MOVE ZEROS TO WKS-MERCH-POS                                    
094000           PERFORM 412-BUSCA-COMERCIO                                     
094100                   VARYING IDX-MERCH FROM 1 BY 1                          
094200                   UNTIL IDX-MERCH > WKS-MERCH-CANT                       
094300                      OR WKS-MERCH-POS NOT = 0                            
094400           IF WKS-MERCH-POS = 0                                           
094500              IF WKS-MERCH-CANT < 60                                      
094600                 ADD 1 TO WKS-MERCH-CANT                                  
094700                 MOVE WKS-MERCH-CANT TO WKS-MERCH-POS                     
094800                 MOVE WKS-MERCH-CLAVE-TMP                                 
094900                          TO WKS-MERCH-CLAVE(WKS-MERCH-POS)               
095000               MOVE WKS-MOV-COMERCIO(WKS-MOV-SEL-IDX(IDX-SEL-MOV))        
095100                        TO WKS-MERCH-NOMBRE(WKS-MERCH-POS)                
095200              END-IF                                                      
095300           END-IF                                                         
095400           IF WKS-MERCH-POS NOT = 0                                       
095500              IF WKS-MERCH-CANT-TXN(WKS-MERCH-POS) < 40                   
095600                 ADD 1 TO WKS-MERCH-CANT-TXN(WKS-MERCH-POS)               
095700                 MOVE WKS-MOV-FECHA(WKS-MOV-SEL-IDX(IDX-SEL-MOV))         
095800                  TO WKS-MERCH-FECHA(WKS-MERCH-POS,                       
095900                     WKS-MERCH-CANT-TXN(WKS-MERCH-POS))                   
096000               MOVE WKS-MOV-IMPORTE(WKS-MOV-SEL-IDX(IDX-SEL-MOV))         
096100                    TO WKS-MERCH-IMPORTE(WKS-MERCH-POS,                   
096200                     WKS-MERCH-CANT-TXN(WKS-MERCH-POS))                   
096300              END-IF                                                      
096400           END-IF                                                         
096500        END-IF                                                            
096600     END-IF.                                                              
096700 411-ACUMULA-COMERCIO-E. EXIT.                                            
096800                                                                          
096900 412-BUSCA-COMERCIO SECTION.                                              
097000     IF WKS-MERCH-CLAVE(IDX-MERCH) = WKS-MERCH-CLAVE-TMP                  
097100        MOVE IDX-MERCH TO WKS-MERCH-POS                                   
097200     END-IF.                                                              
097300 412-BUSCA-COMERCIO-E. EXIT.                                              
097400                                                                          
097500*  UN COMERCIO ES SUSCRIPCION SI TIENE 3 O MAS CARGOS CON                 
097600*  SEPARACION PROMEDIO MENSUAL (20-45 DIAS) O SEMANAL (5-10 DIAS)         
097700 413-EVALUA-COMERCIO SECTION.                                             
097800     IF WKS-MERCH-CANT-TXN(IDX-MERCH) >= 3                                
097900        PERFORM 415-ORDENA-FECHAS-COMERCIO                                
098000        MOVE ZEROS TO WKS-MERCH-BRECHA-SUMA                               
098100                      WKS-MERCH-BRECHA-CANT                               
098200        PERFORM 418-ACUMULA-BRECHA-COMERCIO                               
098300                VARYING IDX-ACUM FROM 1 BY 1                              
098400                UNTIL IDX-ACUM >= WKS-MERCH-CANT-TXN(IDX-MERCH)           
098500        IF WKS-MERCH-BRECHA-CANT > 0                                      
098600           COMPUTE WKS-BRECHA-PROMEDIO ROUNDED =                          
098700              WKS-MERCH-BRECHA-SUMA / WKS-MERCH-BRECHA-CANT               
098800           MOVE SPACES TO WKS-MERCH-FRECUENCIA                            
098900           IF WKS-BRECHA-PROMEDIO >= 20 AND                               
099000              WKS-BRECHA-PROMEDIO <= 45                                   
099100              MOVE 'MONTHLY' TO WKS-MERCH-FRECUENCIA                      
099200           ELSE                                                           
099300              IF WKS-BRECHA-PROMEDIO >= 5 AND                             
099400                 WKS-BRECHA-PROMEDIO <= 10                                
099500                 MOVE 'WEEKLY ' TO WKS-MERCH-FRECUENCIA                   
099600              END-IF                                                      
099700           END-IF                                                         
099800           IF WKS-MERCH-FRECUENCIA NOT = SPACES                           
099900              ADD 1 TO WKS-SUS-COUNT                                      
100000              COMPUTE WKS-MERCH-PROMEDIO-MTO =                            
100100                 WKS-MERCH-SUMA(IDX-MERCH) /                              
100200                 WKS-MERCH-CANT-TXN(IDX-MERCH)                            
100300              IF WKS-MERCH-FRECUENCIA = 'WEEKLY '                         
100400                 COMPUTE WKS-MERCH-GASTO-MES =                            
100500                         WKS-MERCH-PROMEDIO-MTO * 4.33                    
100600              ELSE                                                        
100700                 MOVE WKS-MERCH-PROMEDIO-MTO                              
100800                                       TO WKS-MERCH-GASTO-MES             
100900              END-IF                                                      
101000              ADD WKS-MERCH-GASTO-MES TO WKS-SUS-GASTO-MENSUAL            
101100           END-IF                                                         
101200        END-IF                                                            
101300     END-IF.                                                              
101400 413-EVALUA-COMERCIO-E. EXIT.                                             
101500                                                                          
101600*  ACUMULA EL IMPORTE TOTAL DEL COMERCIO PARA EL PROMEDIO                 
101700 414-SUMA-IMPORTE-COMERCIO SECTION.                                       
101800     ADD WKS-MERCH-IMPORTE(IDX-MERCH, IDX-ACUM)                           
101900                              TO WKS-MERCH-SUMA(IDX-MERCH).               
102000 414-SUMA-IMPORTE-COMERCIO-E. EXIT.                                       
102100                                                                          
102200*  ORDENA POR FECHA ASCENDENTE LAS FECHAS DE UN COMERCIO (BURBUJA)        
102300 415-ORDENA-FECHAS-COMERCIO SECTION.                                      
102400     MOVE ZEROS TO WKS-MERCH-SUMA(IDX-MERCH)                              
102500     PERFORM 414-SUMA-IMPORTE-COMERCIO                                    
102600             VARYING IDX-ACUM FROM 1 BY 1                                 
102700             UNTIL IDX-ACUM > WKS-MERCH-CANT-TXN(IDX-MERCH)               
102800     PERFORM 416-PASADA-BURBUJA-COMERCIO                                  
102900             VARYING IDX-ACUM FROM 1 BY 1                                 
103000             UNTIL IDX-ACUM >= WKS-MERCH-CANT-TXN(IDX-MERCH).             
103100 415-ORDENA-FECHAS-COMERCIO-E. EXIT.                                      
103200                                                                          
103300 416-PASADA-BURBUJA-COMERCIO SECTION.                                     
103400     PERFORM 417-COMPARA-FECHA-COMERCIO                                   
103500             VARYING IDX-MERCH-FE FROM 1 BY 1                             
103600             UNTIL IDX-MERCH-FE >= WKS-MERCH-CANT-TXN(IDX-MERCH).         
103700 416-PASADA-BURBUJA-COMERCIO-E. EXIT.                                     
103800                                                                          
103900 417-COMPARA-FECHA-COMERCIO SECTION.                                      
104000     IF WKS-MERCH-FECHA(IDX-MERCH, IDX-MERCH-FE) >                        
104100        WKS-MERCH-FECHA(IDX-MERCH, IDX-MERCH-FE + 1)                      
104200        MOVE WKS-MERCH-FECHA(IDX-MERCH, IDX-MERCH-FE)                     
104300                                       TO WKS-MERCH-FECHA-TMP             
104400        MOVE WKS-MERCH-FECHA(IDX-MERCH, IDX-MERCH-FE + 1)                 
104500                 TO WKS-MERCH-FECHA(IDX-MERCH, IDX-MERCH-FE)              
104600        MOVE WKS-MERCH-FECHA-TMP                                          
104700                 TO WKS-MERCH-FECHA(IDX-MERCH, IDX-MERCH-FE + 1)          
104800     END-IF.                                                              
104900 417-COMPARA-FECHA-COMERCIO-E. EXIT.                                      
105000                                                                          
105100*  CALCULA LA BRECHA EN DIAS ENTRE UN PAR DE FECHAS CONSECUTIVAS          
105200*  DEL MISMO COMERCIO, USANDO LA SERIE DE DIAS DESDE EL EPOCA             
105300 418-ACUMULA-BRECHA-COMERCIO SECTION.                                     
105400     MOVE WKS-MERCH-FECHA(IDX-MERCH, IDX-ACUM) TO WKS-FECHA-CALC          
105500     PERFORM 891-CALCULA-SERIE-FECHA                                      
105600     MOVE WKS-SERIE-CALC TO WKS-SERIE-PRIMERA                             
105700     MOVE WKS-MERCH-FECHA(IDX-MERCH, IDX-ACUM + 1)                        
105800                                       TO WKS-FECHA-CALC                  
105900     PERFORM 891-CALCULA-SERIE-FECHA                                      
106000     COMPUTE WKS-MERCH-BRECHA-SUMA =                                      
106100             WKS-MERCH-BRECHA-SUMA +                                      
106200             (WKS-SERIE-CALC - WKS-SERIE-PRIMERA)                         
106300     ADD 1 TO WKS-MERCH-BRECHA-CANT.                                      
106400 418-ACUMULA-BRECHA-COMERCIO-E. EXIT.                                     
106500                                                                          
106600*----------------------------------------------------------------         
106700*  U2 -- ANALISIS DE AHORRO.  EXAMINA LAS CUENTAS DE AHORRO DEL           
106800*  CLIENTE PARA DETERMINAR FLUJO NETO, FONDO DE EMERGENCIA Y              
106900*  CRECIMIENTO DEL SALDO.                                                 
107000*----------------------------------------------------------------         
107100 420-CALCULA-AHORROS SECTION.                                             
107200     MOVE ZEROS TO WKS-AHO-BALANCE-TOTAL WKS-AHO-FLUJO-NETO               
107300                   WKS-AHO-FLUJO-MENSUAL WKS-AHO-FONDO-MESES              
107400                   WKS-AHO-CRECIMIENTO WKS-ING-GASTO-MENSUAL              
107500     PERFORM 421-ACUMULA-SALDO-AHORRO                                     
107600             VARYING IDX-SEL-CTA FROM 1 BY 1                              
107700             UNTIL IDX-SEL-CTA > WKS-CTA-SEL-CANT                         
107800     PERFORM 422-ACUMULA-FLUJO-AHORRO                                     
107900             VARYING IDX-SEL-MOV FROM 1 BY 1                              
108000             UNTIL IDX-SEL-MOV > WKS-MOV-SEL-CANT                         
108100     COMPUTE WKS-AHO-FLUJO-MENSUAL =                                      
108200             (WKS-AHO-FLUJO-NETO / WKS-VENTANA-DIAS) * 30                 
108300     PERFORM 423-CALCULA-GASTO-MENSUAL                                    
108400     IF WKS-ING-GASTO-MENSUAL > 0 AND WKS-AHO-BALANCE-TOTAL > 0           
108500        COMPUTE WKS-AHO-FONDO-MESES ROUNDED =                             
108600                WKS-AHO-BALANCE-TOTAL / WKS-ING-GASTO-MENSUAL             
108700     END-IF                                                               
108800     PERFORM 424-CALCULA-CRECIMIENTO-AHORRO.                              
108900 420-CALCULA-AHORROS-E. EXIT.                                             
109000                                                                          
109100*  SUMA EL SALDO ACTUAL DE CADA CUENTA DE TIPO DEPOSITO/AHORRO.           
109200*  R.SAMAYOA 07/08/2013 (BI-08133) -- CUENTA DE AHORRO INCLUYE LOS        
109300*  SUBTIPOS SAVINGS, MONEY_MARKET Y CD.                                   
109400 421-ACUMULA-SALDO-AHORRO SECTION.                                        
109500     IF WKS-CTA-TIPO(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) = 'depository'         
109600        AND (WKS-CTA-SUBTIPO(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) =              
109700             'savings' OR 'money_market' OR 'cd')                         
109800        ADD WKS-CTA-SALDO(WKS-CTA-SEL-IDX(IDX-SEL-CTA))                   
109900                                      TO WKS-AHO-BALANCE-TOTAL            
110000     END-IF.                                                              
110100 421-ACUMULA-SALDO-AHORRO-E. EXIT.                                        
110200                                                                          
110300*  SUMA LOS DEPOSITOS (CREDITOS) MENOS LOS RETIROS (DEBITOS) DE           
110400*  LAS CUENTAS DE AHORRO PARA OBTENER EL FLUJO NETO                       
110500 422-ACUMULA-FLUJO-AHORRO SECTION.                                        
110600     MOVE ZEROS TO WKS-CTA-AHORRO-FLG                                     
110700     PERFORM 425-ES-CUENTA-AHORRO                                         
110800             VARYING IDX-SEL-CTA FROM 1 BY 1                              
110900             UNTIL IDX-SEL-CTA > WKS-CTA-SEL-CANT                         
111000                OR WKS-CTA-ES-AHORRO                                      
111100     IF WKS-CTA-ES-AHORRO                                                 
111200        SUBTRACT WKS-MOV-IMPORTE(WKS-MOV-SEL-IDX(IDX-SEL-MOV))            
111300                                      FROM WKS-AHO-FLUJO-NETO             
111400     END-IF.                                                              
111500 422-ACUMULA-FLUJO-AHORRO-E. EXIT.                                        
111600                                                                          
111700*  R.SAMAYOA 07/08/2013 (BI-08133) -- CUENTA DE AHORRO INCLUYE LOS        
111800*  SUBTIPOS SAVINGS, MONEY_MARKET Y CD.                                   
111900 425-ES-CUENTA-AHORRO SECTION.                                            
112000     IF WKS-CTA-TIPO(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) = 'depository'         
112100        AND (WKS-CTA-SUBTIPO(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) =              
112200             'savings' OR 'money_market' OR 'cd')                         
112300        AND WKS-CTA-ID(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) =                    
112400            WKS-MOV-ACCT-ID(WKS-MOV-SEL-IDX(IDX-SEL-MOV))                 
112500        MOVE 1 TO WKS-CTA-AHORRO-FLG                                      
112600     END-IF.                                                              
112700 425-ES-CUENTA-AHORRO-E. EXIT.                                            
112800                                                                          
112900*  ESTIMA EL GASTO MENSUAL TOTAL (TODOS LOS DEBITOS DE TODAS LAS          
113000*  CUENTAS, SIN CONTAR INGRESO) PARA EL CALCULO DE MESES DE FONDO         
113100*  DE EMERGENCIA (U2) Y PARA EL COLCHON DE INGRESO (U4).                  
113200*  R.SAMAYOA 07/08/2013 (BI-08133) -- SE DEJA EL TOTAL SIN ESCALAR        
113300*  EN WKS-ING-TOTAL-GASTO PARA EL CALCULO DEL NETO DE U4.                 
113400 423-CALCULA-GASTO-MENSUAL SECTION.                                       
113500     MOVE ZEROS TO WKS-GASTO-MENSUAL-TODO                                 
113600     PERFORM 426-ACUMULA-GASTO-TOTAL                                      
113700             VARYING IDX-SEL-MOV FROM 1 BY 1                              
113800             UNTIL IDX-SEL-MOV > WKS-MOV-SEL-CANT                         
113900     MOVE WKS-GASTO-MENSUAL-TODO TO WKS-ING-TOTAL-GASTO                   
114000     COMPUTE WKS-ING-GASTO-MENSUAL =                                      
114100             (WKS-GASTO-MENSUAL-TODO / WKS-VENTANA-DIAS) * 30.            
114200 423-CALCULA-GASTO-MENSUAL-E. EXIT.                                       
114300                                                                          
114400*  R.SAMAYOA 07/08/2013 (BI-08133) -- NO SE ACUMULAN LOS DEPOSITOS        
114500*  DE INGRESO (SE EXCLUYEN POR CATEGORIA, NO SOLO POR SIGNO).             
114600 426-ACUMULA-GASTO-TOTAL SECTION.                                         
114700     IF WKS-MOV-IMPORTE(WKS-MOV-SEL-IDX(IDX-SEL-MOV)) > 0                 
114800        AND WKS-MOV-CATEGORIA(WKS-MOV-SEL-IDX(IDX-SEL-MOV)) NOT =         
114900            'INCOME'                                                      
115000        ADD WKS-MOV-IMPORTE(WKS-MOV-SEL-IDX(IDX-SEL-MOV))                 
115100                                      TO WKS-GASTO-MENSUAL-TODO           
115200     END-IF.                                                              
115300 426-ACUMULA-GASTO-TOTAL-E. EXIT.                                         
115400                                                                          
115500*  OBTIENE EL PORCENTAJE DE CRECIMIENTO DEL AHORRO: EL FLUJO NETO         
115600*  DE LA VENTANA ENTRE EL SALDO TOTAL ACTUAL DE LAS CUENTAS DE            
115700*  AHORRO.                                                                
115800*  R.SAMAYOA 07/08/2013 (BI-08133) -- SE DIVIDIA ENTRE UN SALDO           
115900*  INICIAL DERIVADO (SALDO ACTUAL MENOS EL FLUJO); LA FORMULA             
116000*  CORRECTA DIVIDE ENTRE EL SALDO ACTUAL Y USA CERO, NO UN VALOR          
116100*  ARBITRARIO, CUANDO NO HAY SALDO CON QUE COMPARAR.                      
116200 424-CALCULA-CRECIMIENTO-AHORRO SECTION.                                  
116300     IF WKS-AHO-BALANCE-TOTAL > 0                                         
116400        COMPUTE WKS-AHO-CRECIMIENTO ROUNDED =                             
116500           (WKS-AHO-FLUJO-NETO / WKS-AHO-BALANCE-TOTAL) * 100             
116600     ELSE                                                                 
116700        MOVE 0 TO WKS-AHO-CRECIMIENTO                                     
116800     END-IF.                                                              
116900 424-CALCULA-CRECIMIENTO-AHORRO-E. EXIT.                                  
117000                                                                          
117100*----------------------------------------------------------------         
117200*  U3 -- UTILIZACION DE CREDITO.  EXAMINA LAS CUENTAS DE TIPO             
117300*  CREDITO PARA CALCULAR EL PORCENTAJE DE UTILIZACION Y LAS               
117400*  SENALES DE MORA, INTERES Y PAGO MINIMO.                                
117500*----------------------------------------------------------------         
117600 430-CALCULA-UTILIZACION SECTION.                                         
117700     MOVE ZEROS TO WKS-CRD-BALANCE-TOTAL WKS-CRD-LIMITE-TOTAL             
117800                   WKS-CRD-UTILIZACION WKS-CRD-INTERES-MENSUAL            
117900                   WKS-CRD-FLG-MORA WKS-CRD-FLG-INTERES                   
118000                   WKS-CRD-FLG-PAGO-MIN WKS-CRD-FLG-UTIL                  
118100                   WKS-CRD-CANT-TARJETAS WKS-INTERES-TARJETA              
118200                   WKS-CRD-CANT-CON-SALDO                                 
118300     PERFORM 431-EVALUA-CUENTA-CREDITO                                    
118400             VARYING IDX-SEL-CTA FROM 1 BY 1                              
118500             UNTIL IDX-SEL-CTA > WKS-CTA-SEL-CANT                         
118600     IF WKS-CRD-LIMITE-TOTAL > 0                                          
118700        COMPUTE WKS-CRD-UTILIZACION ROUNDED =                             
118800           (WKS-CRD-BALANCE-TOTAL / WKS-CRD-LIMITE-TOTAL) * 100           
118900     END-IF                                                               
119000     IF WKS-CRD-UTILIZACION >= 80                                         
119100        MOVE 1 TO WKS-CRD-FLG-UTIL                                        
119200     ELSE                                                                 
119300        IF WKS-CRD-UTILIZACION >= 50                                      
119400           MOVE 2 TO WKS-CRD-FLG-UTIL                                     
119500        ELSE                                                              
119600           IF WKS-CRD-UTILIZACION >= 30                                   
119700              MOVE 3 TO WKS-CRD-FLG-UTIL                                  
119800           END-IF                                                         
119900        END-IF                                                            
120000     END-IF                                                               
120100     COMPUTE WKS-CRD-INTERES-MENSUAL ROUNDED = WKS-INTERES-TARJETA        
120200     IF WKS-CRD-INTERES-MENSUAL > 0                                       
120300        MOVE 1 TO WKS-CRD-FLG-INTERES                                     
120400     END-IF.                                                              
120500 430-CALCULA-UTILIZACION-E. EXIT.                                         
120600                                                                          
120700*  ACUMULA SALDO Y LIMITE DE LAS CUENTAS DE CREDITO; MARCA MORA,          
120800*  PAGO-SOLO-MINIMO Y EL INTERES MENSUAL ESTIMADO POR TARJETA             
120900*  (SALDO POR APR ENTRE 12), SEGUN REQUERIMIENTO BI-06201.                
121000 431-EVALUA-CUENTA-CREDITO SECTION.                                       
121100     IF WKS-CTA-TIPO(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) = 'credit'             
121200        ADD 1 TO WKS-CRD-CANT-TARJETAS                                    
121300        ADD WKS-CTA-SALDO(WKS-CTA-SEL-IDX(IDX-SEL-CTA))                   
121400                                      TO WKS-CRD-BALANCE-TOTAL            
121500        ADD WKS-CTA-LIMITE(WKS-CTA-SEL-IDX(IDX-SEL-CTA))                  
121600                                      TO WKS-CRD-LIMITE-TOTAL             
121700        IF WKS-CTA-SALDO(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) > 0                
121800           ADD 1 TO WKS-CRD-CANT-CON-SALDO                                
121900        END-IF                                                            
122000        COMPUTE WKS-INTERES-TARJETA =                                     
122100           WKS-INTERES-TARJETA +                                          
122200           ((WKS-CTA-SALDO(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) *                
122300             WKS-CTA-APR(WKS-CTA-SEL-IDX(IDX-SEL-CTA))                    
122400                                             / 100) / 12)                 
122500        IF WKS-CTA-MORA-FLG(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) = 'Y'           
122600           MOVE 1 TO WKS-CRD-FLG-MORA                                     
122700        END-IF                                                            
122800        IF WKS-CTA-ULT-PAGO(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) > 0             
122900           AND WKS-CTA-PAGO-MIN(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) > 0         
123000           AND WKS-CTA-ULT-PAGO(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) <=          
123100               WKS-CTA-PAGO-MIN(WKS-CTA-SEL-IDX(IDX-SEL-CTA))             
123200                                                      * 1.10              
123300           MOVE 1 TO WKS-CRD-FLG-PAGO-MIN                                 
123400        END-IF                                                            
123500     END-IF.                                                              
123600 431-EVALUA-CUENTA-CREDITO-E. EXIT.                                       
123700                                                                          
123800*----------------------------------------------------------------         
123900*  U4 -- ESTABILIDAD DE INGRESO.  EXTRAE LOS MOVIMIENTOS DE               
124000*  CATEGORIA 'INCOME' (CREDITOS) Y ANALIZA LA REGULARIDAD DE SU           
124100*  FRECUENCIA DE DEPOSITO.                                                
124200*----------------------------------------------------------------         
124300 440-CALCULA-ESTABILIDAD-ING SECTION.                                     
124400     MOVE ZEROS TO WKS-ING-CANT WKS-ING-SUMA-CHK                          
124500     MOVE 'unknown  ' TO WKS-ING-FRECUENCIA                               
124600     MOVE 'unknown  ' TO WKS-ING-ESTABILIDAD                              
124700     MOVE ZEROS TO WKS-ING-BRECHA-MEDIANA WKS-ING-PROMEDIO                
124800                   WKS-ING-CV WKS-ING-BUFFER-MESES                        
124900                   WKS-ING-TOTAL-INGRESO WKS-ING-NETO                     
125000     PERFORM 441-EXTRAE-INGRESO                                           
125100             VARYING IDX-SEL-MOV FROM 1 BY 1                              
125200             UNTIL IDX-SEL-MOV > WKS-MOV-SEL-CANT                         
125300*  R.SAMAYOA 07/08/2013 (BI-08133) -- SI TODOS LOS IMPORTES DE            
125400*  INGRESO EXTRAIDOS SON CERO LA CADENA SE TRATA IGUAL QUE SI NO          
125500*  HUBIERA INGRESOS (FRECUENCIA/ESTABILIDAD UNKNOWN).                     
125600     IF WKS-ING-CANT >= 2 AND WKS-ING-SUMA-CHK NOT = 0                    
125700        PERFORM 442-ORDENA-INGRESOS                                       
125800        PERFORM 445-CALCULA-BRECHAS-INGRESO                               
125900        IF WKS-ING-BRECHA-CANT > 0                                        
126000           PERFORM 450-ORDENA-BRECHAS                                     
126100           PERFORM 451-CALCULA-MEDIANA-BRECHA                             
126200           PERFORM 446-CLASIFICA-FRECUENCIA-ING                           
126300           PERFORM 447-CALCULA-PROMEDIO-INGRESO                           
126400           PERFORM 892-CALCULA-DESVIACION-BRECHA                          
126500           PERFORM 448-CALCULA-ESTABILIDAD-CV                             
126600        END-IF                                                            
126700     END-IF                                                               
126800     PERFORM 449-CALCULA-BUFFER-MESES.                                    
126900 440-CALCULA-ESTABILIDAD-ING-E. EXIT.                                     
127000                                                                          
127100*  EXTRAE LOS MOVIMIENTOS DE CATEGORIA INCOME (VALORES NEGATIVOS)         
127200 441-EXTRAE-INGRESO SECTION.                                              
127300     IF WKS-MOV-CATEGORIA(WKS-MOV-SEL-IDX(IDX-SEL-MOV)) = 'INCOME'        
127400        AND WKS-ING-CANT < 500                                            
127500        ADD 1 TO WKS-ING-CANT                                             
127600        MOVE WKS-MOV-FECHA(WKS-MOV-SEL-IDX(IDX-SEL-MOV))                  
127700                                 TO WKS-ING-FECHA(WKS-ING-CANT)           
127800        COMPUTE WKS-ING-IMPORTE-ABS(WKS-ING-CANT) =                       
127900                WKS-MOV-IMPORTE(WKS-MOV-SEL-IDX(IDX-SEL-MOV)) * -1        
128000        ADD WKS-ING-IMPORTE-ABS(WKS-ING-CANT) TO WKS-ING-SUMA-CHK         
128100     END-IF.                                                              
128200 441-EXTRAE-INGRESO-E. EXIT.                                              
128300                                                                          
128400*  ORDENA LOS INGRESOS POR FECHA ASCENDENTE (BURBUJA)                     
128500 442-ORDENA-INGRESOS SECTION.                                             
128600     PERFORM 443-PASADA-BURBUJA-INGRESO                                   
128700             VARYING IDX-ING FROM 1 BY 1                                  
128800             UNTIL IDX-ING >= WKS-ING-CANT.                               
128900 442-ORDENA-INGRESOS-E. EXIT.                                             
129000                                                                          
129100 443-PASADA-BURBUJA-INGRESO SECTION.                                      
129200     PERFORM 444-COMPARA-INGRESO                                          
129300             VARYING WKS-ING-POS1 FROM 1 BY 1                             
129400             UNTIL WKS-ING-POS1 >= WKS-ING-CANT.                          
129500 443-PASADA-BURBUJA-INGRESO-E. EXIT.                                      
129600                                                                          
129700 444-COMPARA-INGRESO SECTION.                                             
129800     IF WKS-ING-FECHA(WKS-ING-POS1) >                                     
129900                               WKS-ING-FECHA(WKS-ING-POS1 + 1)            
130000        MOVE WKS-ING-FECHA(WKS-ING-POS1)      TO WKS-ING-TMP-FECHA        
130100        MOVE WKS-ING-IMPORTE-ABS(WKS-ING-POS1)                            
130200                                 TO WKS-ING-TMP-IMPORTE                   
130300        MOVE WKS-ING-FECHA(WKS-ING-POS1 + 1)                              
130400                                 TO WKS-ING-FECHA(WKS-ING-POS1)           
130500        MOVE WKS-ING-IMPORTE-ABS(WKS-ING-POS1 + 1)                        
130600                          TO WKS-ING-IMPORTE-ABS(WKS-ING-POS1)            
130700        MOVE WKS-ING-TMP-FECHA TO WKS-ING-FECHA(WKS-ING-POS1 + 1)         
130800        MOVE WKS-ING-TMP-IMPORTE                                          
130900                         TO WKS-ING-IMPORTE-ABS(WKS-ING-POS1 + 1)         
131000     END-IF.                                                              
131100 444-COMPARA-INGRESO-E. EXIT.                                             
131200                                                                          
131300*  CALCULA LA BRECHA EN DIAS ENTRE CADA PAR DE DEPOSITOS DE               
131400*  INGRESO CONSECUTIVOS, USANDO LA SERIE DE DIAS DESDE LA EPOCA           
131500 445-CALCULA-BRECHAS-INGRESO SECTION.                                     
131600     MOVE ZEROS TO WKS-ING-BRECHA-CANT                                    
131700     PERFORM 452-ACUMULA-BRECHA-INGRESO                                   
131800             VARYING IDX-ING FROM 1 BY 1                                  
131900             UNTIL IDX-ING >= WKS-ING-CANT.                               
132000 445-CALCULA-BRECHAS-INGRESO-E. EXIT.                                     
132100                                                                          
132200 452-ACUMULA-BRECHA-INGRESO SECTION.                                      
132300     MOVE WKS-ING-FECHA(IDX-ING) TO WKS-FECHA-CALC                        
132400     PERFORM 891-CALCULA-SERIE-FECHA                                      
132500     MOVE WKS-SERIE-CALC TO WKS-SERIE-PRIMERA                             
132600     MOVE WKS-ING-FECHA(IDX-ING + 1) TO WKS-FECHA-CALC                    
132700     PERFORM 891-CALCULA-SERIE-FECHA                                      
132800     IF WKS-ING-BRECHA-CANT < 500                                         
132900        ADD 1 TO WKS-ING-BRECHA-CANT                                      
133000        COMPUTE WKS-ING-BRECHA(WKS-ING-BRECHA-CANT) =                     
133100                WKS-SERIE-CALC - WKS-SERIE-PRIMERA                        
133200     END-IF.                                                              
133300 452-ACUMULA-BRECHA-INGRESO-E. EXIT.                                      
133400                                                                          
133500*  ORDENA LAS BRECHAS ASCENDENTE PARA OBTENER LA MEDIANA (BURBUJA)        
133600 450-ORDENA-BRECHAS SECTION.                                              
133700     PERFORM 453-PASADA-BURBUJA-BRECHA                                    
133800             VARYING WKS-ING-POS1 FROM 1 BY 1                             
133900             UNTIL WKS-ING-POS1 >= WKS-ING-BRECHA-CANT.                   
134000 450-ORDENA-BRECHAS-E. EXIT.                                              
134100                                                                          
134200 453-PASADA-BURBUJA-BRECHA SECTION.                                       
134300     PERFORM 454-COMPARA-BRECHA                                           
134400             VARYING WKS-ING-POS2 FROM 1 BY 1                             
134500             UNTIL WKS-ING-POS2 >= WKS-ING-BRECHA-CANT.                   
134600 453-PASADA-BURBUJA-BRECHA-E. EXIT.                                       
134700                                                                          
134800 454-COMPARA-BRECHA SECTION.                                              
134900     IF WKS-ING-BRECHA(WKS-ING-POS2) >                                    
135000                               WKS-ING-BRECHA(WKS-ING-POS2 + 1)           
135100        MOVE WKS-ING-BRECHA(WKS-ING-POS2)   TO WKS-ING-TMP-BRECHA         
135200        MOVE WKS-ING-BRECHA(WKS-ING-POS2 + 1)                             
135300                                  TO WKS-ING-BRECHA(WKS-ING-POS2)         
135400        MOVE WKS-ING-TMP-BRECHA                                           
135500                               TO WKS-ING-BRECHA(WKS-ING-POS2 + 1)        
135600     END-IF.                                                              
135700 454-COMPARA-BRECHA-E. EXIT.                                              
135800                                                                          
135900*  LA MEDIANA ES EL VALOR CENTRAL (O EL PROMEDIO DE LOS DOS               
136000*  CENTRALES SI LA CANTIDAD ES PAR)                                       
136100 451-CALCULA-MEDIANA-BRECHA SECTION.                                      
136200     DIVIDE WKS-ING-BRECHA-CANT BY 2 GIVING WKS-ING-MEDIO                 
136300            REMAINDER WKS-ING-RESIDUO                                     
136400     IF WKS-ING-RESIDUO = 1                                               
136500        COMPUTE WKS-ING-MEDIO = (WKS-ING-BRECHA-CANT + 1) / 2             
136600        MOVE WKS-ING-BRECHA(WKS-ING-MEDIO)                                
136700                                TO WKS-ING-BRECHA-MEDIANA                 
136800     ELSE                                                                 
136900        COMPUTE WKS-ING-POS1 = WKS-ING-BRECHA-CANT / 2                    
137000        COMPUTE WKS-ING-POS2 = WKS-ING-POS1 + 1                           
137100        COMPUTE WKS-ING-BRECHA-MEDIANA ROUNDED =                          
137200           (WKS-ING-BRECHA(WKS-ING-POS1) +                                
137300            WKS-ING-BRECHA(WKS-ING-POS2)) / 2                             
137400     END-IF.                                                              
137500 451-CALCULA-MEDIANA-BRECHA-E. EXIT.                                      
137600                                                                          
137700*  CLASIFICA LA FRECUENCIA SEGUN LA MEDIANA DE BRECHA (DIAS)              
137800 446-CLASIFICA-FRECUENCIA-ING SECTION.                                    
137900     MOVE SPACES TO WKS-ING-FRECUENCIA                                    
138000     IF WKS-ING-BRECHA-MEDIANA >= 13 AND                                  
138100        WKS-ING-BRECHA-MEDIANA <= 16                                      
138200        MOVE 'biweekly  ' TO WKS-ING-FRECUENCIA                           
138300     ELSE                                                                 
138400        IF WKS-ING-BRECHA-MEDIANA >= 28 AND                               
138500           WKS-ING-BRECHA-MEDIANA <= 32                                   
138600           MOVE 'monthly   ' TO WKS-ING-FRECUENCIA                        
138700        ELSE                                                              
138800           IF WKS-ING-BRECHA-MEDIANA >= 6 AND                             
138900              WKS-ING-BRECHA-MEDIANA <= 8                                 
139000              MOVE 'weekly    ' TO WKS-ING-FRECUENCIA                     
139100           ELSE                                                           
139200              MOVE 'irregular ' TO WKS-ING-FRECUENCIA                     
139300           END-IF                                                         
139400        END-IF                                                            
139500     END-IF.                                                              
139600 446-CLASIFICA-FRECUENCIA-ING-E. EXIT.                                    
139700                                                                          
139800*  PROMEDIO DE LOS IMPORTES DE INGRESO PARA U9 (INGRESO MINIMO)           
139900*  Y PARA EL CALCULO DEL COEFICIENTE DE VARIACION                         
140000 447-CALCULA-PROMEDIO-INGRESO SECTION.                                    
140100     MOVE ZEROS TO WKS-ING-TOTAL-INGRESO                                  
140200     PERFORM 455-SUMA-INGRESO                                             
140300             VARYING IDX-ING FROM 1 BY 1                                  
140400             UNTIL IDX-ING > WKS-ING-CANT                                 
140500     COMPUTE WKS-ING-PROMEDIO =                                           
140600             WKS-ING-TOTAL-INGRESO / WKS-ING-CANT.                        
140700 447-CALCULA-PROMEDIO-INGRESO-E. EXIT.                                    
140800                                                                          
140900 455-SUMA-INGRESO SECTION.                                                
141000     ADD WKS-ING-IMPORTE-ABS(IDX-ING) TO WKS-ING-TOTAL-INGRESO.           
141100 455-SUMA-INGRESO-E. EXIT.                                                
141200                                                                          
141300*  DESVIACION ESTANDAR DE LAS BRECHAS (VIA RAIZ DE NEWTON) PARA           
141400*  OBTENER EL COEFICIENTE DE VARIACION (CV = DESV / MEDIA)                
141500*  R.SAMAYOA 07/08/2013 (BI-08133) -- LA ESTABILIDAD DEPENDE              
141600*  UNICAMENTE DEL CV; YA NO SE CONDICIONA A LA FRECUENCIA DE              
141700*  INGRESO.                                                               
141800 448-CALCULA-ESTABILIDAD-CV SECTION.                                      
141900     MOVE ZEROS TO WKS-ING-CV                                             
142000     IF WKS-BRECHA-PROMEDIO-GRAL > 0                                      
142100        COMPUTE WKS-ING-CV ROUNDED =                                      
142200                WKS-RAIZ-RESULTADO / WKS-BRECHA-PROMEDIO-GRAL             
142300     END-IF                                                               
142400     MOVE 'unknown   ' TO WKS-ING-ESTABILIDAD                             
142500     IF WKS-ING-CV < .15                                                  
142600        MOVE 'stable    ' TO WKS-ING-ESTABILIDAD                          
142700     ELSE                                                                 
142800        MOVE 'variable  ' TO WKS-ING-ESTABILIDAD                          
142900     END-IF.                                                              
143000 448-CALCULA-ESTABILIDAD-CV-E. EXIT.                                      
143100                                                                          
143200*  BUFFER DE MESES = NETO (INGRESO MENOS GASTO DE LA VENTANA)             
143300*  SOBRE EL GASTO MENSUAL PROMEDIO (REUTILIZA EL GASTO MENSUAL            
143400*  YA CALCULADO EN U2).  EL NETO PUEDE SER NEGATIVO.                      
143500*  R.SAMAYOA 07/08/2013 (BI-08133) -- SE DIVIDIA EL SALDO DE              
143600*  AHORRO ENTRE EL GASTO MENSUAL; LA FORMULA CORRECTA ES EL               
143700*  NETO DE INGRESO MENOS GASTO ENTRE EL GASTO MENSUAL.                    
143800 449-CALCULA-BUFFER-MESES SECTION.                                        
143900     MOVE ZEROS TO WKS-ING-BUFFER-MESES                                   
144000     COMPUTE WKS-ING-NETO =                                               
144100             WKS-ING-TOTAL-INGRESO - WKS-ING-TOTAL-GASTO                  
144200     IF WKS-ING-GASTO-MENSUAL > 0                                         
144300        COMPUTE WKS-ING-BUFFER-MESES ROUNDED =                            
144400                WKS-ING-NETO / WKS-ING-GASTO-MENSUAL                      
144500     END-IF.                                                              
144600 449-CALCULA-BUFFER-MESES-E. EXIT.                                        
144700                                                                          
144800*  PROMEDIO Y DESVIACION ESTANDAR DE LAS BRECHAS DE INGRESO PARA          
144900*  EL COEFICIENTE DE VARIACION (U4).  LA RAIZ CUADRADA SE OBTIENE         
145000*  POR EL METODO DE NEWTON-RAPHSON (VER 895) SIN USAR FUNCIONES.          
145100 892-CALCULA-DESVIACION-BRECHA SECTION.                                   
145200     MOVE ZEROS TO WKS-ING-SUMA-TMP                                       
145300     PERFORM 456-SUMA-BRECHA                                              
145400             VARYING IDX-ING FROM 1 BY 1                                  
145500             UNTIL IDX-ING > WKS-ING-BRECHA-CANT                          
145600     COMPUTE WKS-BRECHA-PROMEDIO-GRAL ROUNDED =                           
145700             WKS-ING-SUMA-TMP / WKS-ING-BRECHA-CANT                       
145800     MOVE ZEROS TO WKS-ING-SUMA-CUAD                                      
145900     PERFORM 457-ACUMULA-CUAD-BRECHA                                      
146000             VARYING IDX-ING FROM 1 BY 1                                  
146100             UNTIL IDX-ING > WKS-ING-BRECHA-CANT                          
146200     COMPUTE WKS-RAIZ-ENTRADA =                                           
146300             WKS-ING-SUMA-CUAD / WKS-ING-BRECHA-CANT                      
146400     PERFORM 895-CALCULA-RAIZ-CUADRADA.                                   
146500 892-CALCULA-DESVIACION-BRECHA-E. EXIT.                                   
146600                                                                          
146700 456-SUMA-BRECHA SECTION.                                                 
146800     ADD WKS-ING-BRECHA(IDX-ING) TO WKS-ING-SUMA-TMP.                     
146900 456-SUMA-BRECHA-E. EXIT.                                                 
147000                                                                          
147100 457-ACUMULA-CUAD-BRECHA SECTION.                                         
147200     COMPUTE WKS-ING-DIFERENCIA =                                         
147300             WKS-ING-BRECHA(IDX-ING) - WKS-BRECHA-PROMEDIO-GRAL           
147400     COMPUTE WKS-ING-SUMA-CUAD = WKS-ING-SUMA-CUAD +                      
147500             (WKS-ING-DIFERENCIA * WKS-ING-DIFERENCIA).                   
147600 457-ACUMULA-CUAD-BRECHA-E. EXIT.                                         
147700                                                                          
147800*----------------------------------------------------------------         
147900*  RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON.  12 ITERACIONES         
148000*  FIJAS SON SUFICIENTES PARA LA PRECISION REQUERIDA POR EL               
148100*  COEFICIENTE DE VARIACION.  ENTRA WKS-RAIZ-ENTRADA, SALE                
148200*  WKS-RAIZ-RESULTADO.  M.SOLARES 02/09/2001 (BI-06201)                   
148300*----------------------------------------------------------------         
148400 895-CALCULA-RAIZ-CUADRADA SECTION.                                       
148500     MOVE ZEROS TO WKS-RAIZ-RESULTADO                                     
148600     IF WKS-RAIZ-ENTRADA > 0                                              
148700        MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-RESULTADO                       
148800        PERFORM 896-ITERA-NEWTON 12 TIMES                                 
148900     END-IF.                                                              
149000 895-CALCULA-RAIZ-CUADRADA-E. EXIT.                                       
149100                                                                          
149200 896-ITERA-NEWTON SECTION.                                                
149300     COMPUTE WKS-RAIZ-RESULTADO ROUNDED =                                 
149400        (WKS-RAIZ-RESULTADO +                                             
149500         (WKS-RAIZ-ENTRADA / WKS-RAIZ-RESULTADO)) / 2.                    
149600 896-ITERA-NEWTON-E. EXIT.                                                
149700                                                                          
149800*----------------------------------------------------------------         
149900*  ARITMETICA DE FECHAS -- SIN USO DE FUNCION INTEGER-OF-DATE.            
150000*  E.RAMIREZ 14/03/1997 (BI-05699)                                        
150100*----------------------------------------------------------------         
150200*  890 -- DETERMINA SI EL ANO DE WKS-FECHA-CALC ES BISIESTO               
150300 890-EVALUA-BISIESTO SECTION.                                             
150400     MOVE ZEROS TO WKS-BISIESTO-FLG                                       
150500     DIVIDE WKS-ANIO-CALC BY 4 GIVING WKS-COCIENTE                        
150600            REMAINDER WKS-RESIDUO-4                                       
150700     IF WKS-RESIDUO-4 = 0                                                 
150800        MOVE 1 TO WKS-BISIESTO-FLG                                        
150900        DIVIDE WKS-ANIO-CALC BY 100 GIVING WKS-COCIENTE                   
151000               REMAINDER WKS-RESIDUO-100                                  
151100        IF WKS-RESIDUO-100 = 0                                            
151200           MOVE ZEROS TO WKS-BISIESTO-FLG                                 
151300           DIVIDE WKS-ANIO-CALC BY 400 GIVING WKS-COCIENTE                
151400                  REMAINDER WKS-RESIDUO-400                               
151500           IF WKS-RESIDUO-400 = 0                                         
151600              MOVE 1 TO WKS-BISIESTO-FLG                                  
151700           END-IF                                                         
151800        END-IF                                                            
151900     END-IF.                                                              
152000 890-EVALUA-BISIESTO-E. EXIT.                                             
152100                                                                          
152200*  891 -- CONVIERTE WKS-FECHA-CALC (AAAAMMDD) EN UN NUMERO DE             
152300*  SERIE DE DIAS DESDE UNA EPOCA ARBITRARIA, PARA PODER RESTAR            
152400*  DOS FECHAS Y OBTENER LA DIFERENCIA EN DIAS.  NO ES UNA FECHA           
152500*  JULIANA REAL -- SOLO SIRVE PARA COMPARAR DENTRO DE LA MISMA            
152600*  CORRIDA.                                                               
152700 891-CALCULA-SERIE-FECHA SECTION.                                         
152800     PERFORM 890-EVALUA-BISIESTO                                          
152900     COMPUTE WKS-SERIE-CALC =                                             
153000             (WKS-ANIO-CALC * 365) +                                      
153100             (WKS-ANIO-CALC / 4) - (WKS-ANIO-CALC / 100) +                
153200             (WKS-ANIO-CALC / 400)                                        
153300     MOVE ZEROS TO WKS-DIAS-ANTES-MES                                     
153400     IF WKS-MES-CALC > 1                                                  
153500        COMPUTE WKS-MES-TABLA = WKS-MES-CALC - 1                          
153600        PERFORM 897-SUMA-DIAS-MES                                         
153700                VARYING WKS-MES-IDX FROM 1 BY 1                           
153800                UNTIL WKS-MES-IDX > WKS-MES-TABLA                         
153900     END-IF                                                               
154000     COMPUTE WKS-SERIE-CALC =                                             
154100             WKS-SERIE-CALC + WKS-DIAS-ANTES-MES + WKS-DIA-CALC           
154200     IF WKS-MES-CALC > 2 AND WKS-ES-BISIESTO                              
154300        ADD 1 TO WKS-SERIE-CALC                                           
154400     END-IF.                                                              
154500 891-CALCULA-SERIE-FECHA-E. EXIT.                                         
154600                                                                          
154700 897-SUMA-DIAS-MES SECTION.                                               
154800     ADD OFIN-DIAS-DEL-MES(WKS-MES-IDX) TO WKS-DIAS-ANTES-MES.            
154900 897-SUMA-DIAS-MES-E. EXIT.                                               
155000                                                                          
155100*----------------------------------------------------------------         
155200*          C A S C A D A   D E   P E R F I L E S   (U6)          *        
155300*  L.MENDEZ 03/03/2012 (BI-07803) -- PRUEBA CADA PERFIL EN ORDEN *        
155400*  DE PRIORIDAD FIJO Y SE QUEDA CON EL PRIMERO QUE CALIFIQUE.    *        
155500*  SI NINGUNO CALIFICA, ASIGNA EL PERFIL 'balanced' POR DEFECTO. *        
155600*----------------------------------------------------------------         
155700 500-ASIGNA-PERSONA SECTION.                                              
155800     MOVE SPACES TO WKS-PERFIL-TIPO                                       
155900     MOVE ZEROS  TO WKS-PERFIL-CONFIANZA                                  
156000     PERFORM 510-EVALUA-UTIL-ALTA                                         
156100     IF WKS-PERFIL-TIPO = SPACES                                          
156200        PERFORM 520-EVALUA-INGRESO-VARIABLE                               
156300     END-IF                                                               
156400     IF WKS-PERFIL-TIPO = SPACES                                          
156500        PERFORM 530-EVALUA-CONSOLIDADOR                                   
156600     END-IF                                                               
156700     IF WKS-PERFIL-TIPO = SPACES                                          
156800        PERFORM 540-EVALUA-SUSCRIPCIONES-ALTAS                            
156900     END-IF                                                               
157000     IF WKS-PERFIL-TIPO = SPACES                                          
157100        PERFORM 550-EVALUA-AHORRADOR                                      
157200     END-IF                                                               
157300     IF WKS-PERFIL-TIPO = SPACES                                          
157400        MOVE 'balanced'  TO WKS-PERFIL-TIPO                               
157500        MOVE .60         TO WKS-PERFIL-CONFIANZA                          
157600     END-IF.                                                              
157700 500-ASIGNA-PERSONA-E. EXIT.                                              
157800                                                                          
157900*  1RA PRIORIDAD -- UTILIZACION ALTA DE CREDITO (TOPE 0.98)               
158000 510-EVALUA-UTIL-ALTA SECTION.                                            
158100     MOVE ZEROS TO WKS-CONF-CANDIDATA                                     
158200     EVALUATE TRUE                                                        
158300        WHEN WKS-CRD-UTILIZACION >= 90                                    
158400             MOVE .90 TO WKS-CONF-CANDIDATA                               
158500        WHEN WKS-CRD-UTILIZACION >= 80                                    
158600             MOVE .85 TO WKS-CONF-CANDIDATA                               
158700        WHEN WKS-CRD-UTILIZACION >= 70                                    
158800             MOVE .80 TO WKS-CONF-CANDIDATA                               
158900        WHEN WKS-CRD-UTILIZACION >= 50                                    
159000             MOVE .70 TO WKS-CONF-CANDIDATA                               
159100     END-EVALUATE                                                         
159200     IF WKS-CONF-CANDIDATA > 0                                            
159300        IF WKS-CRD-EN-MORA                                                
159400           ADD .10 TO WKS-CONF-CANDIDATA                                  
159500        END-IF                                                            
159600        IF WKS-CRD-CON-INTERES                                            
159700           ADD .05 TO WKS-CONF-CANDIDATA                                  
159800        END-IF                                                            
159900        IF WKS-CRD-SOLO-PAGO-MIN                                          
160000           ADD .05 TO WKS-CONF-CANDIDATA                                  
160100        END-IF                                                            
160200        IF WKS-CONF-CANDIDATA > .98                                       
160300           MOVE .98 TO WKS-CONF-CANDIDATA                                 
160400        END-IF                                                            
160500        IF WKS-CONF-CANDIDATA < .65                                       
160600           MOVE .65 TO WKS-CONF-CANDIDATA                                 
160700        END-IF                                                            
160800        MOVE 'high_utilization' TO WKS-PERFIL-TIPO                        
160900        MOVE WKS-CONF-CANDIDATA TO WKS-PERFIL-CONFIANZA                   
161000     END-IF.                                                              
161100 510-EVALUA-UTIL-ALTA-E. EXIT.                                            
161200                                                                          
161300*  2DA PRIORIDAD -- INGRESO VARIABLE (TOPE 0.95)                          
161400 520-EVALUA-INGRESO-VARIABLE SECTION.                                     
161500     MOVE ZEROS TO WKS-CONF-CANDIDATA                                     
161600     IF WKS-ING-BRECHA-MEDIANA > 45 AND WKS-ING-BUFFER-MESES < 1.0        
161700        EVALUATE TRUE                                                     
161800           WHEN WKS-ING-BRECHA-MEDIANA >= 90                              
161900                MOVE .90 TO WKS-CONF-CANDIDATA                            
162000           WHEN WKS-ING-BRECHA-MEDIANA >= 60                              
162100                MOVE .85 TO WKS-CONF-CANDIDATA                            
162200           WHEN OTHER                                                     
162300                MOVE .75 TO WKS-CONF-CANDIDATA                            
162400        END-EVALUATE                                                      
162500        IF WKS-ING-BUFFER-MESES < .25                                     
162600           ADD .10 TO WKS-CONF-CANDIDATA                                  
162700        ELSE                                                              
162800           IF WKS-ING-BUFFER-MESES < .5                                   
162900              ADD .05 TO WKS-CONF-CANDIDATA                               
163000           END-IF                                                         
163100        END-IF                                                            
163200        IF WKS-CONF-CANDIDATA > .95                                       
163300           MOVE .95 TO WKS-CONF-CANDIDATA                                 
163400        END-IF                                                            
163500        IF WKS-CONF-CANDIDATA < .70                                       
163600           MOVE .70 TO WKS-CONF-CANDIDATA                                 
163700        END-IF                                                            
163800        MOVE 'variable_income' TO WKS-PERFIL-TIPO                         
163900        MOVE WKS-CONF-CANDIDATA TO WKS-PERFIL-CONFIANZA                   
164000     END-IF.                                                              
164100 520-EVALUA-INGRESO-VARIABLE-E. EXIT.                                     
164200                                                                          
164300*  3RA PRIORIDAD -- CONSOLIDADOR DE DEUDA (TOPE 0.92)                     
164400 530-EVALUA-CONSOLIDADOR SECTION.                                         
164500     MOVE ZEROS TO WKS-CONF-CANDIDATA                                     
164600     IF WKS-CRD-UTILIZACION >= 30 AND WKS-CRD-UTILIZACION < 70            
164700        AND WKS-CRD-CANT-CON-SALDO >= 2                                   
164800        AND WKS-CRD-INTERES-MENSUAL > 0                                   
164900        AND NOT WKS-CRD-EN-MORA                                           
165000        AND WKS-ING-FRECUENCIA NOT = 'unknown'                            
165100        EVALUATE TRUE                                                     
165200           WHEN WKS-CRD-UTILIZACION >= 60                                 
165300                MOVE .88 TO WKS-CONF-CANDIDATA                            
165400           WHEN WKS-CRD-UTILIZACION >= 50                                 
165500                MOVE .85 TO WKS-CONF-CANDIDATA                            
165600           WHEN OTHER                                                     
165700                MOVE .75 TO WKS-CONF-CANDIDATA                            
165800        END-EVALUATE                                                      
165900        IF WKS-CRD-CANT-CON-SALDO >= 4                                    
166000           ADD .05 TO WKS-CONF-CANDIDATA                                  
166100        ELSE                                                              
166200           IF WKS-CRD-CANT-CON-SALDO >= 3                                 
166300              ADD .03 TO WKS-CONF-CANDIDATA                               
166400           END-IF                                                         
166500        END-IF                                                            
166600        IF WKS-CRD-INTERES-MENSUAL >= 20000                               
166700           ADD .05 TO WKS-CONF-CANDIDATA                                  
166800        ELSE                                                              
166900           IF WKS-CRD-INTERES-MENSUAL >= 10000                            
167000              ADD .03 TO WKS-CONF-CANDIDATA                               
167100           END-IF                                                         
167200        END-IF                                                            
167300        IF WKS-CONF-CANDIDATA > .92                                       
167400           MOVE .92 TO WKS-CONF-CANDIDATA                                 
167500        END-IF                                                            
167600        MOVE 'debt_consolidator' TO WKS-PERFIL-TIPO                       
167700        MOVE WKS-CONF-CANDIDATA TO WKS-PERFIL-CONFIANZA                   
167800     END-IF.                                                              
167900 530-EVALUA-CONSOLIDADOR-E. EXIT.                                         
168000                                                                          
168100*  4TA PRIORIDAD -- SUSCRIPCIONES ELEVADAS (TOPE 0.90)                    
168200 540-EVALUA-SUSCRIPCIONES-ALTAS SECTION.                                  
168300     MOVE ZEROS TO WKS-CONF-CANDIDATA                                     
168400     IF WKS-SUS-COUNT >= 3                                                
168500        AND (WKS-SUS-GASTO-MENSUAL >= 5000 OR                             
168600             WKS-SUS-PORCENTAJE >= 10.0)                                  
168700        EVALUATE TRUE                                                     
168800           WHEN WKS-SUS-COUNT >= 7                                        
168900                MOVE .85 TO WKS-CONF-CANDIDATA                            
169000           WHEN WKS-SUS-COUNT >= 5                                        
169100                MOVE .80 TO WKS-CONF-CANDIDATA                            
169200           WHEN OTHER                                                     
169300                MOVE .70 TO WKS-CONF-CANDIDATA                            
169400        END-EVALUATE                                                      
169500        IF WKS-SUS-GASTO-MENSUAL >= 20000                                 
169600           ADD .08 TO WKS-CONF-CANDIDATA                                  
169700        ELSE                                                              
169800           IF WKS-SUS-GASTO-MENSUAL >= 10000                              
169900              ADD .05 TO WKS-CONF-CANDIDATA                               
170000           END-IF                                                         
170100        END-IF                                                            
170200        IF WKS-SUS-PORCENTAJE >= 20.0                                     
170300           ADD .05 TO WKS-CONF-CANDIDATA                                  
170400        END-IF                                                            
170500        IF WKS-CONF-CANDIDATA > .90                                       
170600           MOVE .90 TO WKS-CONF-CANDIDATA                                 
170700        END-IF                                                            
170800        MOVE 'subscription_heavy' TO WKS-PERFIL-TIPO                      
170900        MOVE WKS-CONF-CANDIDATA TO WKS-PERFIL-CONFIANZA                   
171000     END-IF.                                                              
171100 540-EVALUA-SUSCRIPCIONES-ALTAS-E. EXIT.                                  
171200                                                                          
171300*  5TA PRIORIDAD -- CONSTRUCTOR DE AHORRO (TOPE 0.88)                     
171400 550-EVALUA-AHORRADOR SECTION.                                            
171500     MOVE ZEROS TO WKS-CONF-CANDIDATA                                     
171600     IF (WKS-AHO-CRECIMIENTO >= 2.0 OR                                    
171700         WKS-AHO-FLUJO-MENSUAL >= 20000)                                  
171800        AND WKS-CRD-UTILIZACION < 30                                      
171900        EVALUATE TRUE                                                     
172000           WHEN WKS-AHO-CRECIMIENTO >= 5.0                                
172100                MOVE .85 TO WKS-CONF-CANDIDATA                            
172200           WHEN WKS-AHO-CRECIMIENTO >= 3.0                                
172300                MOVE .80 TO WKS-CONF-CANDIDATA                            
172400           WHEN WKS-AHO-CRECIMIENTO >= 2.0                                
172500                MOVE .75 TO WKS-CONF-CANDIDATA                            
172600           WHEN OTHER                                                     
172700                MOVE .70 TO WKS-CONF-CANDIDATA                            
172800        END-EVALUATE                                                      
172900        IF WKS-AHO-FLUJO-MENSUAL >= 50000                                 
173000           ADD .05 TO WKS-CONF-CANDIDATA                                  
173100        ELSE                                                              
173200           IF WKS-AHO-FLUJO-MENSUAL >= 30000                              
173300              ADD .03 TO WKS-CONF-CANDIDATA                               
173400           END-IF                                                         
173500        END-IF                                                            
173600        IF WKS-CRD-UTILIZACION >= 20                                      
173700           SUBTRACT .05 FROM WKS-CONF-CANDIDATA                           
173800           IF WKS-CONF-CANDIDATA < .65                                    
173900              MOVE .65 TO WKS-CONF-CANDIDATA                              
174000           END-IF                                                         
174100        END-IF                                                            
174200        IF WKS-CONF-CANDIDATA > .88                                       
174300           MOVE .88 TO WKS-CONF-CANDIDATA                                 
174400        END-IF                                                            
174500        MOVE 'savings_builder' TO WKS-PERFIL-TIPO                         
174600        MOVE WKS-CONF-CANDIDATA TO WKS-PERFIL-CONFIANZA                   
174700     END-IF.                                                              
174800 550-EVALUA-AHORRADOR-E. EXIT.                                            
174900                                                                          
175000*  GRABA EL REGISTRO DE PERFIL DEL CLIENTE EN TURNO                       
175100 580-ESCRIBE-PERSONA SECTION.                                             
175200     MOVE OFUS-ID            TO OFPR-USER-ID                              
175300     MOVE WKS-VENTANA-TXT    TO OFPR-VENTANA                              
175400     MOVE WKS-PERFIL-TIPO    TO OFPR-PERSONA                              
175500     MOVE WKS-PERFIL-CONFIANZA TO OFPR-CONFIANZA                          
175600     MOVE ZEROS TO OFPR-SENAL-CANT                                        
175700     IF WKS-SUS-COUNT > 0                                                 
175800        ADD 1 TO OFPR-SENAL-CANT                                          
175900     END-IF                                                               
176000     IF WKS-AHO-BALANCE-TOTAL > 0                                         
176100        ADD 1 TO OFPR-SENAL-CANT                                          
176200     END-IF                                                               
176300     IF WKS-CRD-CANT-TARJETAS > 0                                         
176400        ADD 1 TO OFPR-SENAL-CANT                                          
176500     END-IF                                                               
176600     IF WKS-ING-ESTABILIDAD NOT = 'unknown'                               
176700        ADD 1 TO OFPR-SENAL-CANT                                          
176800     END-IF                                                               
176900     WRITE REG-OFPER                                                      
177000     ADD 1 TO WKS-RECS-ESCRITAS.                                          
177100 580-ESCRIBE-PERSONA-E. EXIT.                                             
177200                                                                          
177300*----------------------------------------------------------------         
177400*  EXTRACCION DE ETIQUETAS DE SENAL (U7).  CONVIERTE LAS SENALES          
177500*  NUMERICAS CALCULADAS EN 400-ORQUESTA-SENALES A UNA LISTA DE            
177600*  ETIQUETAS DE TEXTO USADAS PARA EL PUNTAJE DE RELEVANCIA Y LAS          
177700*  REGLAS DE ELEGIBILIDAD DE OFERTAS (U8, U9).                            
177800*----------------------------------------------------------------         
177900 600-EXTRAE-ETIQUETAS SECTION.                                            
178000     MOVE ZEROS TO WKS-ETIQ-CANT                                          
178100     EVALUATE TRUE                                                        
178200        WHEN WKS-CRD-UTILIZACION >= 80                                    
178300             MOVE 'high_utilization_80' TO WKS-ETIQ-CANDIDATA             
178400             PERFORM 601-AGREGA-ETIQUETA                                  
178500        WHEN WKS-CRD-UTILIZACION >= 50                                    
178600             MOVE 'high_utilization_50' TO WKS-ETIQ-CANDIDATA             
178700             PERFORM 601-AGREGA-ETIQUETA                                  
178800        WHEN WKS-CRD-UTILIZACION >= 30                                    
178900             MOVE 'moderate_utilization_30' TO WKS-ETIQ-CANDIDATA         
179000             PERFORM 601-AGREGA-ETIQUETA                                  
179100     END-EVALUATE                                                         
179200     IF WKS-CRD-CON-INTERES                                               
179300        MOVE 'interest_charges' TO WKS-ETIQ-CANDIDATA                     
179400        PERFORM 601-AGREGA-ETIQUETA                                       
179500     END-IF                                                               
179600     IF WKS-CRD-EN-MORA                                                   
179700        MOVE 'overdue' TO WKS-ETIQ-CANDIDATA                              
179800        PERFORM 601-AGREGA-ETIQUETA                                       
179900     END-IF                                                               
180000     IF WKS-SUS-COUNT >= 3                                                
180100        MOVE 'subscription_heavy' TO WKS-ETIQ-CANDIDATA                   
180200        PERFORM 601-AGREGA-ETIQUETA                                       
180300     END-IF                                                               
180400     IF WKS-ING-BRECHA-MEDIANA > 45                                       
180500        MOVE 'variable_income' TO WKS-ETIQ-CANDIDATA                      
180600        PERFORM 601-AGREGA-ETIQUETA                                       
180700     END-IF                                                               
180800     IF WKS-ING-ESTABILIDAD = 'stable'                                    
180900        MOVE 'stable_income' TO WKS-ETIQ-CANDIDATA                        
181000        PERFORM 601-AGREGA-ETIQUETA                                       
181100     END-IF                                                               
181200     IF WKS-AHO-FLUJO-MENSUAL > 0                                         
181300        MOVE 'positive_savings' TO WKS-ETIQ-CANDIDATA                     
181400        PERFORM 601-AGREGA-ETIQUETA                                       
181500     END-IF                                                               
181600     IF WKS-AHO-FONDO-MESES < 3.0                                         
181700        MOVE 'low_emergency_fund' TO WKS-ETIQ-CANDIDATA                   
181800        PERFORM 601-AGREGA-ETIQUETA                                       
181900     END-IF.                                                              
182000 600-EXTRAE-ETIQUETAS-E. EXIT.                                            
182100                                                                          
182200 601-AGREGA-ETIQUETA SECTION.                                             
182300     IF WKS-ETIQ-CANT < 8                                                 
182400        ADD 1 TO WKS-ETIQ-CANT                                            
182500        MOVE WKS-ETIQ-CANDIDATA TO WKS-ETIQUETA(WKS-ETIQ-CANT)            
182600     END-IF.                                                              
182700 601-AGREGA-ETIQUETA-E. EXIT.                                             
182800                                                                          
182900*----------------------------------------------------------------         
183000*  RAZONAMIENTO A NIVEL DE PERFIL (U11).  UNA PLANTILLA FIJA POR          
183100*  TIPO DE PERFIL, RELLENADA CON LOS VALORES CONCRETOS DE LAS             
183200*  SENALES DEL CLIENTE.  M.SOLARES 02/09/2001 (BI-06201).                 
183300*----------------------------------------------------------------         
183400 800-GENERA-RAZONAMIENTO-PERSONA SECTION.                                 
183500     MOVE SPACES TO WKS-RAZON-PERSONA                                     
183600     MOVE 1 TO WKS-STRING-PUNTERO                                         
183700     EVALUATE WKS-PERFIL-TIPO                                             
183800        WHEN 'high_utilization'                                           
183900             PERFORM 801-RAZON-UTIL-ALTA                                  
184000        WHEN 'variable_income'                                            
184100             PERFORM 802-RAZON-INGRESO-VAR                                
184200        WHEN 'debt_consolidator'                                          
184300             PERFORM 803-RAZON-CONSOLIDADOR                               
184400        WHEN 'subscription_heavy'                                         
184500             PERFORM 804-RAZON-SUSCRIPCIONES                              
184600        WHEN 'savings_builder'                                            
184700             PERFORM 805-RAZON-AHORRADOR                                  
184800        WHEN OTHER                                                        
184900             PERFORM 806-RAZON-BALANCEADO                                 
185000     END-EVALUATE                                                         
185100     MOVE WKS-RAZON-PERSONA TO WKS-TEXTO-A-VALIDAR                        
185200     PERFORM 900-VALIDA-TONO                                              
185300     STRING ' ' DELIMITED BY SIZE                                         
185400            WKS-DISCLAIMER DELIMITED BY SIZE                              
185500       INTO WKS-RAZON-PERSONA                                             
185600       WITH POINTER WKS-STRING-PUNTERO.                                   
185700 800-GENERA-RAZONAMIENTO-PERSONA-E. EXIT.                                 
185800                                                                          
185900 801-RAZON-UTIL-ALTA SECTION.                                             
186000     MOVE WKS-CRD-UTILIZACION TO WKS-EDIT-PORCENTAJE                      
186100     COMPUTE WKS-DOLARES-VALOR = WKS-CRD-BALANCE-TOTAL / 100              
186200     MOVE WKS-DOLARES-VALOR TO WKS-EDIT-DOLARES                           
186300     STRING 'YOUR ESTIMATED CREDIT UTILIZATION IS '                       
186400               DELIMITED BY SIZE                                          
186500            WKS-EDIT-PORCENTAJE DELIMITED BY SIZE                         
186600            '% WITH A TOTAL BALANCE OF $' DELIMITED BY SIZE               
186700            WKS-EDIT-DOLARES DELIMITED BY SIZE                            
186800       INTO WKS-RAZON-PERSONA                                             
186900       WITH POINTER WKS-STRING-PUNTERO                                    
187000     COMPUTE WKS-DOLARES-VALOR = WKS-CRD-LIMITE-TOTAL / 100               
187100     MOVE WKS-DOLARES-VALOR TO WKS-EDIT-DOLARES                           
187200     STRING ' AGAINST A TOTAL LIMIT OF $' DELIMITED BY SIZE               
187300            WKS-EDIT-DOLARES DELIMITED BY SIZE                            
187400            '.' DELIMITED BY SIZE                                         
187500       INTO WKS-RAZON-PERSONA                                             
187600       WITH POINTER WKS-STRING-PUNTERO                                    
187700     IF WKS-CRD-CON-INTERES                                               
187800        STRING ' YOU ARE CURRENTLY PAYING INTEREST CHARGES'               
187900                  DELIMITED BY SIZE                                       
188000               ' ON THIS BALANCE.' DELIMITED BY SIZE                      
188100          INTO WKS-RAZON-PERSONA                                          
188200          WITH POINTER WKS-STRING-PUNTERO                                 
188300     END-IF                                                               
188400     IF WKS-CRD-EN-MORA                                                   
188500        STRING ' ONE OR MORE CREDIT ACCOUNTS SHOW AN OVERDUE'             
188600                  DELIMITED BY SIZE                                       
188700               ' PAYMENT STATUS.' DELIMITED BY SIZE                       
188800          INTO WKS-RAZON-PERSONA                                          
188900          WITH POINTER WKS-STRING-PUNTERO                                 
189000     END-IF.                                                              
189100 801-RAZON-UTIL-ALTA-E. EXIT.                                             
189200                                                                          
189300 802-RAZON-INGRESO-VAR SECTION.                                           
189400     MOVE WKS-ING-BRECHA-MEDIANA TO WKS-EDIT-DIAS                         
189500     COMPUTE WKS-DOLARES-VALOR = WKS-ING-PROMEDIO / 100                   
189600     MOVE WKS-DOLARES-VALOR TO WKS-EDIT-DOLARES                           
189700     STRING 'YOUR INCOME ARRIVES ABOUT EVERY '                            
189800               DELIMITED BY SIZE                                          
189900            WKS-EDIT-DIAS DELIMITED BY SIZE                               
190000            ' DAYS, WITH AN AVERAGE DEPOSIT OF $'                         
190100               DELIMITED BY SIZE                                          
190200            WKS-EDIT-DOLARES DELIMITED BY SIZE                            
190300            '.' DELIMITED BY SIZE                                         
190400       INTO WKS-RAZON-PERSONA                                             
190500       WITH POINTER WKS-STRING-PUNTERO                                    
190600     MOVE WKS-ING-BUFFER-MESES TO WKS-EDIT-PORCENTAJE                     
190700     STRING ' AT YOUR CURRENT PACE, YOUR CASH BUFFER COVERS'              
190800               DELIMITED BY SIZE                                          
190900            ' ABOUT ' DELIMITED BY SIZE                                   
191000            WKS-EDIT-PORCENTAJE DELIMITED BY SIZE                         
191100            ' MONTHS OF EXPENSES.' DELIMITED BY SIZE                      
191200       INTO WKS-RAZON-PERSONA                                             
191300       WITH POINTER WKS-STRING-PUNTERO.                                   
191400 802-RAZON-INGRESO-VAR-E. EXIT.                                           
191500                                                                          
191600 803-RAZON-CONSOLIDADOR SECTION.                                          
191700     MOVE WKS-CRD-UTILIZACION TO WKS-EDIT-PORCENTAJE                      
191800     STRING 'YOUR CREDIT CARDS ARE CARRYING BALANCES AT '                 
191900               DELIMITED BY SIZE                                          
192000            WKS-EDIT-PORCENTAJE DELIMITED BY SIZE                         
192100            '% OF THEIR COMBINED LIMIT AND ACCRUING INTEREST,'            
192200               DELIMITED BY SIZE                                          
192300            ' WHICH MAY BE A GOOD CANDIDATE FOR CONSOLIDATION.'           
192400               DELIMITED BY SIZE                                          
192500       INTO WKS-RAZON-PERSONA                                             
192600       WITH POINTER WKS-STRING-PUNTERO.                                   
192700 803-RAZON-CONSOLIDADOR-E. EXIT.                                          
192800                                                                          
192900 804-RAZON-SUSCRIPCIONES SECTION.                                         
193000     MOVE WKS-SUS-COUNT TO WKS-EDIT-CONTADOR                              
193100     COMPUTE WKS-DOLARES-VALOR = WKS-SUS-GASTO-MENSUAL / 100              
193200     MOVE WKS-DOLARES-VALOR TO WKS-EDIT-DOLARES                           
193300     MOVE WKS-SUS-PORCENTAJE TO WKS-EDIT-PORCENTAJE                       
193400     STRING 'WE FOUND ' DELIMITED BY SIZE                                 
193500            WKS-EDIT-CONTADOR DELIMITED BY SIZE                           
193600            ' RECURRING SUBSCRIPTIONS TOTALING ABOUT $'                   
193700               DELIMITED BY SIZE                                          
193800            WKS-EDIT-DOLARES DELIMITED BY SIZE                            
193900            ' PER MONTH, ' DELIMITED BY SIZE                              
194000            WKS-EDIT-PORCENTAJE DELIMITED BY SIZE                         
194100            '% OF YOUR TOTAL SPENDING.' DELIMITED BY SIZE                 
194200       INTO WKS-RAZON-PERSONA                                             
194300       WITH POINTER WKS-STRING-PUNTERO.                                   
194400 804-RAZON-SUSCRIPCIONES-E. EXIT.                                         
194500                                                                          
194600 805-RAZON-AHORRADOR SECTION.                                             
194700     MOVE WKS-AHO-CRECIMIENTO TO WKS-EDIT-PORCENTAJE                      
194800     COMPUTE WKS-DOLARES-VALOR = WKS-AHO-FLUJO-MENSUAL / 100              
194900     MOVE WKS-DOLARES-VALOR TO WKS-EDIT-DOLARES                           
195000     STRING 'YOUR SAVINGS BALANCE IS GROWING AT ABOUT '                   
195100               DELIMITED BY SIZE                                          
195200            WKS-EDIT-PORCENTAJE DELIMITED BY SIZE                         
195300            '% WITH A NET MONTHLY INFLOW OF $'                            
195400               DELIMITED BY SIZE                                          
195500            WKS-EDIT-DOLARES DELIMITED BY SIZE                            
195600            '.' DELIMITED BY SIZE                                         
195700       INTO WKS-RAZON-PERSONA                                             
195800       WITH POINTER WKS-STRING-PUNTERO                                    
195900     MOVE WKS-CRD-UTILIZACION TO WKS-EDIT-PORCENTAJE                      
196000     STRING ' YOUR CREDIT UTILIZATION REMAINS A HEALTHY '                 
196100               DELIMITED BY SIZE                                          
196200            WKS-EDIT-PORCENTAJE DELIMITED BY SIZE                         
196300            '%.' DELIMITED BY SIZE                                        
196400       INTO WKS-RAZON-PERSONA                                             
196500       WITH POINTER WKS-STRING-PUNTERO.                                   
196600 805-RAZON-AHORRADOR-E. EXIT.                                             
196700                                                                          
196800 806-RAZON-BALANCEADO SECTION.                                            
196900     STRING 'YOUR FINANCIAL PROFILE LOOKS BALANCED ACROSS THE'            
197000               DELIMITED BY SIZE                                          
197100            ' AREAS WE REVIEWED.' DELIMITED BY SIZE                       
197200       INTO WKS-RAZON-PERSONA                                             
197300       WITH POINTER WKS-STRING-PUNTERO                                    
197400     IF WKS-CRD-UTILIZACION < 30                                          
197500        STRING ' YOUR CREDIT UTILIZATION IS IN A HEALTHY RANGE.'          
197600                  DELIMITED BY SIZE                                       
197700          INTO WKS-RAZON-PERSONA                                          
197800          WITH POINTER WKS-STRING-PUNTERO                                 
197900     END-IF                                                               
198000     IF WKS-ING-ESTABILIDAD = 'stable'                                    
198100        STRING ' YOUR INCOME HAS BEEN ARRIVING ON A STABLE'               
198200                  DELIMITED BY SIZE                                       
198300               ' SCHEDULE.' DELIMITED BY SIZE                             
198400          INTO WKS-RAZON-PERSONA                                          
198500          WITH POINTER WKS-STRING-PUNTERO                                 
198600     END-IF                                                               
198700     IF WKS-AHO-FLUJO-MENSUAL > 0                                         
198800        STRING ' YOU ARE ADDING TO YOUR SAVINGS EACH MONTH.'              
198900                  DELIMITED BY SIZE                                       
199000          INTO WKS-RAZON-PERSONA                                          
199100          WITH POINTER WKS-STRING-PUNTERO                                 
199200     END-IF.                                                              
199300 806-RAZON-BALANCEADO-E. EXIT.                                            
199400                                                                          
199500*----------------------------------------------------------------         
199600*  GUARDARRAIL DE TONO (U12).  BUSCA FRASES DE CULPA/VERGUENZA            
199700*  EN EL TEXTO YA CONSTRUIDO.  CUALQUIER COINCIDENCIA DETIENE LA          
199800*  CORRIDA -- NO SE GRABA UNA RECOMENDACION CON TONO INVALIDO.            
199900*  M.SOLARES 02/09/2001 (BI-06201).                                       
200000*----------------------------------------------------------------         
200100 900-VALIDA-TONO SECTION.                                                 
200200     MOVE 1 TO WKS-TONO-OK-FLG                                            
200300     PERFORM 901-BUSCA-FRASE                                              
200400             VARYING IDX-FRASE FROM 1 BY 1                                
200500             UNTIL IDX-FRASE > 16 OR NOT WKS-TONO-VALIDO                  
200600     IF NOT WKS-TONO-VALIDO                                               
200700        DISPLAY ">>> TEXTO DE RECOMENDACION FALLA CONTROL DE"             
200800        DISPLAY ">>> TONO -- CORRIDA DETENIDA <<<" UPON CONSOLE           
200900        MOVE 91 TO RETURN-CODE                                            
201000        STOP RUN                                                          
201100     END-IF.                                                              
201200 900-VALIDA-TONO-E. EXIT.                                                 
201300                                                                          
201400 901-BUSCA-FRASE SECTION.                                                 
201500     MOVE ZEROS TO WKS-TONO-CONTADOR                                      
201600     INSPECT WKS-TEXTO-A-VALIDAR TALLYING WKS-TONO-CONTADOR               
201700             FOR ALL WKS-FRASE(IDX-FRASE)                                 
201800                     (1:WKS-FRASE-LARGO(IDX-FRASE))                       
201900     IF WKS-TONO-CONTADOR NOT = 0                                         
202000        MOVE 0 TO WKS-TONO-OK-FLG                                         
202100     END-IF.                                                              
202200 901-BUSCA-FRASE-E. EXIT.                                                 
202300                                                                          
202400*----------------------------------------------------------------         
202500*  SELECCION DE CONTENIDO EDUCATIVO (U8).  PONDERA CADA ARTICULO          
202600*  DEL CATALOGO CONTRA EL PERFIL Y LAS ETIQUETAS DE SENAL DEL             
202700*  CLIENTE, RETIENE LOS 3 DE MAYOR PUNTAJE Y GRABA UN REGISTRO            
202800*  'E' POR CADA UNO.  M.SOLARES 02/09/2001 (BI-06201).                    
202900*----------------------------------------------------------------         
203000 700-SELECCIONA-EDUCACION SECTION.                                        
203100     MOVE ZEROS TO WKS-TOP-EDU-CANT                                       
203200     PERFORM 701-EVALUA-EDUC                                              
203300             VARYING IDX-EDU FROM 1 BY 1                                  
203400             UNTIL IDX-EDU > WKS-EDU-CANT                                 
203500     PERFORM 720-ESCRIBE-RECS-EDUCACION                                   
203600             VARYING WKS-TOP-POS FROM 1 BY 1                              
203700             UNTIL WKS-TOP-POS > WKS-TOP-EDU-CANT.                        
203800 700-SELECCIONA-EDUCACION-E. EXIT.                                        
203900                                                                          
204000 701-EVALUA-EDUC SECTION.                                                 
204100     MOVE ZEROS TO WKS-SCORE-ACTUAL                                       
204200     MOVE 0 TO WKS-OFR-PERSONA-FLG                                        
204300     PERFORM 702-COMPARA-PERSONA-EDUC                                     
204400             VARYING IDX-ACUM FROM 1 BY 1 UNTIL IDX-ACUM > 6              
204500     IF WKS-OFR-PERSONA-OK                                                
204600        MOVE .5 TO WKS-SCORE-ACTUAL                                       
204700        MOVE ZEROS TO WKS-SCORE-SIGNAL-CANT                               
204800        PERFORM 703-CUENTA-SENAL-EDUC                                     
204900                VARYING WKS-ETIQ-POS FROM 1 BY 1                          
205000                UNTIL WKS-ETIQ-POS > WKS-ETIQ-CANT                        
205100        COMPUTE WKS-SCORE-TMP = WKS-SCORE-SIGNAL-CANT * .1                
205200        IF WKS-SCORE-TMP > .5                                             
205300           MOVE .5 TO WKS-SCORE-TMP                                       
205400        END-IF                                                            
205500        ADD WKS-SCORE-TMP TO WKS-SCORE-ACTUAL                             
205600        IF WKS-SCORE-ACTUAL > 1                                           
205700           MOVE 1 TO WKS-SCORE-ACTUAL                                     
205800        END-IF                                                            
205900        IF WKS-SCORE-ACTUAL > 0                                           
206000           PERFORM 710-INSERTA-TOP-EDUC                                   
206100        END-IF                                                            
206200     END-IF.                                                              
206300 701-EVALUA-EDUC-E. EXIT.                                                 
206400                                                                          
206500 702-COMPARA-PERSONA-EDUC SECTION.                                        
206600     IF WKS-EDU-PERSONA(IDX-EDU, IDX-ACUM) = WKS-PERFIL-TIPO              
206700        SET WKS-OFR-PERSONA-OK TO TRUE                                    
206800     END-IF.                                                              
206900 702-COMPARA-PERSONA-EDUC-E. EXIT.                                        
207000                                                                          
207100 703-CUENTA-SENAL-EDUC SECTION.                                           
207200     PERFORM 704-COMPARA-SENAL-EDUC                                       
207300             VARYING IDX-ACUM FROM 1 BY 1 UNTIL IDX-ACUM > 6.             
207400 703-CUENTA-SENAL-EDUC-E. EXIT.                                           
207500                                                                          
207600 704-COMPARA-SENAL-EDUC SECTION.                                          
207700     IF WKS-EDU-SENAL(IDX-EDU, IDX-ACUM) NOT = SPACES                     
207800        AND WKS-EDU-SENAL(IDX-EDU, IDX-ACUM) =                            
207900            WKS-ETIQUETA(WKS-ETIQ-POS)                                    
208000        ADD 1 TO WKS-SCORE-SIGNAL-CANT                                    
208100     END-IF.                                                              
208200 704-COMPARA-SENAL-EDUC-E. EXIT.                                          
208300                                                                          
208400*  INSERTA EN LA TABLA DEL TOP-3, MANTENIENDO EL ORDEN                    
208500*  DESCENDENTE POR PUNTAJE.                                               
208600 710-INSERTA-TOP-EDUC SECTION.                                            
208700     PERFORM 711-CALCULA-RELEVANCIA-EDUC                                  
208800     IF WKS-TOP-EDU-CANT < 3                                              
208900        ADD 1 TO WKS-TOP-EDU-CANT                                         
209000        MOVE IDX-EDU TO WKS-TOP-EDU-IDX(WKS-TOP-EDU-CANT)                 
209100        MOVE WKS-SCORE-ACTUAL TO                                          
209200             WKS-TOP-EDU-SCORE(WKS-TOP-EDU-CANT)                          
209300        MOVE WKS-RELEVANCIA-TMP TO                                        
209400             WKS-TOP-EDU-REL(WKS-TOP-EDU-CANT)                            
209500        PERFORM 712-ORDENA-TOP-EDUC                                       
209600     ELSE                                                                 
209700        IF WKS-SCORE-ACTUAL > WKS-TOP-EDU-SCORE(3)                        
209800           MOVE IDX-EDU            TO WKS-TOP-EDU-IDX(3)                  
209900           MOVE WKS-SCORE-ACTUAL   TO WKS-TOP-EDU-SCORE(3)                
210000           MOVE WKS-RELEVANCIA-TMP TO WKS-TOP-EDU-REL(3)                  
210100           PERFORM 712-ORDENA-TOP-EDUC                                    
210200        END-IF                                                            
210300     END-IF.                                                              
210400 710-INSERTA-TOP-EDUC-E. EXIT.                                            
210500                                                                          
210600 711-CALCULA-RELEVANCIA-EDUC SECTION.                                     
210700     EVALUATE TRUE                                                        
210800        WHEN WKS-SCORE-ACTUAL < .20                                       
210900             MOVE 1 TO WKS-RELEVANCIA-TMP                                 
211000        WHEN WKS-SCORE-ACTUAL < .40                                       
211100             MOVE 2 TO WKS-RELEVANCIA-TMP                                 
211200        WHEN WKS-SCORE-ACTUAL < .60                                       
211300             MOVE 3 TO WKS-RELEVANCIA-TMP                                 
211400        WHEN WKS-SCORE-ACTUAL < .80                                       
211500             MOVE 4 TO WKS-RELEVANCIA-TMP                                 
211600        WHEN OTHER                                                        
211700             MOVE 5 TO WKS-RELEVANCIA-TMP                                 
211800     END-EVALUATE.                                                        
211900 711-CALCULA-RELEVANCIA-EDUC-E. EXIT.                                     
212000                                                                          
212100 712-ORDENA-TOP-EDUC SECTION.                                             
212200     PERFORM 713-COMPARA-TOP-EDUC                                         
212300             VARYING WKS-TOP-POS FROM 1 BY 1                              
212400             UNTIL WKS-TOP-POS >= WKS-TOP-EDU-CANT.                       
212500 712-ORDENA-TOP-EDUC-E. EXIT.                                             
212600                                                                          
212700 713-COMPARA-TOP-EDUC SECTION.                                            
212800     IF WKS-TOP-EDU-SCORE(WKS-TOP-POS) <                                  
212900        WKS-TOP-EDU-SCORE(WKS-TOP-POS + 1)                                
213000        MOVE WKS-TOP-EDU-IDX(WKS-TOP-POS)   TO WKS-TOP-TMP-IDX            
213100        MOVE WKS-TOP-EDU-SCORE(WKS-TOP-POS) TO WKS-TOP-TMP-SCORE          
213200        MOVE WKS-TOP-EDU-REL(WKS-TOP-POS)   TO WKS-TOP-TMP-REL            
213300        MOVE WKS-TOP-EDU-IDX(WKS-TOP-POS + 1)                             
213400                                  TO WKS-TOP-EDU-IDX(WKS-TOP-POS)         
213500        MOVE WKS-TOP-EDU-SCORE(WKS-TOP-POS + 1)                           
213600                                TO WKS-TOP-EDU-SCORE(WKS-TOP-POS)         
213700        MOVE WKS-TOP-EDU-REL(WKS-TOP-POS + 1)                             
213800                                  TO WKS-TOP-EDU-REL(WKS-TOP-POS)         
213900        MOVE WKS-TOP-TMP-IDX                                              
214000                          TO WKS-TOP-EDU-IDX(WKS-TOP-POS + 1)             
214100        MOVE WKS-TOP-TMP-SCORE                                            
214200                          TO WKS-TOP-EDU-SCORE(WKS-TOP-POS + 1)           
214300        MOVE WKS-TOP-TMP-REL                                              
214400                          TO WKS-TOP-EDU-REL(WKS-TOP-POS + 1)             
214500     END-IF.                                                              
214600 713-COMPARA-TOP-EDUC-E. EXIT.                                            
214700                                                                          
214800*  ARMA EL RAZONAMIENTO A NIVEL DE CONTENIDO (U11) Y GRABA                
214900*  EL REGISTRO 'E' EN OFREC.                                              
215000 720-ESCRIBE-RECS-EDUCACION SECTION.                                      
215100     SET IDX-EDU TO WKS-TOP-EDU-IDX(WKS-TOP-POS)                          
215200     PERFORM 721-GENERA-RAZON-CONTENIDO                                   
215300     MOVE OFUS-ID              TO OFRC-USER-ID                            
215400     MOVE 'E'                  TO OFRC-TIPO                               
215500     MOVE WKS-EDU-ID(IDX-EDU)  TO OFRC-ITEM-ID                            
215600     MOVE WKS-PERFIL-TIPO      TO OFRC-PERSONA                            
215700     MOVE WKS-PERFIL-CONFIANZA TO OFRC-CONFIANZA                          
215800     MOVE WKS-TOP-EDU-REL(WKS-TOP-POS) TO OFRC-RELEVANCIA                 
215900     MOVE WKS-RAZON-CONTENIDO  TO OFRC-EXPLICACION                        
216000     MOVE SPACES TO OFRC-SENAL-CLAVE(1) OFRC-SENAL-CLAVE(2)               
216100                     OFRC-SENAL-CLAVE(3) OFRC-SENAL-CLAVE(4)              
216200                     OFRC-SENAL-CLAVE(5) OFRC-SENAL-CLAVE(6)              
216300                     OFRC-SENAL-CLAVE(7) OFRC-SENAL-CLAVE(8)              
216400     PERFORM 722-COPIA-ETIQUETAS-CLAVE                                    
216500             VARYING WKS-ETIQ-POS FROM 1 BY 1                             
216600             UNTIL WKS-ETIQ-POS > WKS-ETIQ-CANT                           
216700     WRITE REG-OFREC                                                      
216800     ADD 1 TO WKS-RECS-ESCRITAS.                                          
216900 720-ESCRIBE-RECS-EDUCACION-E. EXIT.                                      
217000                                                                          
217100 722-COPIA-ETIQUETAS-CLAVE SECTION.                                       
217200     MOVE WKS-ETIQUETA(WKS-ETIQ-POS)                                      
217300                          TO OFRC-SENAL-CLAVE(WKS-ETIQ-POS).              
217400 722-COPIA-ETIQUETAS-CLAVE-E. EXIT.                                       
217500                                                                          
217600 721-GENERA-RAZON-CONTENIDO SECTION.                                      
217700     MOVE SPACES TO WKS-RAZON-CONTENIDO                                   
217800     MOVE 1 TO WKS-STRING-PUNTERO                                         
217900     EVALUATE WKS-PERFIL-TIPO                                             
218000        WHEN 'high_utilization'                                           
218100             PERFORM 723-CONTENIDO-UTIL-ALTA                              
218200        WHEN 'subscription_heavy'                                         
218300             PERFORM 724-CONTENIDO-SUSCRIPCIONES                          
218400        WHEN 'variable_income'                                            
218500             PERFORM 725-CONTENIDO-INGRESO-VAR                            
218600        WHEN 'savings_builder'                                            
218700             PERFORM 726-CONTENIDO-AHORRADOR                              
218800        WHEN 'debt_consolidator'                                          
218900             PERFORM 727-CONTENIDO-CONSOLIDADOR                           
219000        WHEN OTHER                                                        
219100             STRING 'THIS MATCHES YOUR CURRENT FINANCIAL'                 
219200                       DELIMITED BY SIZE                                  
219300                    ' PROFILE.' DELIMITED BY SIZE                         
219400               INTO WKS-RAZON-CONTENIDO                                   
219500               WITH POINTER WKS-STRING-PUNTERO                            
219600     END-EVALUATE                                                         
219700     MOVE WKS-RAZON-CONTENIDO TO WKS-TEXTO-A-VALIDAR                      
219800     PERFORM 900-VALIDA-TONO                                              
219900     STRING ' ' DELIMITED BY SIZE                                         
220000            WKS-DISCLAIMER DELIMITED BY SIZE                              
220100       INTO WKS-RAZON-CONTENIDO                                           
220200       WITH POINTER WKS-STRING-PUNTERO.                                   
220300 721-GENERA-RAZON-CONTENIDO-E. EXIT.                                      
220400                                                                          
220500 723-CONTENIDO-UTIL-ALTA SECTION.                                         
220600     MOVE WKS-CRD-UTILIZACION TO WKS-EDIT-PORCENTAJE                      
220700     COMPUTE WKS-DOLARES-VALOR = WKS-CRD-BALANCE-TOTAL / 100              
220800     MOVE WKS-DOLARES-VALOR TO WKS-EDIT-DOLARES                           
220900     STRING 'THIS RESOURCE ADDRESSES YOUR ' DELIMITED BY SIZE             
221000            WKS-EDIT-PORCENTAJE DELIMITED BY SIZE                         
221100            '% CREDIT UTILIZATION AND $' DELIMITED BY SIZE                
221200            WKS-EDIT-DOLARES DELIMITED BY SIZE                            
221300            ' BALANCE.' DELIMITED BY SIZE                                 
221400       INTO WKS-RAZON-CONTENIDO                                           
221500       WITH POINTER WKS-STRING-PUNTERO                                    
221600     IF WKS-CRD-CON-INTERES                                               
221700        STRING ' IT ALSO COVERS HOW INTEREST CHARGES ADD UP.'             
221800                  DELIMITED BY SIZE                                       
221900          INTO WKS-RAZON-CONTENIDO                                        
222000          WITH POINTER WKS-STRING-PUNTERO                                 
222100     END-IF.                                                              
222200 723-CONTENIDO-UTIL-ALTA-E. EXIT.                                         
222300                                                                          
222400 724-CONTENIDO-SUSCRIPCIONES SECTION.                                     
222500     MOVE WKS-SUS-COUNT TO WKS-EDIT-CONTADOR                              
222600     COMPUTE WKS-DOLARES-VALOR = WKS-SUS-GASTO-MENSUAL / 100              
222700     MOVE WKS-DOLARES-VALOR TO WKS-EDIT-DOLARES                           
222800     STRING 'THIS RESOURCE COVERS YOUR ' DELIMITED BY SIZE                
222900            WKS-EDIT-CONTADOR DELIMITED BY SIZE                           
223000            ' RECURRING SUBSCRIPTIONS TOTALING $'                         
223100               DELIMITED BY SIZE                                          
223200            WKS-EDIT-DOLARES DELIMITED BY SIZE                            
223300            ' PER MONTH.' DELIMITED BY SIZE                               
223400       INTO WKS-RAZON-CONTENIDO                                           
223500       WITH POINTER WKS-STRING-PUNTERO.                                   
223600 724-CONTENIDO-SUSCRIPCIONES-E. EXIT.                                     
223700                                                                          
223800 725-CONTENIDO-INGRESO-VAR SECTION.                                       
223900     MOVE WKS-ING-BRECHA-MEDIANA TO WKS-EDIT-DIAS                         
224000     MOVE WKS-ING-BUFFER-MESES TO WKS-EDIT-PORCENTAJE                     
224100     STRING 'THIS RESOURCE COVERS MANAGING INCOME THAT'                   
224200               DELIMITED BY SIZE                                          
224300            ' ARRIVES EVERY ' DELIMITED BY SIZE                           
224400            WKS-EDIT-DIAS DELIMITED BY SIZE                               
224500            ' DAYS WITH A ' DELIMITED BY SIZE                             
224600            WKS-EDIT-PORCENTAJE DELIMITED BY SIZE                         
224700            ' MONTH BUFFER.' DELIMITED BY SIZE                            
224800       INTO WKS-RAZON-CONTENIDO                                           
224900       WITH POINTER WKS-STRING-PUNTERO.                                   
225000 725-CONTENIDO-INGRESO-VAR-E. EXIT.                                       
225100                                                                          
225200 726-CONTENIDO-AHORRADOR SECTION.                                         
225300     COMPUTE WKS-DOLARES-VALOR = WKS-AHO-FLUJO-MENSUAL / 100              
225400     MOVE WKS-DOLARES-VALOR TO WKS-EDIT-DOLARES                           
225500     MOVE WKS-AHO-CRECIMIENTO TO WKS-EDIT-PORCENTAJE                      
225600     STRING 'THIS RESOURCE COVERS GROWING YOUR $'                         
225700               DELIMITED BY SIZE                                          
225800            WKS-EDIT-DOLARES DELIMITED BY SIZE                            
225900            ' MONTHLY INFLOW, CURRENTLY UP '                              
226000               DELIMITED BY SIZE                                          
226100            WKS-EDIT-PORCENTAJE DELIMITED BY SIZE                         
226200            '%.' DELIMITED BY SIZE                                        
226300       INTO WKS-RAZON-CONTENIDO                                           
226400       WITH POINTER WKS-STRING-PUNTERO.                                   
226500 726-CONTENIDO-AHORRADOR-E. EXIT.                                         
226600                                                                          
226700 727-CONTENIDO-CONSOLIDADOR SECTION.                                      
226800     MOVE WKS-CRD-UTILIZACION TO WKS-EDIT-PORCENTAJE                      
226900     STRING 'THIS RESOURCE ADDRESSES CONSOLIDATING BALANCES'              
227000               DELIMITED BY SIZE                                          
227100            ' CARRIED AT ' DELIMITED BY SIZE                              
227200            WKS-EDIT-PORCENTAJE DELIMITED BY SIZE                         
227300            '% UTILIZATION.' DELIMITED BY SIZE                            
227400       INTO WKS-RAZON-CONTENIDO                                           
227500       WITH POINTER WKS-STRING-PUNTERO.                                   
227600 727-CONTENIDO-CONSOLIDADOR-E. EXIT.                                      
227700                                                                          
227800*----------------------------------------------------------------         
227900*  SELECCION DE OFERTAS DE ALIADOS (U9) Y ESTIMACION DE SCORE             
228000*  DE CREDITO (U10).  APLICA LAS REGLAS DE ELEGIBILIDAD DEL               
228100*  CATALOGO Y EL BLOQUEO DE PRODUCTOS PREDATORIOS ANTES DE                
228200*  PUNTUAR.  NOTA: EL CATALOGO NO TRAE UN CAMPO DE INGRESO                
228300*  MINIMO, ASI QUE WKS-INGRESO-MENSUAL-EST QUEDA CALCULADO                
228400*  PARA REFERENCIA/AUDITORIA PERO NO SE USA COMO FILTRO.                  
228500*  M.SOLARES 02/09/2001 (BI-06201).                                       
228600*----------------------------------------------------------------         
228700 750-SELECCIONA-OFERTAS SECTION.                                          
228800     PERFORM 755-ESTIMA-SCORE-CREDITO                                     
228900     COMPUTE WKS-INGRESO-MENSUAL-EST = WKS-ING-PROMEDIO * 2               
229000     MOVE ZEROS TO WKS-TOP-OFR-CANT                                       
229100     PERFORM 751-EVALUA-OFERTA                                            
229200             VARYING IDX-OFR FROM 1 BY 1                                  
229300             UNTIL IDX-OFR > WKS-OFR-CANT                                 
229400     PERFORM 780-ESCRIBE-RECS-OFERTAS                                     
229500             VARYING WKS-TOP-POS FROM 1 BY 1                              
229600             UNTIL WKS-TOP-POS > WKS-TOP-OFR-CANT.                        
229700 750-SELECCIONA-OFERTAS-E. EXIT.                                          
229800                                                                          
229900*  ESTIMA UN SCORE DE CREDITO A PARTIR DE LA UTILIZACION,                 
230000*  POR TRAMOS LINEALES, TRUNCADO A ENTERO.                                
230100 755-ESTIMA-SCORE-CREDITO SECTION.                                        
230200     EVALUATE TRUE                                                        
230300        WHEN WKS-CRD-UTILIZACION <= 10                                    
230400             COMPUTE WKS-SCORE-CALC =                                     
230500                     850 - (WKS-CRD-UTILIZACION * 11)                     
230600        WHEN WKS-CRD-UTILIZACION <= 30                                    
230700             COMPUTE WKS-SCORE-CALC =                                     
230800                739 - ((WKS-CRD-UTILIZACION - 10) * 3.45)                 
230900        WHEN WKS-CRD-UTILIZACION <= 50                                    
231000             COMPUTE WKS-SCORE-CALC =                                     
231100                669 - ((WKS-CRD-UTILIZACION - 30) * 4.45)                 
231200        WHEN WKS-CRD-UTILIZACION <= 75                                    
231300             COMPUTE WKS-SCORE-CALC =                                     
231400                579 - ((WKS-CRD-UTILIZACION - 50) * 3.16)                 
231500        WHEN OTHER                                                        
231600             COMPUTE WKS-SCORE-CALC =                                     
231700                     500 - ((WKS-CRD-UTILIZACION - 75) * 8)               
231800             IF WKS-SCORE-CALC < 300                                      
231900                MOVE 300 TO WKS-SCORE-CALC                                
232000             END-IF                                                       
232100     END-EVALUATE                                                         
232200     MOVE WKS-SCORE-CALC TO WKS-CREDITO-SCORE-EST.                        
232300 755-ESTIMA-SCORE-CREDITO-E. EXIT.                                        
232400                                                                          
232500 751-EVALUA-OFERTA SECTION.                                               
232600     MOVE 0 TO WKS-OFR-PERSONA-FLG                                        
232700     PERFORM 752-COMPARA-PERSONA-OFERTA                                   
232800             VARYING IDX-ACUM FROM 1 BY 1 UNTIL IDX-ACUM > 6              
232900     IF WKS-OFR-PERSONA-OK                                                
233000        PERFORM 760-VALIDA-ELEGIBILIDAD                                   
233100        IF WKS-OFR-ES-ELEGIBLE                                            
233200           PERFORM 770-CALCULA-SCORE-OFERTA                               
233300           IF WKS-SCORE-ACTUAL > 0                                        
233400              PERFORM 771-INSERTA-TOP-OFR                                 
233500           END-IF                                                         
233600        END-IF                                                            
233700     END-IF.                                                              
233800 751-EVALUA-OFERTA-E. EXIT.                                               
233900                                                                          
234000 752-COMPARA-PERSONA-OFERTA SECTION.                                      
234100     IF WKS-OFR-PERSONA(IDX-OFR, IDX-ACUM) = WKS-PERFIL-TIPO              
234200        SET WKS-OFR-PERSONA-OK TO TRUE                                    
234300     END-IF.                                                              
234400 752-COMPARA-PERSONA-OFERTA-E. EXIT.                                      
234500                                                                          
234600*  APLICA TODAS LAS REGLAS DE ELEGIBILIDAD DEL CATALOGO, EN               
234700*  EL ORDEN: PRODUCTOS PREDATORIOS, UTILIZACION, SCORE,                   
234800*  CUENTA REQUERIDA, SUBTIPO EXCLUIDO, SENAL REQUERIDA,                   
234900*  SENAL EXCLUIDA, FONDO DE EMERGENCIA.                                   
235000 760-VALIDA-ELEGIBILIDAD SECTION.                                         
235100     MOVE 1 TO WKS-OFR-ELEGIBLE-FLG                                       
235200     IF WKS-OFR-TIPO(IDX-OFR) = 'payday_loan' OR                          
235300        WKS-OFR-TIPO(IDX-OFR) = 'title_loan'  OR                          
235400        WKS-OFR-TIPO(IDX-OFR) = 'rent_to_own' OR                          
235500        WKS-OFR-APR(IDX-OFR) > 36                                         
235600        MOVE 0 TO WKS-OFR-ELEGIBLE-FLG                                    
235700     END-IF                                                               
235800     IF WKS-OFR-ES-ELEGIBLE                                               
235900        PERFORM 761-VALIDA-UTILIZACION                                    
236000     END-IF                                                               
236100     IF WKS-OFR-ES-ELEGIBLE                                               
236200        PERFORM 762-VALIDA-SCORE                                          
236300     END-IF                                                               
236400     IF WKS-OFR-ES-ELEGIBLE                                               
236500        PERFORM 763-VALIDA-CUENTA-REQ                                     
236600     END-IF                                                               
236700     IF WKS-OFR-ES-ELEGIBLE                                               
236800        PERFORM 764-VALIDA-SUBTIPO-EXCL                                   
236900     END-IF                                                               
237000     IF WKS-OFR-ES-ELEGIBLE                                               
237100        PERFORM 765-VALIDA-SENAL-REQ                                      
237200     END-IF                                                               
237300     IF WKS-OFR-ES-ELEGIBLE                                               
237400        PERFORM 766-VALIDA-SENAL-EXCL                                     
237500     END-IF                                                               
237600     IF WKS-OFR-ES-ELEGIBLE                                               
237700        PERFORM 767-VALIDA-EFONDO                                         
237800     END-IF.                                                              
237900 760-VALIDA-ELEGIBILIDAD-E. EXIT.                                         
238000                                                                          
238100 761-VALIDA-UTILIZACION SECTION.                                          
238200     IF WKS-OFR-UTIL-MIN(IDX-OFR) NOT = 0 OR                              
238300        WKS-OFR-UTIL-MAX(IDX-OFR) NOT = 0                                 
238400        IF WKS-CRD-UTILIZACION < WKS-OFR-UTIL-MIN(IDX-OFR) OR             
238500           WKS-CRD-UTILIZACION > WKS-OFR-UTIL-MAX(IDX-OFR)                
238600           MOVE 0 TO WKS-OFR-ELEGIBLE-FLG                                 
238700        END-IF                                                            
238800     END-IF.                                                              
238900 761-VALIDA-UTILIZACION-E. EXIT.                                          
239000                                                                          
239100 762-VALIDA-SCORE SECTION.                                                
239200     IF WKS-OFR-SCORE-MIN(IDX-OFR) NOT = 0 OR                             
239300        WKS-OFR-SCORE-MAX(IDX-OFR) NOT = 0                                
239400        IF WKS-CREDITO-SCORE-EST < WKS-OFR-SCORE-MIN(IDX-OFR) OR          
239500           WKS-CREDITO-SCORE-EST > WKS-OFR-SCORE-MAX(IDX-OFR)             
239600           MOVE 0 TO WKS-OFR-ELEGIBLE-FLG                                 
239700        END-IF                                                            
239800     END-IF.                                                              
239900 762-VALIDA-SCORE-E. EXIT.                                                
240000                                                                          
240100 763-VALIDA-CUENTA-REQ SECTION.                                           
240200     IF WKS-OFR-TIPO-CTA-REQ(IDX-OFR) NOT = SPACES                        
240300        MOVE ZEROS TO WKS-SCORE-SIGNAL-CANT                               
240400        PERFORM 768-BUSCA-TIPO-CTA                                        
240500                VARYING IDX-SEL-CTA FROM 1 BY 1                           
240600                UNTIL IDX-SEL-CTA > WKS-CTA-SEL-CANT                      
240700        IF WKS-SCORE-SIGNAL-CANT = 0                                      
240800           MOVE 0 TO WKS-OFR-ELEGIBLE-FLG                                 
240900        END-IF                                                            
241000     END-IF.                                                              
241100 763-VALIDA-CUENTA-REQ-E. EXIT.                                           
241200                                                                          
241300 768-BUSCA-TIPO-CTA SECTION.                                              
241400     IF WKS-CTA-TIPO(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) =                      
241500        WKS-OFR-TIPO-CTA-REQ(IDX-OFR)                                     
241600        ADD 1 TO WKS-SCORE-SIGNAL-CANT                                    
241700     END-IF.                                                              
241800 768-BUSCA-TIPO-CTA-E. EXIT.                                              
241900                                                                          
242000 764-VALIDA-SUBTIPO-EXCL SECTION.                                         
242100     IF WKS-OFR-SUBTIPO-EXCL(IDX-OFR) NOT = SPACES                        
242200        MOVE ZEROS TO WKS-SCORE-SIGNAL-CANT                               
242300        PERFORM 769-BUSCA-SUBTIPO-EXCL                                    
242400                VARYING IDX-SEL-CTA FROM 1 BY 1                           
242500                UNTIL IDX-SEL-CTA > WKS-CTA-SEL-CANT                      
242600        IF WKS-SCORE-SIGNAL-CANT NOT = 0                                  
242700           MOVE 0 TO WKS-OFR-ELEGIBLE-FLG                                 
242800        END-IF                                                            
242900     END-IF.                                                              
243000 764-VALIDA-SUBTIPO-EXCL-E. EXIT.                                         
243100                                                                          
243200 769-BUSCA-SUBTIPO-EXCL SECTION.                                          
243300     IF WKS-CTA-SUBTIPO(WKS-CTA-SEL-IDX(IDX-SEL-CTA)) =                   
243400        WKS-OFR-SUBTIPO-EXCL(IDX-OFR)                                     
243500        ADD 1 TO WKS-SCORE-SIGNAL-CANT                                    
243600     END-IF.                                                              
243700 769-BUSCA-SUBTIPO-EXCL-E. EXIT.                                          
243800                                                                          
243900 765-VALIDA-SENAL-REQ SECTION.                                            
244000     IF WKS-OFR-SENAL-REQ(IDX-OFR) NOT = SPACES                           
244100        MOVE ZEROS TO WKS-SCORE-SIGNAL-CANT                               
244200        PERFORM 774-BUSCA-SENAL-REQ                                       
244300                VARYING WKS-ETIQ-POS FROM 1 BY 1                          
244400                UNTIL WKS-ETIQ-POS > WKS-ETIQ-CANT                        
244500        IF WKS-SCORE-SIGNAL-CANT = 0                                      
244600           MOVE 0 TO WKS-OFR-ELEGIBLE-FLG                                 
244700        END-IF                                                            
244800     END-IF.                                                              
244900 765-VALIDA-SENAL-REQ-E. EXIT.                                            
245000                                                                          
245100 774-BUSCA-SENAL-REQ SECTION.                                             
245200     IF WKS-ETIQUETA(WKS-ETIQ-POS) = WKS-OFR-SENAL-REQ(IDX-OFR)           
245300        ADD 1 TO WKS-SCORE-SIGNAL-CANT                                    
245400     END-IF.                                                              
245500 774-BUSCA-SENAL-REQ-E. EXIT.                                             
245600                                                                          
245700 766-VALIDA-SENAL-EXCL SECTION.                                           
245800     IF WKS-OFR-SENAL-EXCL(IDX-OFR) NOT = SPACES                          
245900        MOVE ZEROS TO WKS-SCORE-SIGNAL-CANT                               
246000        PERFORM 775-BUSCA-SENAL-EXCL                                      
246100                VARYING WKS-ETIQ-POS FROM 1 BY 1                          
246200                UNTIL WKS-ETIQ-POS > WKS-ETIQ-CANT                        
246300        IF WKS-SCORE-SIGNAL-CANT NOT = 0                                  
246400           MOVE 0 TO WKS-OFR-ELEGIBLE-FLG                                 
246500        END-IF                                                            
246600     END-IF.                                                              
246700 766-VALIDA-SENAL-EXCL-E. EXIT.                                           
246800                                                                          
246900 775-BUSCA-SENAL-EXCL SECTION.                                            
247000     IF WKS-ETIQUETA(WKS-ETIQ-POS) = WKS-OFR-SENAL-EXCL(IDX-OFR)          
247100        ADD 1 TO WKS-SCORE-SIGNAL-CANT                                    
247200     END-IF.                                                              
247300 775-BUSCA-SENAL-EXCL-E. EXIT.                                            
247400                                                                          
247500 767-VALIDA-EFONDO SECTION.                                               
247600     IF WKS-OFR-EFONDO-MIN(IDX-OFR) NOT = 0 OR                            
247700        WKS-OFR-EFONDO-MAX(IDX-OFR) NOT = 0                               
247800        IF WKS-AHO-FONDO-MESES < WKS-OFR-EFONDO-MIN(IDX-OFR) OR           
247900           WKS-AHO-FONDO-MESES > WKS-OFR-EFONDO-MAX(IDX-OFR)              
248000           MOVE 0 TO WKS-OFR-ELEGIBLE-FLG                                 
248100        END-IF                                                            
248200     END-IF.                                                              
248300 767-VALIDA-EFONDO-E. EXIT.                                               
248400                                                                          
248500*  PUNTUA LA OFERTA ELEGIBLE CON LA MISMA FORMULA DEL                     
248600*  CONTENIDO EDUCATIVO (BASE .5 POR PERFIL, HASTA .5 MAS                  
248700*  POR SENALES COINCIDENTES).                                             
248800 770-CALCULA-SCORE-OFERTA SECTION.                                        
248900     MOVE .5 TO WKS-SCORE-ACTUAL                                          
249000     MOVE ZEROS TO WKS-SCORE-SIGNAL-CANT                                  
249100     PERFORM 776-CUENTA-SENAL-OFERTA                                      
249200             VARYING WKS-ETIQ-POS FROM 1 BY 1                             
249300             UNTIL WKS-ETIQ-POS > WKS-ETIQ-CANT                           
249400     COMPUTE WKS-SCORE-TMP = WKS-SCORE-SIGNAL-CANT * .1                   
249500     IF WKS-SCORE-TMP > .5                                                
249600        MOVE .5 TO WKS-SCORE-TMP                                          
249700     END-IF                                                               
249800     ADD WKS-SCORE-TMP TO WKS-SCORE-ACTUAL                                
249900     IF WKS-SCORE-ACTUAL > 1                                              
250000        MOVE 1 TO WKS-SCORE-ACTUAL                                        
250100     END-IF.                                                              
250200 770-CALCULA-SCORE-OFERTA-E. EXIT.                                        
250300                                                                          
250400 776-CUENTA-SENAL-OFERTA SECTION.                                         
250500     PERFORM 777-COMPARA-SENAL-OFERTA                                     
250600             VARYING IDX-ACUM FROM 1 BY 1 UNTIL IDX-ACUM > 6.             
250700 776-CUENTA-SENAL-OFERTA-E. EXIT.                                         
250800                                                                          
250900 777-COMPARA-SENAL-OFERTA SECTION.                                        
251000     IF WKS-OFR-SENAL(IDX-OFR, IDX-ACUM) NOT = SPACES                     
251100        AND WKS-OFR-SENAL(IDX-OFR, IDX-ACUM) =                            
251200            WKS-ETIQUETA(WKS-ETIQ-POS)                                    
251300        ADD 1 TO WKS-SCORE-SIGNAL-CANT                                    
251400     END-IF.                                                              
251500 777-COMPARA-SENAL-OFERTA-E. EXIT.                                        
251600                                                                          
251700*  INSERTA EN LA TABLA DEL TOP-3 DE OFERTAS (MISMA TECNICA                
251800*  QUE EL TOP-3 DE EDUCACION).                                            
251900 771-INSERTA-TOP-OFR SECTION.                                             
252000     PERFORM 711-CALCULA-RELEVANCIA-EDUC                                  
252100     IF WKS-TOP-OFR-CANT < 3                                              
252200        ADD 1 TO WKS-TOP-OFR-CANT                                         
252300        MOVE IDX-OFR TO WKS-TOP-OFR-IDX(WKS-TOP-OFR-CANT)                 
252400        MOVE WKS-SCORE-ACTUAL TO                                          
252500             WKS-TOP-OFR-SCORE(WKS-TOP-OFR-CANT)                          
252600        MOVE WKS-RELEVANCIA-TMP TO                                        
252700             WKS-TOP-OFR-REL(WKS-TOP-OFR-CANT)                            
252800        PERFORM 772-ORDENA-TOP-OFR                                        
252900     ELSE                                                                 
253000        IF WKS-SCORE-ACTUAL > WKS-TOP-OFR-SCORE(3)                        
253100           MOVE IDX-OFR            TO WKS-TOP-OFR-IDX(3)                  
253200           MOVE WKS-SCORE-ACTUAL   TO WKS-TOP-OFR-SCORE(3)                
253300           MOVE WKS-RELEVANCIA-TMP TO WKS-TOP-OFR-REL(3)                  
253400           PERFORM 772-ORDENA-TOP-OFR                                     
253500        END-IF                                                            
253600     END-IF.                                                              
253700 771-INSERTA-TOP-OFR-E. EXIT.                                             
253800                                                                          
253900 772-ORDENA-TOP-OFR SECTION.                                              
254000     PERFORM 773-COMPARA-TOP-OFR                                          
254100             VARYING WKS-TOP-POS FROM 1 BY 1                              
254200             UNTIL WKS-TOP-POS >= WKS-TOP-OFR-CANT.                       
254300 772-ORDENA-TOP-OFR-E. EXIT.                                              
254400                                                                          
254500 773-COMPARA-TOP-OFR SECTION.                                             
254600     IF WKS-TOP-OFR-SCORE(WKS-TOP-POS) <                                  
254700        WKS-TOP-OFR-SCORE(WKS-TOP-POS + 1)                                
254800        MOVE WKS-TOP-OFR-IDX(WKS-TOP-POS)   TO WKS-TOP-TMP-IDX            
254900        MOVE WKS-TOP-OFR-SCORE(WKS-TOP-POS) TO WKS-TOP-TMP-SCORE          
255000        MOVE WKS-TOP-OFR-REL(WKS-TOP-POS)   TO WKS-TOP-TMP-REL            
255100        MOVE WKS-TOP-OFR-IDX(WKS-TOP-POS + 1)                             
255200                                  TO WKS-TOP-OFR-IDX(WKS-TOP-POS)         
255300        MOVE WKS-TOP-OFR-SCORE(WKS-TOP-POS + 1)                           
255400                                TO WKS-TOP-OFR-SCORE(WKS-TOP-POS)         
255500        MOVE WKS-TOP-OFR-REL(WKS-TOP-POS + 1)                             
255600                                  TO WKS-TOP-OFR-REL(WKS-TOP-POS)         
255700        MOVE WKS-TOP-TMP-IDX                                              
255800                          TO WKS-TOP-OFR-IDX(WKS-TOP-POS + 1)             
255900        MOVE WKS-TOP-TMP-SCORE                                            
256000                          TO WKS-TOP-OFR-SCORE(WKS-TOP-POS + 1)           
256100        MOVE WKS-TOP-TMP-REL                                              
256200                          TO WKS-TOP-OFR-REL(WKS-TOP-POS + 1)             
256300     END-IF.                                                              
256400 773-COMPARA-TOP-OFR-E. EXIT.                                             
256500                                                                          
256600*  GRABA EL REGISTRO 'O' EN OFREC, REUTILIZANDO EL                        
256700*  RAZONAMIENTO A NIVEL DE PERFIL YA CONSTRUIDO EN 800.                   
256800 780-ESCRIBE-RECS-OFERTAS SECTION.                                        
256900     SET IDX-OFR TO WKS-TOP-OFR-IDX(WKS-TOP-POS)                          
257000     MOVE OFUS-ID              TO OFRC-USER-ID                            
257100     MOVE 'O'                  TO OFRC-TIPO                               
257200     MOVE WKS-OFR-ID(IDX-OFR)  TO OFRC-ITEM-ID                            
257300     MOVE WKS-PERFIL-TIPO      TO OFRC-PERSONA                            
257400     MOVE WKS-PERFIL-CONFIANZA TO OFRC-CONFIANZA                          
257500     MOVE WKS-TOP-OFR-REL(WKS-TOP-POS) TO OFRC-RELEVANCIA                 
257600     MOVE WKS-RAZON-PERSONA    TO OFRC-EXPLICACION                        
257700     MOVE SPACES TO OFRC-SENAL-CLAVE(1) OFRC-SENAL-CLAVE(2)               
257800                     OFRC-SENAL-CLAVE(3) OFRC-SENAL-CLAVE(4)              
257900                     OFRC-SENAL-CLAVE(5) OFRC-SENAL-CLAVE(6)              
258000                     OFRC-SENAL-CLAVE(7) OFRC-SENAL-CLAVE(8)              
258100     PERFORM 722-COPIA-ETIQUETAS-CLAVE                                    
258200             VARYING WKS-ETIQ-POS FROM 1 BY 1                             
258300             UNTIL WKS-ETIQ-POS > WKS-ETIQ-CANT                           
258400     WRITE REG-OFREC                                                      
258500     ADD 1 TO WKS-RECS-ESCRITAS.                                          
258600 780-ESCRIBE-RECS-OFERTAS-E. EXIT.                                        
258700                                                                          
258800*----------------------------------------------------------------         
258900*  RESUMEN DE CORRIDA -- SE MANDA A CONSOLA PARA EL LOG DEL JOB.          
259000*----------------------------------------------------------------         
259100 990-ESTADISTICAS SECTION.                                                
259200     DISPLAY "----------------------------------------------"             
259300             UPON CONSOLE                                                 
259400     DISPLAY "OFIN0010 -- RESUMEN DE LA CORRIDA" UPON CONSOLE             
259500     MOVE WKS-CLIENTES-LEIDOS TO WKS-EDIT-CONTADOR-L                      
259600     DISPLAY "CLIENTES LEIDOS.......: " WKS-EDIT-CONTADOR-L               
259700             UPON CONSOLE                                                 
259800     MOVE WKS-CLIENTES-SIN-CONSENTE TO WKS-EDIT-CONTADOR-L                
259900     DISPLAY "SIN CONSENTIMIENTO....: " WKS-EDIT-CONTADOR-L               
260000             UPON CONSOLE                                                 
260100     MOVE WKS-CLIENTES-SIN-CUENTA TO WKS-EDIT-CONTADOR-L                  
260200     DISPLAY "SIN CUENTAS ELEGIBLES.: " WKS-EDIT-CONTADOR-L               
260300             UPON CONSOLE                                                 
260400     MOVE WKS-CLIENTES-PROCESADOS TO WKS-EDIT-CONTADOR-L                  
260500     DISPLAY "CLIENTES PROCESADOS...: " WKS-EDIT-CONTADOR-L               
260600             UPON CONSOLE                                                 
260700     MOVE WKS-RECS-ESCRITAS TO WKS-EDIT-CONTADOR-L                        
260800     DISPLAY "RECOMENDACIONES ESCRITAS: " WKS-EDIT-CONTADOR-L             
260900             UPON CONSOLE                                                 
261000     DISPLAY "----------------------------------------------"             
261100             UPON CONSOLE.                                                
261200 990-ESTADISTICAS-E. EXIT.                                                
261300                                                                          
261400*----------------------------------------------------------------         
261500*  CIERRE ORDENADO DE LOS SIETE ARCHIVOS DE LA CORRIDA.                   
261600*----------------------------------------------------------------         
261700 195-CIERRA-ARCHIVOS SECTION.                                             
261800     CLOSE OFUSR                                                          
261900           OFCTA                                                          
262000           OFMOV                                                          
262100           OFEDU                                                          
262200           OFOFR                                                          
262300           OFPER                                                          
262400           OFREC.                                                         
262500 195-CIERRA-ARCHIVOS-E. EXIT.                                             
