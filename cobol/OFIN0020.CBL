000100******************************************************************        
000200* FECHA       : 09/12/1997                                       *        
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *        
000400* APLICACION  : ORIENTACION FINANCIERA AL CLIENTE                *        
000500* PROGRAMA    : OFIN0020                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : REPORTE DE EVALUACION DE LA CORRIDA DE OFIN0010. *        
000800*             : CRUZA EL MAESTRO DE CLIENTES CONTRA LAS SALIDAS  *        
000900*             : DE PERFILES Y RECOMENDACIONES PARA MEDIR         *        
001000*             : COBERTURA, EXPLICABILIDAD, AUDITABILIDAD,        *        
001100*             : RELEVANCIA Y EQUIDAD DE LA CARTERA DE PERFILES.  *        
001200* ARCHIVOS    : OFUSR=E,OFPER=E,OFREC=E,EVLRPT=S                 *        
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO           *        
001400* PARAMETROS  : SYSIN = FECHA DE CORRIDA (8) + VENTANA EN DIAS(3)*        
001500******************************************************************        
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.                     OFIN0020.                                
001800 AUTHOR.                         ERICK RAMIREZ.                           
001900 INSTALLATION.                   BANCO INDUSTRIAL, S.A.                   
002000*                                DEPTO. DESARROLLO DE SISTEMAS.           
002100 DATE-WRITTEN.                   09/12/1997.                              
002200 DATE-COMPILED.                                                           
002300 SECURITY.                       CONFIDENCIAL - USO INTERNO.              
002400******************************************************************        
002500*                    H I S T O R I A L   D E   C A M B I O S     *        
002600******************************************************************        
002700* FECHA       PROGRAMADOR    TICKET      DESCRIPCION             *        
002800* ----------  -------------  ----------  ------------------------*        
002900* 09/12/1997  E.RAMIREZ      BI-05861    VERSION ORIGINAL. REPOR-*BI-05861
003000*                            TA COBERTURA Y CONTEO DE ERRORES.  *         
003100* 02/09/2001  M.SOLARES      BI-06201    AGREGA METRICA DE AUDI-* BI-06201
003200*                            TABILIDAD DE RASTRO COMPLETO.       *        
003300* 22/01/1999  M.SOLARES      BI-Y2K01    REVISION DE FIN DE SI- * BI-Y2K01
003400*                            GLO. VALIDA TABLAS DE FECHA PARA    *        
003500*                            EL ANIO 2000.                       *        
003600* 27/02/2003  J.CASTILLO     BI-06588    AGREGA METRICA DE RELE-* BI-06588
003700*                            VANCIA Y DISTRIBUCION DE PERFILES  *         
003800*                            PARA EL VEREDICTO DE EQUIDAD.       *        
003900* 05/11/2013  L.MENDEZ       BI-08120    USA OFPR-SENAL-CANT DE * BI-08120
004000*                            OFPER PARA LA METRICA DE COBERTURA *         
004100*                            (ANTES SE ESTIMABA POR MUESTREO).   *        
004200* 07/08/2013  R.SAMAYOA      BI-08133    IMPRIME LA RELEVANCIA  * BI-08133
004300*                            MINIMA Y MAXIMA JUNTO AL PROMEDIO Y*         
004400*                            LA DISTRIBUCION (SE ACUMULABAN PERO*         
004500*                            NUNCA SE REPORTABAN).               *        
004600* 09/08/2013  R.SAMAYOA      BI-08151    AGREGA 77-NIVELES A LOS* BI-08151
004700*                            CAMPOS DE CONTROL DE RUTINA Y A LA *         
004800*                            VENTANA DE ANALISIS.                *        
004900******************************************************************        
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM                                                   
005400     CLASS CLASE-DIGITO   IS '0' THRU '9'                                 
005500     UPSI-0 ON  STATUS IS WKS-UPSI-SIN-DETALLE                            
005600            OFF STATUS IS WKS-UPSI-CON-DETALLE.                           
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900******************************************************************        
006000*              A R C H I V O S   D E   E N T R A D A             *        
006100******************************************************************        
006200     SELECT OFUSR   ASSIGN   TO OFUSR                                     
006300            ORGANIZATION     IS LINE SEQUENTIAL                           
006400            FILE STATUS      IS FS-OFUSR.                                 
006500     SELECT OFPER   ASSIGN   TO OFPER                                     
006600            ORGANIZATION     IS SEQUENTIAL                                
006700            FILE STATUS      IS FS-OFPER.                                 
006800     SELECT OFREC   ASSIGN   TO OFREC                                     
006900            ORGANIZATION     IS SEQUENTIAL                                
007000            FILE STATUS      IS FS-OFREC.                                 
007100******************************************************************        
007200*              A R C H I V O   D E   S A L I D A                 *        
007300******************************************************************        
007400     SELECT EVLRPT  ASSIGN   TO EVLRPT                                    
007500            ORGANIZATION     IS SEQUENTIAL                                
007600            FILE STATUS      IS FS-EVLRPT.                                
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900******************************************************************        
008000*               D E F I N I C I O N   D E   A R C H I V O S      *        
008100******************************************************************        
008200*   MAESTRO DE CLIENTES (MISMA ENTRADA QUE OFIN0010)                      
008300 FD  OFUSR.                                                               
008400     COPY OFUSR01.                                                        
008500*   PERFILES ASIGNADOS POR OFIN0010                                       
008600 FD  OFPER.                                                               
008700     COPY OFPER01.                                                        
008800*   RECOMENDACIONES ESCRITAS POR OFIN0010                                 
008900 FD  OFREC.                                                               
009000     COPY OFREC01.                                                        
009100*   REPORTE DE EVALUACION -- 132 COLUMNAS, IMPRESORA DE LINEA             
009200 FD  EVLRPT                                                               
009300     RECORDING MODE IS F                                                  
009400     LINAGE IS 60 LINES                                                   
009500            WITH FOOTING AT 56.                                           
009600 01  REG-EVLRPT                  PIC X(132).                              
009700 WORKING-STORAGE SECTION.                                                 
009800******************************************************************        
009900*          VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS         *        
010000******************************************************************        
010100 01  FS-OFUSR                    PIC 9(02)       VALUE ZEROS.             
010200 01  FS-OFPER                    PIC 9(02)       VALUE ZEROS.             
010300 01  FS-OFREC                    PIC 9(02)       VALUE ZEROS.             
010400 01  FS-EVLRPT                   PIC 9(02)       VALUE ZEROS.             
010500* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO               
010600* R.SAMAYOA 09/08/2013 (BI-08151) -- PASAN A NIVEL 77 POR SER             
010700* CAMPOS INDEPENDIENTES, SIN SUBORDINADOS, IGUAL QUE LOS CAMPOS           
010800* DE RUTINA DE OTROS PROGRAMAS DE LA CASA.                                
010900 77  PROGRAMA                    PIC X(08)       VALUE SPACES.            
011000 77  ARCHIVO                     PIC X(08)       VALUE SPACES.            
011100 77  ACCION                      PIC X(10)       VALUE SPACES.            
011200 77  LLAVE                       PIC X(32)       VALUE SPACES.            
011300******************************************************************        
011400*                 D I S P A R A D O R E S   F I N               *         
011500******************************************************************        
011600 01  WKS-DISPARADORES            PIC 9(01)       VALUE ZEROS.             
011700     88  WKS-FIN-OFUSR                           VALUE 1.                 
011800 01  WKS-DISPAR-OFPER            PIC 9(01)  COMP  VALUE ZEROS.            
011900     88  WKS-FIN-OFPER                           VALUE 1.                 
012000 01  WKS-DISPAR-OFREC            PIC 9(01)  COMP  VALUE ZEROS.            
012100     88  WKS-FIN-OFREC                           VALUE 1.                 
012200******************************************************************        
012300*          PARAMETRO DE CORRIDA RECIBIDO POR SYSIN               *        
012400******************************************************************        
012500 01  WKS-PARM-ENTRADA.                                                    
012600     03  WKS-PARM-FECHA          PIC 9(08).                               
012700     03  WKS-PARM-FECHA-R  REDEFINES WKS-PARM-FECHA.                      
012800         05  WKS-PARM-ANIO       PIC 9(04).                               
012900         05  WKS-PARM-MES        PIC 9(02).                               
013000         05  WKS-PARM-DIA        PIC 9(02).                               
013100     03  FILLER                  PIC X(01).                               
013200     03  WKS-PARM-VENTANA        PIC 9(03).                               
013300     03  FILLER                  PIC X(68).                               
013400 01  WKS-PARM-ENTRADA-X  REDEFINES WKS-PARM-ENTRADA  PIC X(80).           
013500 77  WKS-VENTANA-DIAS            PIC 9(03)  COMP  VALUE ZEROS.            
013600 77  WKS-FECHA-CORRIDA-TXT       PIC X(10)       VALUE SPACES.            
013700******************************************************************        
013800*   LLAVES DE CRUCE (LOOKAHEAD) ENTRE OFUSR, OFPER Y OFREC       *        
013900******************************************************************        
014000 01  WKS-CLIENTE-OK-FLG          PIC 9(01)  COMP  VALUE ZEROS.            
014100     88  WKS-CLIENTE-FUE-PROCESADO               VALUE 1.                 
014200******************************************************************        
014300*   ACUMULADORES DE CONTROL PARA LAS METRICAS DE EVALUACION      *        
014400******************************************************************        
014500 01  WKS-TOT-CLIENTES            PIC 9(07)  COMP  VALUE ZEROS.            
014600 01  WKS-TOT-ERRORES             PIC 9(07)  COMP  VALUE ZEROS.            
014700 01  WKS-TOT-CON-PERSONA         PIC 9(07)  COMP  VALUE ZEROS.            
014800 01  WKS-TOT-CON-SENALES         PIC 9(07)  COMP  VALUE ZEROS.            
014900 01  WKS-MIN-COBERTURA           PIC 9(07)  COMP  VALUE ZEROS.            
015000 01  WKS-TOT-RECS                PIC 9(07)  COMP  VALUE ZEROS.            
015100 01  WKS-TOT-RECS-EDU            PIC 9(07)  COMP  VALUE ZEROS.            
015200 01  WKS-TOT-RECS-OFR            PIC 9(07)  COMP  VALUE ZEROS.            
015300 01  WKS-TOT-CON-EXPLICACION     PIC 9(07)  COMP  VALUE ZEROS.            
015400 01  WKS-TOT-CON-SENAL-CLAVE     PIC 9(07)  COMP  VALUE ZEROS.            
015500 01  WKS-MIN-EXPLICABLE          PIC 9(07)  COMP  VALUE ZEROS.            
015600 01  WKS-TOT-TRAZA-COMPLETA      PIC 9(07)  COMP  VALUE ZEROS.            
015700 01  WKS-SUMA-RELEVANCIA         PIC 9(09)  COMP  VALUE ZEROS.            
015800 01  WKS-RELEVANCIA-MIN          PIC 9(01)  COMP  VALUE 9.                
015900 01  WKS-RELEVANCIA-MAX          PIC 9(01)  COMP  VALUE ZEROS.            
016000 01  WKS-TABLA-DIST-RELEVANCIA.                                           
016100     03  WKS-DIST-RELEVANCIA     PIC 9(07)  COMP OCCURS 5 TIMES.          
016200 01  WKS-SENAL-CLAVE-FLG         PIC 9(01)  COMP  VALUE ZEROS.            
016300     88  WKS-TIENE-SENAL-CLAVE                   VALUE 1.                 
016400 01  IDX-SENAL-CLAVE             PIC 9(01)  COMP  VALUE ZEROS.            
016500 01  IDX-DIST                    PIC 9(01)  COMP  VALUE ZEROS.            
016600******************************************************************        
016700*   TABLA DE DISTRIBUCION DE PERFILES (FAIRNESS)                 *        
016800******************************************************************        
016900 01  WKS-TABLA-PERSONAS.                                                  
017000     03  FILLER  PIC X(20)  VALUE 'high_utilization    '.                 
017100     03  FILLER  PIC X(20)  VALUE 'variable_income     '.                 
017200     03  FILLER  PIC X(20)  VALUE 'debt_consolidator   '.                 
017300     03  FILLER  PIC X(20)  VALUE 'subscription_heavy  '.                 
017400     03  FILLER  PIC X(20)  VALUE 'savings_builder     '.                 
017500     03  FILLER  PIC X(20)  VALUE 'balanced            '.                 
017600 01  WKS-TABLA-PERSONAS-R  REDEFINES WKS-TABLA-PERSONAS.                  
017700     03  WKS-PERSONA-NOMBRE  PIC X(20)  OCCURS 6 TIMES                    
017800                              INDEXED BY IDX-PERS.                        
017900 01  WKS-TABLA-CONTEO-PERSONAS.                                           
018000     03  WKS-PERSONA-CONTEO  PIC 9(07)  COMP OCCURS 6 TIMES               
018100                              INDEXED BY IDX-PERS2.                       
018200 01  WKS-PERSONA-POS             PIC 9(01)  COMP  VALUE ZEROS.            
018300 01  WKS-PCT-PERSONA             PIC ZZ9.99      VALUE ZEROS.             
018400 01  WKS-PCT-PERSONA-MAX         PIC S9(05)V99 COMP VALUE ZEROS.          
018500 01  WKS-CANT-SUBREPRESENTADOS   PIC 9(01)  COMP  VALUE ZEROS.            
018600******************************************************************        
018700*   RESULTADOS FINALES DE LAS METRICAS (U14)                     *        
018800******************************************************************        
018900 01  WKS-PCT-COBERTURA           PIC S9(05)V99 COMP VALUE ZEROS.          
019000 01  WKS-PCT-EXPLICABILIDAD      PIC S9(05)V99 COMP VALUE ZEROS.          
019100 01  WKS-PCT-AUDITABILIDAD       PIC S9(05)V99 COMP VALUE ZEROS.          
019200 01  WKS-RELEVANCIA-PROMEDIO     PIC S9(03)V99 COMP VALUE ZEROS.          
019300 01  WKS-VEREDICTO-EQUIDAD-FLG   PIC 9(01)  COMP  VALUE ZEROS.            
019400     88  WKS-EQUIDAD-JUSTA                       VALUE 1.                 
019500 01  WKS-METAS-CUMPLIDAS-FLG     PIC 9(01)  COMP  VALUE 1.                
019600     88  WKS-TODAS-LAS-METAS-OK                  VALUE 1.                 
019700******************************************************************        
019800*   CAMPOS EDITADOS PARA EL CUERPO DEL REPORTE                   *        
019900******************************************************************        
020000 01  WKS-EDIT-CONTADOR-L         PIC ZZZ,ZZ9.                             
020100 01  WKS-EDIT-PCT                PIC ZZ9.99.                              
020200 01  WKS-EDIT-PROMEDIO           PIC 9.99.                                
020300 01  WKS-EDIT-PUNTAJE            PIC 9.                                   
020400******************************************************************        
020500*   PARAMETROS DE TRABAJO PARA EL RENGLON GENERICO DE METRICA    *        
020600*   DE PORCENTAJE (SUSTITUYE PASO DE ARGUMENTOS -- ESTE COMPILA- *        
020700*   DOR NO ADMITE PERFORM...USING A UN PARRAFO).                 *        
020800******************************************************************        
020900 01  WKS-851-ETIQUETA            PIC X(23)       VALUE SPACES.            
021000 01  WKS-851-VALOR                PIC S9(05)V99 COMP VALUE ZEROS.         
021100 01  WKS-851-META                 PIC 9(03)  COMP  VALUE ZEROS.           
021200******************************************************************        
021300*   LINEAS DEL REPORTE DE EVALUACION (132 COLUMNAS)              *        
021400******************************************************************        
021500 01  WKS-LINEA-ENCABEZADO-1.                                              
021600     03  FILLER              PIC X(20) VALUE                              
021700         'OFIN0020 -- REPORTE '.                                          
021800     03  FILLER              PIC X(30) VALUE                              
021900         'DE EVALUACION DEL ORIENTADOR '.                                 
022000     03  FILLER              PIC X(20) VALUE                              
022100         'FINANCIERO          '.                                          
022200     03  FILLER              PIC X(62) VALUE SPACES.                      
022300 01  WKS-LINEA-ENCABEZADO-2.                                              
022400     03  FILLER              PIC X(15) VALUE 'FECHA CORRIDA: '.           
022500     03  ENC-FECHA-CORRIDA   PIC X(10).                                   
022600     03  FILLER              PIC X(03) VALUE SPACES.                      
022700     03  FILLER              PIC X(16) VALUE 'VENTANA (DIAS): '.          
022800     03  ENC-VENTANA         PIC 9(03).                                   
022900     03  FILLER              PIC X(85) VALUE SPACES.                      
023000 01  WKS-LINEA-ENCABEZADO-3.                                              
023100     03  FILLER              PIC X(38) VALUE                              
023200         'ID CLIENTE (36)                     '.                          
023300     03  FILLER              PIC X(21) VALUE                              
023400         'PERFIL              '.                                          
023500     03  FILLER              PIC X(08) VALUE 'SENALES '.                  
023600     03  FILLER              PIC X(05) VALUE 'EDUC.'.                     
023700     03  FILLER              PIC X(08) VALUE 'OFERTAS '.                  
023800     03  FILLER              PIC X(52) VALUE 'ESTADO'.                    
023900 01  WKS-LINEA-DETALLE.                                                   
024000     03  DET-USER-ID         PIC X(36).                                   
024100     03  FILLER              PIC X(02) VALUE SPACES.                      
024200     03  DET-PERSONA         PIC X(20).                                   
024300     03  FILLER              PIC X(01) VALUE SPACES.                      
024400     03  DET-SENALES         PIC 9      VALUE ZEROS.                      
024500     03  FILLER              PIC X(07) VALUE SPACES.                      
024600     03  DET-EDU             PIC 9      VALUE ZEROS.                      
024700     03  FILLER              PIC X(04) VALUE SPACES.                      
024800     03  DET-OFR             PIC 9      VALUE ZEROS.                      
024900     03  FILLER              PIC X(05) VALUE SPACES.                      
025000     03  DET-ESTADO          PIC X(50).                                   
025100 01  WKS-LINEA-TITULO-METRICA.                                            
025200     03  TIT-METRICA         PIC X(70).                                   
025300     03  FILLER              PIC X(62) VALUE SPACES.                      
025400 01  WKS-LINEA-METRICA.                                                   
025500     03  MET-ETIQUETA        PIC X(36).                                   
025600     03  MET-VALOR           PIC X(14).                                   
025700     03  MET-META            PIC X(14).                                   
025800     03  MET-VEREDICTO       PIC X(10).                                   
025900     03  FILLER              PIC X(58) VALUE SPACES.                      
026000 01  WKS-LINEA-DIST-PERSONA.                                              
026100     03  DIS-PERSONA         PIC X(20).                                   
026200     03  DIS-CANTIDAD        PIC X(10).                                   
026300     03  DIS-PORCENTAJE      PIC X(10).                                   
026400     03  FILLER              PIC X(92) VALUE SPACES.                      
026500 01  WKS-LINEA-FINAL.                                                     
026600     03  FIN-VEREDICTO       PIC X(30).                                   
026700     03  FILLER              PIC X(102) VALUE SPACES.                     
026800******************************************************************        
026900*   PROCEDURE DIVISION                                           *        
027000******************************************************************        
027100 PROCEDURE DIVISION.                                                      
027200******************************************************************        
027300*               S E C C I O N    P R I N C I P A L               *        
027400******************************************************************        
027500 000-MAIN SECTION.                                                        
027600     PERFORM 100-INICIO                                                   
027700     PERFORM 200-IMPRIME-ENCABEZADO                                       
027800     PERFORM 300-PROCESA-CLIENTES UNTIL WKS-FIN-OFUSR                     
027900     PERFORM 800-CALCULA-METRICAS                                         
028000     PERFORM 850-IMPRIME-METRICAS                                         
028100     PERFORM 195-CIERRA-ARCHIVOS                                          
028200     STOP RUN.                                                            
028300 000-MAIN-E. EXIT.                                                        
028400                                                                          
028500*----------------------------------------------------------------         
028600 100-INICIO SECTION.                                                      
028700     MOVE 'OFIN0020' TO PROGRAMA                                          
028800     PERFORM 130-VALIDA-APERTURA                                          
028900     ACCEPT WKS-PARM-ENTRADA FROM SYSIN                                   
029000     DISPLAY "PARM SYSIN: " WKS-PARM-ENTRADA-X UPON CONSOLE               
029100     MOVE WKS-PARM-VENTANA   TO WKS-VENTANA-DIAS                          
029200     READ OFUSR                                                           
029300          AT END SET WKS-FIN-OFUSR TO TRUE                                
029400     END-READ                                                             
029500     READ OFPER                                                           
029600          AT END                                                          
029700               SET WKS-FIN-OFPER TO TRUE                                  
029800               MOVE HIGH-VALUES TO OFPR-USER-ID                           
029900     END-READ                                                             
030000     READ OFREC                                                           
030100          AT END                                                          
030200               SET WKS-FIN-OFREC TO TRUE                                  
030300               MOVE HIGH-VALUES TO OFRC-USER-ID                           
030400     END-READ.                                                            
030500 100-INICIO-E. EXIT.                                                      
030600                                                                          
030700 130-VALIDA-APERTURA SECTION.                                             
030800     IF FS-OFUSR NOT = 0                                                  
030900        MOVE 'OPEN' TO ACCION  MOVE SPACES TO LLAVE                       
031000        MOVE 'OFUSR' TO ARCHIVO                                           
031100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
031200                              FS-OFUSR, FS-OFUSR                          
031300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR OFUSR <<<" UPON              
031400                CONSOLE                                                   
031500        MOVE 91 TO RETURN-CODE                                            
031600        STOP RUN                                                          
031700     END-IF                                                               
031800     IF FS-OFPER NOT = 0 OR FS-OFREC NOT = 0                              
031900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR SALIDAS DE" UPON             
032000                CONSOLE                                                   
032100        DISPLAY ">>> OFIN0010 (OFPER/OFREC) <<<" UPON CONSOLE             
032200        MOVE 91 TO RETURN-CODE                                            
032300        STOP RUN                                                          
032400     END-IF                                                               
032500     IF FS-EVLRPT NOT = 0                                                 
032600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR EVLRPT <<<" UPON             
032700                CONSOLE                                                   
032800        MOVE 91 TO RETURN-CODE                                            
032900        STOP RUN                                                          
033000     END-IF.                                                              
033100 130-VALIDA-APERTURA-E. EXIT.                                             
033200                                                                          
033300*----------------------------------------------------------------         
033400*  ENCABEZADO DE PAGINA -- SE REIMPRIME CADA VEZ QUE SE AGOTA             
033500*  EL RENGLON DE PIE (WITH FOOTING AT 56) VIA AT END-OF-PAGE.             
033600*----------------------------------------------------------------         
033700 200-IMPRIME-ENCABEZADO SECTION.                                          
033800     STRING WKS-PARM-MES  DELIMITED BY SIZE                               
033900            '/'           DELIMITED BY SIZE                               
034000            WKS-PARM-DIA  DELIMITED BY SIZE                               
034100            '/'           DELIMITED BY SIZE                               
034200            WKS-PARM-ANIO DELIMITED BY SIZE                               
034300       INTO WKS-FECHA-CORRIDA-TXT                                         
034400     MOVE WKS-FECHA-CORRIDA-TXT TO ENC-FECHA-CORRIDA                      
034500     MOVE WKS-VENTANA-DIAS TO ENC-VENTANA                                 
034600     WRITE REG-EVLRPT FROM WKS-LINEA-ENCABEZADO-1                         
034700           AFTER ADVANCING TOP-OF-FORM                                    
034800     WRITE REG-EVLRPT FROM WKS-LINEA-ENCABEZADO-2                         
034900           AFTER ADVANCING 1 LINES                                        
035000     WRITE REG-EVLRPT FROM SPACES AFTER ADVANCING 1 LINES                 
035100     IF WKS-UPSI-CON-DETALLE                                              
035200        WRITE REG-EVLRPT FROM WKS-LINEA-ENCABEZADO-3                      
035300              AFTER ADVANCING 1 LINES                                     
035400        WRITE REG-EVLRPT FROM SPACES AFTER ADVANCING 1 LINES              
035500     END-IF.                                                              
035600 200-IMPRIME-ENCABEZADO-E. EXIT.                                          
035700                                                                          
035800*----------------------------------------------------------------         
035900*  RECORRE OFUSR (TODOS LOS CLIENTES) Y LO CRUZA CONTRA OFPER             
036000*  (SOLO LOS PROCESADOS) POR ID DE CLIENTE.  COMO AMBOS SE                
036100*  ESCRIBIERON EN EL MISMO ORDEN DE LECTURA DE OFUSR, EL CRUCE            
036200*  SE HACE CON UNA SOLA LECTURA POR DELANTE (LOOKAHEAD), SIN              
036300*  NECESIDAD DE ORDENAR NINGUNO DE LOS DOS ARCHIVOS.                      
036400*----------------------------------------------------------------         
036500 300-PROCESA-CLIENTES SECTION.                                            
036600     ADD 1 TO WKS-TOT-CLIENTES                                            
036700     MOVE 0 TO WKS-CLIENTE-OK-FLG                                         
036800     IF OFPR-USER-ID = OFUS-ID                                            
036900        SET WKS-CLIENTE-FUE-PROCESADO TO TRUE                             
037000     END-IF                                                               
037100     IF WKS-CLIENTE-FUE-PROCESADO                                         
037200        PERFORM 310-CLIENTE-PROCESADO                                     
037300     ELSE                                                                 
037400        PERFORM 320-CLIENTE-CON-ERROR                                     
037500     END-IF                                                               
037600     READ OFUSR                                                           
037700          AT END SET WKS-FIN-OFUSR TO TRUE                                
037800     END-READ.                                                            
037900 300-PROCESA-CLIENTES-E. EXIT.                                            
038000                                                                          
038100 310-CLIENTE-PROCESADO SECTION.                                           
038200     ADD 1 TO WKS-TOT-CON-PERSONA                                         
038300     IF OFPR-SENAL-CANT >= 3                                              
038400        ADD 1 TO WKS-TOT-CON-SENALES                                      
038500     END-IF                                                               
038600     PERFORM 340-ACUMULA-PERSONA                                          
038700             VARYING IDX-PERS FROM 1 BY 1 UNTIL IDX-PERS > 6              
038800     MOVE OFUS-ID       TO DET-USER-ID                                    
038900     MOVE OFPR-PERSONA  TO DET-PERSONA                                    
039000     MOVE OFPR-SENAL-CANT TO DET-SENALES                                  
039100     MOVE ZEROS TO WKS-TOT-RECS-EDU WKS-TOT-RECS-OFR                      
039200     PERFORM 330-CONSUME-RECOMENDACIONES                                  
039300             UNTIL WKS-FIN-OFREC OR OFRC-USER-ID NOT = OFUS-ID            
039400     MOVE WKS-TOT-RECS-EDU TO DET-EDU                                     
039500     MOVE WKS-TOT-RECS-OFR TO DET-OFR                                     
039600     MOVE 'OK' TO DET-ESTADO                                              
039700     PERFORM 380-IMPRIME-DETALLE                                          
039800     READ OFPER                                                           
039900          AT END                                                          
040000               SET WKS-FIN-OFPER TO TRUE                                  
040100               MOVE HIGH-VALUES TO OFPR-USER-ID                           
040200     END-READ.                                                            
040300 310-CLIENTE-PROCESADO-E. EXIT.                                           
040400                                                                          
040500 340-ACUMULA-PERSONA SECTION.                                             
040600     IF WKS-PERSONA-NOMBRE(IDX-PERS) = OFPR-PERSONA                       
040700        SET IDX-PERS2 TO IDX-PERS                                         
040800        ADD 1 TO WKS-PERSONA-CONTEO(IDX-PERS2)                            
040900     END-IF.                                                              
041000 340-ACUMULA-PERSONA-E. EXIT.                                             
041100                                                                          
041200*  CONSUME LOS REGISTROS DE OFREC DEL CLIENTE ACTUAL (0 A 6)              
041300*  Y ACUMULA LAS METRICAS DE EXPLICABILIDAD, AUDITABILIDAD                
041400*  Y RELEVANCIA (U14).                                                    
041500 330-CONSUME-RECOMENDACIONES SECTION.                                     
041600     ADD 1 TO WKS-TOT-RECS                                                
041700     IF OFRC-ES-EDUCACION                                                 
041800        ADD 1 TO WKS-TOT-RECS-EDU                                         
041900     ELSE                                                                 
042000        ADD 1 TO WKS-TOT-RECS-OFR                                         
042100     END-IF                                                               
042200     IF OFRC-EXPLICACION NOT = SPACES                                     
042300        ADD 1 TO WKS-TOT-CON-EXPLICACION                                  
042400     END-IF                                                               
042500     MOVE 0 TO WKS-SENAL-CLAVE-FLG                                        
042600     PERFORM 331-BUSCA-SENAL-CLAVE                                        
042700             VARYING IDX-SENAL-CLAVE FROM 1 BY 1                          
042800             UNTIL IDX-SENAL-CLAVE > 8                                    
042900     IF WKS-TIENE-SENAL-CLAVE                                             
043000        ADD 1 TO WKS-TOT-CON-SENAL-CLAVE                                  
043100     END-IF                                                               
043200     IF OFRC-PERSONA NOT = SPACES  AND                                    
043300        OFRC-CONFIANZA > 0         AND                                    
043400        OFRC-EXPLICACION NOT = SPACES  AND                                
043500        OFRC-ITEM-ID NOT = SPACES  AND                                    
043600        WKS-TIENE-SENAL-CLAVE                                             
043700        ADD 1 TO WKS-TOT-TRAZA-COMPLETA                                   
043800     END-IF                                                               
043900     ADD OFRC-RELEVANCIA TO WKS-SUMA-RELEVANCIA                           
044000     IF OFRC-RELEVANCIA < WKS-RELEVANCIA-MIN                              
044100        MOVE OFRC-RELEVANCIA TO WKS-RELEVANCIA-MIN                        
044200     END-IF                                                               
044300     IF OFRC-RELEVANCIA > WKS-RELEVANCIA-MAX                              
044400        MOVE OFRC-RELEVANCIA TO WKS-RELEVANCIA-MAX                        
044500     END-IF                                                               
044600     IF OFRC-RELEVANCIA > 0                                               
044700        ADD 1 TO WKS-DIST-RELEVANCIA(OFRC-RELEVANCIA)                     
044800     END-IF                                                               
044900     READ OFREC                                                           
045000          AT END                                                          
045100               SET WKS-FIN-OFREC TO TRUE                                  
045200               MOVE HIGH-VALUES TO OFRC-USER-ID                           
045300     END-READ.                                                            
045400 330-CONSUME-RECOMENDACIONES-E. EXIT.                                     
045500                                                                          
045600 331-BUSCA-SENAL-CLAVE SECTION.                                           
045700     IF OFRC-SENAL-CLAVE(IDX-SENAL-CLAVE) NOT = SPACES                    
045800        SET WKS-TIENE-SENAL-CLAVE TO TRUE                                 
045900     END-IF.                                                              
046000 331-BUSCA-SENAL-CLAVE-E. EXIT.                                           
046100                                                                          
046200*  CLIENTE DE OFUSR SIN REGISTRO CORRESPONDIENTE EN OFPER --              
046300*  NO TENIA CONSENTIMIENTO, NO TENIA CUENTAS, O FUE RECHAZADO             
046400*  POR ALGUNA VALIDACION DE OFIN0010.                                     
046500 320-CLIENTE-CON-ERROR SECTION.                                           
046600     ADD 1 TO WKS-TOT-ERRORES                                             
046700     MOVE OFUS-ID     TO DET-USER-ID                                      
046800     MOVE SPACES      TO DET-PERSONA                                      
046900     MOVE ZEROS       TO DET-SENALES DET-EDU DET-OFR                      
047000     MOVE 'ERROR - SIN CONSENTIMIENTO O SIN CUENTAS'                      
047100                      TO DET-ESTADO                                       
047200     PERFORM 380-IMPRIME-DETALLE.                                         
047300 320-CLIENTE-CON-ERROR-E. EXIT.                                           
047400                                                                          
047500 380-IMPRIME-DETALLE SECTION.                                             
047600     IF WKS-UPSI-CON-DETALLE                                              
047700        WRITE REG-EVLRPT FROM WKS-LINEA-DETALLE                           
047800              AFTER ADVANCING 1 LINES                                     
047900              AT END-OF-PAGE                                              
048000                 PERFORM 200-IMPRIME-ENCABEZADO                           
048100        END-WRITE                                                         
048200     END-IF.                                                              
048300 380-IMPRIME-DETALLE-E. EXIT.                                             
048400                                                                          
048500*----------------------------------------------------------------         
048600*  CALCULO DE LAS METRICAS DE COBERTURA, EXPLICABILIDAD,                  
048700*  AUDITABILIDAD, RELEVANCIA Y EQUIDAD (U14).                             
048800*----------------------------------------------------------------         
048900 800-CALCULA-METRICAS SECTION.                                            
049000     IF WKS-TOT-CON-PERSONA < WKS-TOT-CON-SENALES                         
049100        MOVE WKS-TOT-CON-PERSONA TO WKS-MIN-COBERTURA                     
049200     ELSE                                                                 
049300        MOVE WKS-TOT-CON-SENALES TO WKS-MIN-COBERTURA                     
049400     END-IF                                                               
049500     IF WKS-TOT-CLIENTES > 0                                              
049600        COMPUTE WKS-PCT-COBERTURA ROUNDED =                               
049700                WKS-MIN-COBERTURA / WKS-TOT-CLIENTES * 100                
049800     END-IF                                                               
049900     IF WKS-TOT-CON-EXPLICACION < WKS-TOT-CON-SENAL-CLAVE                 
050000        MOVE WKS-TOT-CON-EXPLICACION TO WKS-MIN-EXPLICABLE                
050100     ELSE                                                                 
050200        MOVE WKS-TOT-CON-SENAL-CLAVE TO WKS-MIN-EXPLICABLE                
050300     END-IF                                                               
050400     IF WKS-TOT-RECS > 0                                                  
050500        COMPUTE WKS-PCT-EXPLICABILIDAD ROUNDED =                          
050600                WKS-MIN-EXPLICABLE / WKS-TOT-RECS * 100                   
050700        COMPUTE WKS-PCT-AUDITABILIDAD ROUNDED =                           
050800                WKS-TOT-TRAZA-COMPLETA / WKS-TOT-RECS * 100               
050900        COMPUTE WKS-RELEVANCIA-PROMEDIO ROUNDED =                         
051000                WKS-SUMA-RELEVANCIA / WKS-TOT-RECS                        
051100     END-IF                                                               
051200     PERFORM 810-CALCULA-EQUIDAD.                                         
051300 800-CALCULA-METRICAS-E. EXIT.                                            
051400                                                                          
051500*  MAX PORCENTAJE DE PERFIL Y CONTEO DE LOS 5 PERFILES NO                 
051600*  BALANCEADOS QUE QUEDARON EN CERO (SUBREPRESENTADOS).                   
051700*  JUSTA CUANDO MAX <= 50% Y SUBREPRESENTADOS <= 2.                       
051800 810-CALCULA-EQUIDAD SECTION.                                             
051900     MOVE ZEROS TO WKS-PCT-PERSONA-MAX WKS-CANT-SUBREPRESENTADOS          
052000     PERFORM 811-EVALUA-PERSONA                                           
052100             VARYING IDX-PERS2 FROM 1 BY 1 UNTIL IDX-PERS2 > 6            
052200     MOVE 0 TO WKS-VEREDICTO-EQUIDAD-FLG                                  
052300     IF WKS-PCT-PERSONA-MAX <= 50 AND                                     
052400        WKS-CANT-SUBREPRESENTADOS <= 2                                    
052500        SET WKS-EQUIDAD-JUSTA TO TRUE                                     
052600     END-IF.                                                              
052700 810-CALCULA-EQUIDAD-E. EXIT.                                             
052800                                                                          
052900 811-EVALUA-PERSONA SECTION.                                              
053000     MOVE ZEROS TO WKS-PCT-PERSONA                                        
053100     IF WKS-TOT-CLIENTES > 0                                              
053200        COMPUTE WKS-PCT-PERSONA ROUNDED =                                 
053300                WKS-PERSONA-CONTEO(IDX-PERS2) /                           
053400                WKS-TOT-CLIENTES * 100                                    
053500     END-IF                                                               
053600     IF WKS-PCT-PERSONA > WKS-PCT-PERSONA-MAX                             
053700        MOVE WKS-PCT-PERSONA TO WKS-PCT-PERSONA-MAX                       
053800     END-IF                                                               
053900     IF IDX-PERS2 < 6 AND WKS-PERSONA-CONTEO(IDX-PERS2) = 0               
054000        ADD 1 TO WKS-CANT-SUBREPRESENTADOS                                
054100     END-IF.                                                              
054200 811-EVALUA-PERSONA-E. EXIT.                                              
054300                                                                          
054400*----------------------------------------------------------------         
054500*  CUERPO DE METRICAS DEL REPORTE, CON VEREDICTO POR RENGLON              
054600*  Y VEREDICTO GLOBAL AL FINAL (PASS/FAIL POR META).                      
054700*----------------------------------------------------------------         
054800 850-IMPRIME-METRICAS SECTION.                                            
054900     MOVE 1 TO WKS-METAS-CUMPLIDAS-FLG                                    
055000     MOVE 'RESUMEN DE LA CORRIDA' TO TIT-METRICA                          
055100     WRITE REG-EVLRPT FROM WKS-LINEA-TITULO-METRICA                       
055200           AFTER ADVANCING 2 LINES                                        
055300           AT END-OF-PAGE PERFORM 200-IMPRIME-ENCABEZADO                  
055400     END-WRITE                                                            
055500     MOVE WKS-TOT-CLIENTES TO WKS-EDIT-CONTADOR-L                         
055600     STRING 'TOTAL DE CLIENTES.......: ' DELIMITED BY SIZE                
055700            WKS-EDIT-CONTADOR-L      DELIMITED BY SIZE                    
055800       INTO MET-ETIQUETA                                                  
055900     MOVE SPACES TO MET-VALOR MET-META MET-VEREDICTO                      
056000     WRITE REG-EVLRPT FROM WKS-LINEA-METRICA                              
056100           AFTER ADVANCING 1 LINES                                        
056200           AT END-OF-PAGE PERFORM 200-IMPRIME-ENCABEZADO                  
056300     END-WRITE                                                            
056400     MOVE WKS-TOT-RECS TO WKS-EDIT-CONTADOR-L                             
056500     STRING 'TOTAL DE RECOMENDACIONES: ' DELIMITED BY SIZE                
056600            WKS-EDIT-CONTADOR-L      DELIMITED BY SIZE                    
056700       INTO MET-ETIQUETA                                                  
056800     WRITE REG-EVLRPT FROM WKS-LINEA-METRICA                              
056900           AFTER ADVANCING 1 LINES                                        
057000           AT END-OF-PAGE PERFORM 200-IMPRIME-ENCABEZADO                  
057100     END-WRITE                                                            
057200     MOVE WKS-TOT-ERRORES TO WKS-EDIT-CONTADOR-L                          
057300     STRING 'TOTAL DE ERRORES........: ' DELIMITED BY SIZE                
057400            WKS-EDIT-CONTADOR-L      DELIMITED BY SIZE                    
057500       INTO MET-ETIQUETA                                                  
057600     WRITE REG-EVLRPT FROM WKS-LINEA-METRICA                              
057700           AFTER ADVANCING 1 LINES                                        
057800           AT END-OF-PAGE PERFORM 200-IMPRIME-ENCABEZADO                  
057900     END-WRITE                                                            
058000     MOVE 'COBERTURA             ' TO WKS-851-ETIQUETA                    
058100     MOVE WKS-PCT-COBERTURA         TO WKS-851-VALOR                      
058200     MOVE 100                       TO WKS-851-META                       
058300     PERFORM 851-IMPRIME-METRICA-PCT                                      
058400     MOVE 'EXPLICABILIDAD        ' TO WKS-851-ETIQUETA                    
058500     MOVE WKS-PCT-EXPLICABILIDAD    TO WKS-851-VALOR                      
058600     MOVE 100                       TO WKS-851-META                       
058700     PERFORM 851-IMPRIME-METRICA-PCT                                      
058800     MOVE 'AUDITABILIDAD         ' TO WKS-851-ETIQUETA                    
058900     MOVE WKS-PCT-AUDITABILIDAD     TO WKS-851-VALOR                      
059000     MOVE 100                       TO WKS-851-META                       
059100     PERFORM 851-IMPRIME-METRICA-PCT                                      
059200     PERFORM 852-IMPRIME-RELEVANCIA                                       
059300     PERFORM 853-IMPRIME-EQUIDAD                                          
059400     IF WKS-TODAS-LAS-METAS-OK                                            
059500        MOVE 'ALL TARGETS MET' TO FIN-VEREDICTO                           
059600     ELSE                                                                 
059700        MOVE 'TARGETS MISSED' TO FIN-VEREDICTO                            
059800     END-IF                                                               
059900     WRITE REG-EVLRPT FROM WKS-LINEA-FINAL                                
060000           AFTER ADVANCING 2 LINES                                        
060100           AT END-OF-PAGE PERFORM 200-IMPRIME-ENCABEZADO                  
060200     END-WRITE.                                                           
060300 850-IMPRIME-METRICAS-E. EXIT.                                            
060400                                                                          
060500*  RENGLON GENERICO PARA UNA METRICA DE PORCENTAJE CONTRA                 
060600*  UNA META, CON VEREDICTO PASS/FAIL.  PARAMETROS: ETIQUETA,              
060700*  VALOR CALCULADO, META (ENTERA).                                        
060800 851-IMPRIME-METRICA-PCT SECTION.                                         
060900     MOVE WKS-851-ETIQUETA TO MET-ETIQUETA                                
061000     MOVE WKS-851-VALOR    TO WKS-EDIT-PCT                                
061100     STRING WKS-EDIT-PCT DELIMITED BY SIZE                                
061200            '%'          DELIMITED BY SIZE                                
061300       INTO MET-VALOR                                                     
061400     MOVE WKS-851-META TO WKS-EDIT-CONTADOR-L                             
061500     STRING 'META '       DELIMITED BY SIZE                               
061600            WKS-EDIT-CONTADOR-L DELIMITED BY SIZE                         
061700            '%'           DELIMITED BY SIZE                               
061800       INTO MET-META                                                      
061900     IF WKS-851-VALOR >= WKS-851-META                                     
062000        MOVE 'PASS' TO MET-VEREDICTO                                      
062100     ELSE                                                                 
062200        MOVE 'FAIL' TO MET-VEREDICTO                                      
062300        MOVE 0 TO WKS-METAS-CUMPLIDAS-FLG                                 
062400     END-IF                                                               
062500     WRITE REG-EVLRPT FROM WKS-LINEA-METRICA                              
062600           AFTER ADVANCING 1 LINES                                        
062700           AT END-OF-PAGE PERFORM 200-IMPRIME-ENCABEZADO                  
062800     END-WRITE.                                                           
062900 851-IMPRIME-METRICA-PCT-E. EXIT.                                         
063000                                                                          
063100*  RELEVANCIA: PROMEDIO, MIN, MAX Y DISTRIBUCION POR PUNTAJE              
063200*  1-5, VEREDICTO CONTRA LA META DE 3.00.                                 
063300 852-IMPRIME-RELEVANCIA SECTION.                                          
063400     MOVE 'RELEVANCIA PROMEDIO....' TO MET-ETIQUETA                       
063500     MOVE WKS-RELEVANCIA-PROMEDIO TO WKS-EDIT-PROMEDIO                    
063600     MOVE WKS-EDIT-PROMEDIO TO MET-VALOR                                  
063700     MOVE 'META 3.00' TO MET-META                                         
063800     IF WKS-RELEVANCIA-PROMEDIO >= 3                                      
063900        MOVE 'PASS' TO MET-VEREDICTO                                      
064000     ELSE                                                                 
064100        MOVE 'FAIL' TO MET-VEREDICTO                                      
064200        MOVE 0 TO WKS-METAS-CUMPLIDAS-FLG                                 
064300     END-IF                                                               
064400     WRITE REG-EVLRPT FROM WKS-LINEA-METRICA                              
064500           AFTER ADVANCING 1 LINES                                        
064600           AT END-OF-PAGE PERFORM 200-IMPRIME-ENCABEZADO                  
064700     END-WRITE                                                            
064800     MOVE SPACES TO MET-ETIQUETA MET-VALOR MET-META MET-VEREDICTO         
064900     MOVE 'RELEVANCIA MINIMA......' TO MET-ETIQUETA                       
065000     MOVE WKS-RELEVANCIA-MIN TO WKS-EDIT-PUNTAJE                          
065100     MOVE WKS-EDIT-PUNTAJE TO MET-VALOR                                   
065200     WRITE REG-EVLRPT FROM WKS-LINEA-METRICA                              
065300           AFTER ADVANCING 1 LINES                                        
065400           AT END-OF-PAGE PERFORM 200-IMPRIME-ENCABEZADO                  
065500     END-WRITE                                                            
065600     MOVE SPACES TO MET-ETIQUETA MET-VALOR MET-META MET-VEREDICTO         
065700     MOVE 'RELEVANCIA MAXIMA......' TO MET-ETIQUETA                       
065800     MOVE WKS-RELEVANCIA-MAX TO WKS-EDIT-PUNTAJE                          
065900     MOVE WKS-EDIT-PUNTAJE TO MET-VALOR                                   
066000     WRITE REG-EVLRPT FROM WKS-LINEA-METRICA                              
066100           AFTER ADVANCING 1 LINES                                        
066200           AT END-OF-PAGE PERFORM 200-IMPRIME-ENCABEZADO                  
066300     END-WRITE                                                            
066400     PERFORM 854-IMPRIME-DIST-RELEVANCIA                                  
066500             VARYING IDX-DIST FROM 1 BY 1 UNTIL IDX-DIST > 5.             
066600 852-IMPRIME-RELEVANCIA-E. EXIT.                                          
066700                                                                          
066800 854-IMPRIME-DIST-RELEVANCIA SECTION.                                     
066900     MOVE SPACES TO MET-ETIQUETA MET-VALOR MET-META                       
067000                     MET-VEREDICTO                                        
067100     MOVE WKS-DIST-RELEVANCIA(IDX-DIST) TO WKS-EDIT-CONTADOR-L            
067200     MOVE IDX-DIST TO WKS-EDIT-PUNTAJE                                    
067300     STRING '   PUNTAJE ' DELIMITED BY SIZE                               
067400            WKS-EDIT-PUNTAJE DELIMITED BY SIZE                            
067500            ' ......: '   DELIMITED BY SIZE                               
067600            WKS-EDIT-CONTADOR-L DELIMITED BY SIZE                         
067700       INTO MET-ETIQUETA                                                  
067800     WRITE REG-EVLRPT FROM WKS-LINEA-METRICA                              
067900           AFTER ADVANCING 1 LINES                                        
068000           AT END-OF-PAGE PERFORM 200-IMPRIME-ENCABEZADO                  
068100     END-WRITE.                                                           
068200 854-IMPRIME-DIST-RELEVANCIA-E. EXIT.                                     
068300                                                                          
068400*  DISTRIBUCION DE PERFILES POR PORCENTAJE, MAXIMO Y CANTIDAD             
068500*  DE PERFILES SUBREPRESENTADOS, CON VEREDICTO FAIR/NOT FAIR.             
068600 853-IMPRIME-EQUIDAD SECTION.                                             
068700     MOVE 'DISTRIBUCION DE PERFILES' TO TIT-METRICA                       
068800     WRITE REG-EVLRPT FROM WKS-LINEA-TITULO-METRICA                       
068900           AFTER ADVANCING 2 LINES                                        
069000           AT END-OF-PAGE PERFORM 200-IMPRIME-ENCABEZADO                  
069100     END-WRITE                                                            
069200     PERFORM 855-IMPRIME-DIST-PERSONA                                     
069300             VARYING IDX-PERS FROM 1 BY 1 UNTIL IDX-PERS > 6              
069400     MOVE SPACES TO MET-ETIQUETA MET-VALOR MET-META                       
069500                     MET-VEREDICTO                                        
069600     MOVE 'PORCENTAJE MAXIMO......' TO MET-ETIQUETA                       
069700     MOVE WKS-PCT-PERSONA-MAX TO WKS-EDIT-PCT                             
069800     STRING WKS-EDIT-PCT DELIMITED BY SIZE                                
069900            '%'          DELIMITED BY SIZE                                
070000       INTO MET-VALOR                                                     
070100     WRITE REG-EVLRPT FROM WKS-LINEA-METRICA                              
070200           AFTER ADVANCING 1 LINES                                        
070300           AT END-OF-PAGE PERFORM 200-IMPRIME-ENCABEZADO                  
070400     END-WRITE                                                            
070500     MOVE SPACES TO MET-ETIQUETA MET-VALOR MET-META                       
070600                     MET-VEREDICTO                                        
070700     MOVE 'PERFILES SUBREPRESENT..' TO MET-ETIQUETA                       
070800     MOVE WKS-CANT-SUBREPRESENTADOS TO WKS-EDIT-CONTADOR-L                
070900     MOVE WKS-EDIT-CONTADOR-L TO MET-VALOR                                
071000     IF WKS-EQUIDAD-JUSTA                                                 
071100        MOVE 'FAIR' TO MET-VEREDICTO                                      
071200     ELSE                                                                 
071300        MOVE 'NOT FAIR' TO MET-VEREDICTO                                  
071400        MOVE 0 TO WKS-METAS-CUMPLIDAS-FLG                                 
071500     END-IF                                                               
071600     WRITE REG-EVLRPT FROM WKS-LINEA-METRICA                              
071700           AFTER ADVANCING 1 LINES                                        
071800           AT END-OF-PAGE PERFORM 200-IMPRIME-ENCABEZADO                  
071900     END-WRITE.                                                           
072000 853-IMPRIME-EQUIDAD-E. EXIT.                                             
072100                                                                          
072200 855-IMPRIME-DIST-PERSONA SECTION.                                        
072300     MOVE WKS-PERSONA-NOMBRE(IDX-PERS) TO DIS-PERSONA                     
072400     MOVE WKS-PERSONA-CONTEO(IDX-PERS) TO WKS-EDIT-CONTADOR-L             
072500     MOVE WKS-EDIT-CONTADOR-L TO DIS-CANTIDAD                             
072600     MOVE ZEROS TO WKS-PCT-PERSONA                                        
072700     IF WKS-TOT-CLIENTES > 0                                              
072800        COMPUTE WKS-PCT-PERSONA ROUNDED =                                 
072900                WKS-PERSONA-CONTEO(IDX-PERS) /                            
073000                WKS-TOT-CLIENTES * 100                                    
073100     END-IF                                                               
073200     MOVE WKS-PCT-PERSONA TO WKS-EDIT-PCT                                 
073300     STRING WKS-EDIT-PCT DELIMITED BY SIZE                                
073400            '%'          DELIMITED BY SIZE                                
073500       INTO DIS-PORCENTAJE                                                
073600     WRITE REG-EVLRPT FROM WKS-LINEA-DIST-PERSONA                         
073700           AFTER ADVANCING 1 LINES                                        
073800           AT END-OF-PAGE PERFORM 200-IMPRIME-ENCABEZADO                  
073900     END-WRITE.                                                           
074000 855-IMPRIME-DIST-PERSONA-E. EXIT.                                        
074100                                                                          
074200*----------------------------------------------------------------         
074300 195-CIERRA-ARCHIVOS SECTION.                                             
074400     CLOSE OFUSR                                                          
074500           OFPER                                                          
074600           OFREC                                                          
074700           EVLRPT.                                                        
074800 195-CIERRA-ARCHIVOS-E. EXIT.                                             
