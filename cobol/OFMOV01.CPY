000100******************************************************************        
000200*                                                                *        
000300*    O F M O V 0 1  --  M O V I M I E N T O S   ( T R A N S )    *        
000400*                                                                *        
000500*    APLICACION  : OFIN - ORIENTADOR FINANCIERO                  *        
000600*    ARCHIVO     : OFMOV (DETALLE DE TRANSACCIONES DEL CLIENTE)  *        
000700*    ORGANIZA    : SEQUENTIAL, ORDENADO POR CUENTA Y LUEGO FECHA *        
000800*                                                                *        
000900*    NOTA        : OFMV-IMPORTE POSITIVO = DEBITO/GASTO          *        
001000*                  OFMV-IMPORTE NEGATIVO = CREDITO/INGRESO       *        
001100*                                                                *        
001200*    HISTORIAL DE CAMBIOS                                        *        
001300*    FECHA       PROGRAMADOR   TICKET     DESCRIPCION            *        
001400*    ----------  ------------  ---------  -----------------------*        
001500*    03/02/1991  E.RAMIREZ     BI-04471   VERSION ORIGINAL       *BI-04471
001600*    30/08/1996  E.RAMIREZ     BI-05340   AGREGA COMERCIO NORMA- *BI-05340
001700*                              LIZADO (OFMV-COMER-ENTID)         *        
001800*    22/01/1999  M.SOLARES     BI-Y2K01   AMPLIA LLAVES A X(36)  *BI-Y2K01
001900******************************************************************        
002000 01  REG-OFMOV.                                                           
002100     03  OFMV-ID                     PIC X(36).                           
002200     03  OFMV-ACCT-ID                PIC X(36).                           
002300     03  OFMV-FECHA                  PIC 9(08).                           
002400     03  OFMV-FECHA-R  REDEFINES OFMV-FECHA.                              
002500         05  OFMV-FECHA-ANIO         PIC 9(04).                           
002600         05  OFMV-FECHA-MES          PIC 9(02).                           
002700         05  OFMV-FECHA-DIA          PIC 9(02).                           
002800     03  OFMV-IMPORTE                PIC S9(09)      VALUE ZEROS.         
002900     03  OFMV-COMERCIO               PIC X(30).                           
003000     03  OFMV-COMER-ENTID            PIC X(30).                           
003100     03  OFMV-CATEGORIA              PIC X(24).                           
003200         88  OFMV-ES-INGRESO                  VALUE 'INCOME'.             
003300     03  FILLER                      PIC X(20).                           
