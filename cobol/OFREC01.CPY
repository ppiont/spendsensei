000100******************************************************************        
000200*                                                                *        
000300*    O F R E C 0 1  --  S A L I D A   D E   R E C O M E N D A -  *        
000400*                        C I O N E S                             *        
000500*                                                                *        
000600*    APLICACION  : OFIN - ORIENTADOR FINANCIERO                  *        
000700*    ARCHIVO     : OFREC (0 A 6 REGISTROS POR CLIENTE: EDUCACION *        
000800*                  'E' U OFERTA 'O')                             *        
000900*    ORGANIZA    : SEQUENTIAL                                    *        
001000*                                                                *        
001100*    HISTORIAL DE CAMBIOS                                        *        
001200*    FECHA       PROGRAMADOR   TICKET     DESCRIPCION            *        
001300*    ----------  ------------  ---------  -----------------------*        
001400*    11/06/1995  E.RAMIREZ     BI-05102   VERSION ORIGINAL       *BI-05102
001500*    14/03/1997  E.RAMIREZ     BI-05699   AGREGA SENALES CLAVE   *BI-05699
001600*                              PARA AUDITORIA (OFRC-SENAL-CLAVE) *        
001700******************************************************************        
001800 01  REG-OFREC.                                                           
001900     03  OFRC-USER-ID                PIC X(36).                           
002000     03  OFRC-TIPO                   PIC X(01).                           
002100         88  OFRC-ES-EDUCACION                VALUE 'E'.                  
002200         88  OFRC-ES-OFERTA                   VALUE 'O'.                  
002300     03  OFRC-ITEM-ID                PIC X(24).                           
002400     03  OFRC-PERSONA                PIC X(20).                           
002500     03  OFRC-CONFIANZA              PIC 9V99        VALUE ZEROS.         
002600     03  OFRC-RELEVANCIA             PIC 9           VALUE ZEROS.         
002700     03  OFRC-EXPLICACION            PIC X(200).                          
002800     03  OFRC-SENALES-CLAVE OCCURS 8 TIMES.                               
002900         05  OFRC-SENAL-CLAVE        PIC X(24).                           
003000     03  FILLER                      PIC X(11).                           
