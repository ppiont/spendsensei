000100******************************************************************        
000200*                                                                *        
000300*    O F C T A 0 1  --  M A E S T R O   D E   C U E N T A S      *        
000400*                                                                *        
000500*    APLICACION  : OFIN - ORIENTADOR FINANCIERO                  *        
000600*    ARCHIVO     : OFCTA (CUENTAS DE DEPOSITO, CREDITO Y PRESTAMO*        
000700*                  DE CADA CLIENTE)                              *        
000800*    ORGANIZA    : SEQUENTIAL, ORDENADO POR OFCT-USER-ID         *        
000900*                                                                *        
001000*    HISTORIAL DE CAMBIOS                                        *        
001100*    FECHA       PROGRAMADOR   TICKET     DESCRIPCION            *        
001200*    ----------  ------------  ---------  -----------------------*        
001300*    03/02/1991  E.RAMIREZ     BI-04471   VERSION ORIGINAL       *BI-04471
001400*    11/06/1995  E.RAMIREZ     BI-05102   AGREGA CAMPOS DE TARJE-*BI-05102
001500*                              TA DE CREDITO (LIMITE, APR, PAGOS)*        
001600*    22/01/1999  M.SOLARES     BI-Y2K01   AMPLIA LLAVES A X(36)  *BI-Y2K01
001700*    07/08/2013  R.SAMAYOA     BI-08133   CIERRA LITERAL DEL 88- *BI-08133
001800*                              LEVEL OFCT-SUB-MERCADO-DIN (QUEDO *        
001900*                              INCOMPLETO EN LA VERSION ANTERIOR)*        
002000******************************************************************        
002100 01  REG-OFCTA.                                                           
002200     03  OFCT-ID                     PIC X(36).                           
002300     03  OFCT-USER-ID                PIC X(36).                           
002400     03  OFCT-TIPO                   PIC X(12).                           
002500         88  OFCT-TIPO-DEPOSITO               VALUE 'depository'.         
002600         88  OFCT-TIPO-CREDITO                VALUE 'credit'.             
002700         88  OFCT-TIPO-PRESTAMO               VALUE 'loan'.               
002800     03  OFCT-SUBTIPO                PIC X(14).                           
002900         88  OFCT-SUB-CORRIENTE               VALUE 'checking'.           
003000         88  OFCT-SUB-AHORRO                  VALUE 'savings'.            
003100         88  OFCT-SUB-MERCADO-DIN            VALUE 'money_market'.        
003200         88  OFCT-SUB-CDP                     VALUE 'cd'.                 
003300         88  OFCT-SUB-TARJETA                 VALUE 'credit_card'.        
003400     03  OFCT-SALDO                  PIC S9(11)      VALUE ZEROS.         
003500     03  OFCT-LIMITE                 PIC S9(11)      VALUE ZEROS.         
003600     03  OFCT-APR                    PIC S9(03)V99   VALUE ZEROS.         
003700     03  OFCT-PAGO-MINIMO            PIC S9(09)      VALUE ZEROS.         
003800     03  OFCT-ULTIMO-PAGO            PIC S9(09)      VALUE ZEROS.         
003900     03  OFCT-MORA-FLG               PIC X(01)       VALUE 'N'.           
004000         88  OFCT-EN-MORA                     VALUE 'Y'.                  
004100         88  OFCT-AL-DIA                      VALUE 'N'.                  
004200     03  FILLER                      PIC X(15).                           
