000100******************************************************************        
000200*                                                                *        
000300*    O F E D U 0 1  --  C A T A L O G O   D E   C O N T E N I D O*        
000400*                                                                *        
000500*    APLICACION  : OFIN - ORIENTADOR FINANCIERO                  *        
000600*    ARCHIVO     : OFEDU (CATALOGO DE EDUCACION FINANCIERA)      *        
000700*    ORGANIZA    : SEQUENTIAL -- CARGADO UNA VEZ A TABLA EN      *        
000800*                  MEMORIA AL INICIO DE LA CORRIDA               *        
000900*                                                                *        
001000*    HISTORIAL DE CAMBIOS                                        *        
001100*    FECHA       PROGRAMADOR   TICKET     DESCRIPCION            *        
001200*    ----------  ------------  ---------  -----------------------*        
001300*    11/06/1995  E.RAMIREZ     BI-05102   VERSION ORIGINAL       *BI-05102
001400*    14/03/1997  E.RAMIREZ     BI-05699   AGREGA ETIQUETAS DE    *BI-05699
001500*                              SENAL PARA PUNTAJE DE RELEVANCIA  *        
001600******************************************************************        
001700 01  REG-OFEDU.                                                           
001800     03  OFED-ID                     PIC X(24).                           
001900     03  OFED-TITULO                 PIC X(60).                           
002000     03  OFED-RESUMEN                PIC X(80).                           
002100     03  OFED-PERSONAS OCCURS 6 TIMES.                                    
002200         05  OFED-PERSONA            PIC X(20).                           
002300     03  OFED-SENALES  OCCURS 6 TIMES.                                    
002400         05  OFED-SENAL              PIC X(24).                           
002500     03  FILLER                      PIC X(12).                           
